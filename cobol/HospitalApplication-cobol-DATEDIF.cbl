000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  DATEDIF.
000040 AUTHOR. RONALD K. WERTZ.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 05/19/91.
000070 DATE-COMPILED. 05/19/91.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*     RETURNS THE NUMBER OF CALENDAR DAYS BETWEEN TWO YYYYMMDD
000140*     DATES, CORRECT ACROSS MONTH, YEAR AND LEAP-YEAR BOUNDARIES.
000150*     EACH DATE IS CONVERTED TO A JULIAN DAY NUMBER (FLIEGEL-
000160*     VAN FLANDERN FORMULA) AND THE TWO NUMBERS ARE SUBTRACTED --
000170*     THIS IS THE SAME APPROACH THE OLD 'DTEVAL' DATE-EDIT MODULE
000180*     USED FOR RANGE CHECKING, CARRIED A STEP FURTHER TO GIVE US
000190*     A DIFFERENCE INSTEAD OF JUST A VALID/INVALID INDICATION.
000200*     USED BY RDMFLAG FOR THE READMISSION WINDOW.  ETLLOAD DOES
000210*     NOT CALL THIS MODULE -- IT FIGURES PATIENT AGE INLINE.
000220*
000230* CHANGE LOG
000240* 910519 RKW  ORIGINAL VERSION                                     DDF0001
000250* 981203 MBT  Y2K -- CONFIRMED FORMULA TAKES A FULL 4-DIGIT CCYY,  DDF0002
000260*             NO WINDOWING NEEDED
000270* 030714 DPC  ADDED OUT-DAYS SIGN CHECK FOR OUT-OF-SEQUENCE CALLS  DDF0003
000275* 150908 TGD  REMARKS WRONGLY CLAIMED ETLLOAD CALLED THIS MODULE  DDF0004
000276*             FOR PATIENT AGE -- ETLLOAD HAS ALWAYS COMPUTED AGE
000277*             INLINE IN 220-CALC-AGE.  CORRECTED THE WRITE-UP.
000280******************************************************************
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SOURCE-COMPUTER. IBM-390.
000320 OBJECT-COMPUTER. IBM-390.
000330
000340 DATA DIVISION.
000350 FILE SECTION.
000360
000370 WORKING-STORAGE SECTION.
000380 01  JULIAN-WORK-FIELDS.
000382     05  WS-DATE-PARTS.
000383         10  WS-CCYY               PIC 9(4).
000384         10  WS-MM                 PIC 9(2).
000385         10  WS-DD                 PIC 9(2).
000386     05  WS-DATE-PARTS-R REDEFINES WS-DATE-PARTS
000387                        PIC 9(8).
000420     05  WS-A                       PIC 9(4)  COMP.
000430     05  WS-Y                       PIC 9(9)  COMP.
000440     05  WS-M                       PIC 9(4)  COMP.
000450     05  WS-JDN-TERM1               PIC 9(9)  COMP.
000460     05  WS-JDN                     PIC 9(9)  COMP.
000470     05  WS-JDN-1                   PIC 9(9)  COMP.
000480     05  WS-JDN-2                   PIC 9(9)  COMP.
000485     05  FILLER                     PIC X(1).
000490
000500 LINKAGE SECTION.
000510 01  DATE-DIFF-REC.
000520     05  IN-DATE-1                  PIC 9(8).
000521     05  IN-DATE-1-R REDEFINES IN-DATE-1.
000522         10  IN-D1-CCYY             PIC 9(4).
000523         10  IN-D1-MM               PIC 9(2).
000524         10  IN-D1-DD               PIC 9(2).
000530     05  IN-DATE-2                  PIC 9(8).
000531     05  IN-DATE-2-R REDEFINES IN-DATE-2.
000532         10  IN-D2-CCYY             PIC 9(4).
000533         10  IN-D2-MM               PIC 9(2).
000534         10  IN-D2-DD               PIC 9(2).
000540     05  OUT-DAYS-BETWEEN           PIC S9(7) COMP.
000545     05  FILLER                     PIC X(1).
000550
000560 PROCEDURE DIVISION USING DATE-DIFF-REC.
000570     MOVE IN-D1-CCYY TO WS-CCYY.
000580     MOVE IN-D1-MM TO WS-MM.
000590     MOVE IN-D1-DD TO WS-DD.
000600     PERFORM 100-CALC-JULIAN-DAY.
000610     MOVE WS-JDN TO WS-JDN-1.
000620
000630     MOVE IN-D2-CCYY TO WS-CCYY.
000640     MOVE IN-D2-MM TO WS-MM.
000650     MOVE IN-D2-DD TO WS-DD.
000660     PERFORM 100-CALC-JULIAN-DAY.
000670     MOVE WS-JDN TO WS-JDN-2.
000680
000690     COMPUTE OUT-DAYS-BETWEEN = WS-JDN-2 - WS-JDN-1.
000695* DDF0003 -- A CALLER THAT PASSES THE DATES REVERSED GETS A
000696* NEGATIVE DAY COUNT BACK RATHER THAN A BOGUS READMISSION FLAG.
000697     IF OUT-DAYS-BETWEEN < 0
000698         DISPLAY "*** DATEDIF CALLED OUT OF SEQUENCE ***"
000699             UPON CONSOLE.
000700     GOBACK.
000710
000720 100-CALC-JULIAN-DAY.
000730* FLIEGEL & VAN FLANDERN, COMMUNICATIONS OF THE ACM, 1968 --
000740* TREATS JANUARY AND FEBRUARY AS MONTHS 13 AND 14 OF THE PRIOR
000750* YEAR SO THE LEAP-DAY ARITHMETIC FALLS OUT OF THE SAME FORMULA
000760* FOR EVERY MONTH.
000770     COMPUTE WS-A = (14 - WS-MM) / 12.
000780     COMPUTE WS-Y = WS-CCYY + 4800 - WS-A.
000790     COMPUTE WS-M = WS-MM + (12 * WS-A) - 3.
000800     COMPUTE WS-JDN-TERM1 = ((153 * WS-M) + 2) / 5.
000810     COMPUTE WS-JDN =
000820         WS-DD + WS-JDN-TERM1 + (365 * WS-Y)
000830         + (WS-Y / 4) - (WS-Y / 100) + (WS-Y / 400) - 32045.
000840 100-EXIT.
000850     EXIT.
