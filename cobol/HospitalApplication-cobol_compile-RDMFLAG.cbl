000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  RDMFLAG.
000030 AUTHOR. RONALD K. WERTZ.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 07/09/91.
000060 DATE-COMPILED. 07/09/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM READS THE VISIT STAGING FILE, WHICH THE
000130*          WAREHOUSE LOAD LEAVES SORTED BY PATIENT-ID AND THEN
000140*          VISIT-DATE, AND FLAGS EACH VISIT AS A 30-DAY
000150*          READMISSION WHEN THE SAME PATIENT'S NEXT VISIT FALLS
000160*          WITHIN 30 CALENDAR DAYS.  IT ALSO CARRIES FORWARD EACH
000170*          PATIENT'S TOTAL VISIT COUNT AND AVERAGE COST SO THE
000180*          UTILIZATION-REVIEW GROUP DOES NOT HAVE TO RE-DERIVE
000190*          THEM FROM THE RAW VISITS.
000200*
000210*          A PATIENT'S VISITS ARE BUFFERED IN WORKING STORAGE
000220*          UNTIL THE PATIENT-ID CHANGES (OR END OF FILE), THEN
000230*          THE WHOLE GROUP IS RESOLVED AND WRITTEN TOGETHER --
000240*          THE LAST VISIT OF THE GROUP HAS NO NEXT VISIT AND IS
000250*          ALWAYS FLAGGED NOT-READMITTED.
000260*
000270******************************************************************
000280*
000290*          INPUT FILE               -  VISIT-STG
000300*          OUTPUT FILE              -  READMIT-OUT
000310*          DUMP FILE                -  SYSOUT
000320*
000330* CHANGE LOG
000340* 910709 RKW  ORIGINAL VERSION                                     RDM0001
000350* 911202 DPC  ADDED AVG-PATIENT-COST CARRY-FORWARD                 RDM0002
000360* 970815 RKW  RAISED VISIT-BUFFER-TABLE TO 500 ENTRIES -- A FEW    RDM0003
000370*             CHRONIC-CARE PATIENTS WERE OVERFLOWING THE OLD 200
000380* 990114 MBT  Y2K -- CONFIRMED DATEDIF TAKES A FULL 4-DIGIT CCYY   RDM0004
000385* 130620 TGD  000-HOUSEKEEPING WAS MOVING THE CENTURY AND SYSTEM   RDM0005
000386*             DATE INTO WS-RUN-CCYY, A 4-BYTE FIELD, WITH A MOVE
000387*             THAT REFERENCE-MODIFIED 6 BYTES STARTING AT BYTE 3 --
000388*             PAST THE FIELD'S OWN END.  BOTH MOVES NOW TARGET
000389*             WS-RUN-DATE, THE FULL 8-BYTE CCYYMMDD FIELD.
000390******************************************************************
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT SYSOUT
000500         ASSIGN TO UT-S-SYSOUT
000510         ORGANIZATION IS SEQUENTIAL.
000520
000530     SELECT VISIT-STG
000540         ASSIGN TO UT-S-VSTSTG
000550         ACCESS MODE IS SEQUENTIAL
000560         FILE STATUS IS OFCODE.
000570
000580     SELECT READMIT-OUT
000590         ASSIGN TO UT-S-RDMOUT
000600         ACCESS MODE IS SEQUENTIAL
000610         FILE STATUS IS OFCODE.
000620
000630 DATA DIVISION.
000640 FILE SECTION.
000650 FD  SYSOUT
000660     RECORDING MODE IS F
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 130 CHARACTERS
000690     BLOCK CONTAINS 0 RECORDS
000700     DATA RECORD IS SYSOUT-REC.
000710 01  SYSOUT-REC  PIC X(130).
000720
000730 FD  VISIT-STG
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 147 CHARACTERS
000770     BLOCK CONTAINS 0 RECORDS
000780     DATA RECORD IS VISIT-STG-REC.
000790 01  VISIT-STG-REC PIC X(147).
000800
000810 FD  READMIT-OUT
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 42 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS READMIT-OUT-REC.
000870 01  READMIT-OUT-REC PIC X(42).
000880
000890 WORKING-STORAGE SECTION.
000900 01  FILE-STATUS-CODES.
000910     05  OFCODE                    PIC X(2).
000920         88  CODE-OK                  VALUE SPACES.
000930         88  CODE-AT-END               VALUE "10".
000935     05  FILLER                    PIC X(1).
000940
000950 COPY VSTREC.
000960 COPY RDMREC.
000970 COPY ABNDREC.
000980
000990 01  FLAGS-AND-SWITCHES.
001000     05  MORE-VISITS-SW            PIC X(1) VALUE "Y".
001010         88  NO-MORE-VISITS            VALUE "N".
001020     05  SAME-PATIENT-SW           PIC X(1) VALUE "Y".
001030         88  PATIENT-HAS-CHANGED        VALUE "N".
001035     05  FILLER                    PIC X(1).
001040
001050 01  COUNTERS-AND-ACCUMULATORS.
001060     05  VISITS-PROCESSED          PIC 9(7) COMP.
001070     05  VISITS-READMITTED         PIC 9(7) COMP.
001080     05  WS-BUFFER-COUNT           PIC 9(3) COMP.
001090     05  WS-BUFFER-SUB             PIC 9(3) COMP.
001100     05  WS-COST-TOTAL             PIC 9(9)V99 COMP-3.
001110     05  WS-HOLD-PATIENT-ID        PIC 9(7).
001120     05  WS-NEXT-SUB               PIC 9(3) COMP.
001125     05  FILLER                    PIC X(1).
001130
001140 01  WS-RUN-DATE-FIELDS.
001150     05  WS-RUN-DATE               PIC 9(8).
001160     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001170         10  WS-RUN-CCYY           PIC 9(4).
001180         10  WS-RUN-MM             PIC 9(2).
001190         10  WS-RUN-DD             PIC 9(2).
001200     05  WS-SYSTEM-DATE            PIC 9(6).
001205     05  FILLER                    PIC X(1).
001210
001220 01  DATE-DIFF-LINKAGE.
001230     05  LK-IN-DATE-1              PIC 9(8).
001240     05  LK-IN-DATE-2              PIC 9(8).
001250     05  LK-OUT-DAYS-BETWEEN       PIC S9(7) COMP.
001255     05  FILLER                    PIC X(1).
001260
001270* ONE ENTRY PER VISIT OF THE PATIENT CURRENTLY IN HAND.  THE
001280* DATE BREAKDOWN IS CARRIED FOR THE "VISITS IN YEAR" TRACE LINE
001290* 900-CLEANUP PRINTS -- IT IS NOT USED IN THE DAY-DIFFERENCE
001300* MATH, WHICH IS LEFT TO DATEDIF.
001310 01  VISIT-BUFFER-TABLE.
001320     05  VISIT-BUFFER OCCURS 500 TIMES INDEXED BY VB-IDX.
001330         10  VB-VISIT-ID           PIC 9(9).
001340         10  VB-VISIT-DATE         PIC 9(8).
001350         10  VB-VISIT-DATE-R REDEFINES VB-VISIT-DATE.
001360             15  VB-VDATE-CCYY     PIC 9(4).
001370             15  VB-VDATE-MM       PIC 9(2).
001380             15  VB-VDATE-DD       PIC 9(2).
001390         10  VB-COST               PIC 9(5)V99.
001400         10  VB-DAYS-TO-NEXT       PIC 9(5).
001410         10  VB-HAS-NEXT           PIC X(1).
001420         10  VB-READMITTED         PIC 9(1).
001425         10  FILLER                PIC X(1).
001430
001440 PROCEDURE DIVISION.
001450     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001460     PERFORM 100-BUFFER-PATIENT THRU 190-EXIT
001470         UNTIL NO-MORE-VISITS.
001480     PERFORM 900-CLEANUP THRU 900-EXIT.
001490     MOVE +0 TO RETURN-CODE.
001500     GOBACK.
001510
001520 000-HOUSEKEEPING.
001530     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001540     DISPLAY "******** BEGIN JOB RDMFLAG ********".
001550     ACCEPT WS-SYSTEM-DATE FROM DATE.
001560     MOVE 20 TO WS-RUN-DATE(1:2).
001570     MOVE WS-SYSTEM-DATE TO WS-RUN-DATE(3:6).
001580     INITIALIZE COUNTERS-AND-ACCUMULATORS.
001590     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001600     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
001610     IF NOT NO-MORE-VISITS
001620         MOVE VS-PATIENT-ID TO WS-HOLD-PATIENT-ID.
001630 000-EXIT.
001640     EXIT.
001650
001660******************************************************************
001670* 100-BUFFER-PATIENT FILLS VISIT-BUFFER-TABLE WITH EVERY VISIT OF
001680* ONE PATIENT, THEN HANDS OFF TO 200/300 BEFORE STARTING OVER.
001690******************************************************************
001700 100-BUFFER-PATIENT.
001710     MOVE "100-BUFFER-PATIENT" TO PARA-NAME.
001720     MOVE "Y" TO SAME-PATIENT-SW.
001730     MOVE 0 TO WS-BUFFER-COUNT.
001740
001750     PERFORM 120-ADD-TO-BUFFER THRU 120-EXIT
001760         UNTIL PATIENT-HAS-CHANGED OR NO-MORE-VISITS.
001770
001780     PERFORM 200-COMPUTE-READMISSIONS THRU 200-EXIT.
001790     PERFORM 300-WRITE-PATIENT-ROWS THRU 300-EXIT.
001800
001810     IF NOT NO-MORE-VISITS
001820         MOVE VS-PATIENT-ID TO WS-HOLD-PATIENT-ID.
001830 190-EXIT.
001840     EXIT.
001850
001860 120-ADD-TO-BUFFER.
001870     ADD +1 TO WS-BUFFER-COUNT.
001880     SET VB-IDX TO WS-BUFFER-COUNT.
001890     MOVE VS-VISIT-ID   TO VB-VISIT-ID(VB-IDX).
001900     MOVE VS-VISIT-DATE TO VB-VISIT-DATE(VB-IDX).
001910     MOVE VS-COST       TO VB-COST(VB-IDX).
001920     MOVE "N"           TO VB-HAS-NEXT(VB-IDX).
001930     MOVE 0             TO VB-DAYS-TO-NEXT(VB-IDX)
001940                            VB-READMITTED(VB-IDX).
001950     ADD VS-COST TO WS-COST-TOTAL.
001960     ADD +1 TO VISITS-PROCESSED.
001970
001980     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
001990     IF NOT NO-MORE-VISITS AND VS-PATIENT-ID NOT = WS-HOLD-PATIENT-ID
002000         MOVE "N" TO SAME-PATIENT-SW.
002010 120-EXIT.
002020     EXIT.
002030
002040******************************************************************
002050* B6-1 / B6-2 -- WALK THE BUFFER PAIRWISE, CALLING DATEDIF FOR THE
002060* DAY DIFFERENCE BETWEEN EACH VISIT AND THE NEXT ONE OF THE SAME
002070* PATIENT.  THE LAST ENTRY IN THE BUFFER HAS NO NEXT VISIT.
002080******************************************************************
002090 200-COMPUTE-READMISSIONS.
002100     MOVE "200-COMPUTE-READMISSIONS" TO PARA-NAME.
002110     PERFORM 220-RESOLVE-ONE-VISIT
002120         VARYING WS-BUFFER-SUB FROM 1 BY 1
002130         UNTIL WS-BUFFER-SUB > WS-BUFFER-COUNT.
002140 200-EXIT.
002150     EXIT.
002160
002170 220-RESOLVE-ONE-VISIT.
002180     SET VB-IDX TO WS-BUFFER-SUB.
002190     IF WS-BUFFER-SUB < WS-BUFFER-COUNT
002200         MOVE "Y" TO VB-HAS-NEXT(VB-IDX)
002210         MOVE VB-VISIT-DATE(VB-IDX)   TO LK-IN-DATE-1
002220         COMPUTE WS-NEXT-SUB = WS-BUFFER-SUB + 1
002230         SET VB-IDX TO WS-NEXT-SUB
002240         MOVE VB-VISIT-DATE(VB-IDX)   TO LK-IN-DATE-2
002250         SET VB-IDX TO WS-BUFFER-SUB
002260         CALL "DATEDIF" USING LK-IN-DATE-1, LK-IN-DATE-2,
002270                               LK-OUT-DAYS-BETWEEN
002280         MOVE LK-OUT-DAYS-BETWEEN TO VB-DAYS-TO-NEXT(VB-IDX)
002290         IF LK-OUT-DAYS-BETWEEN >= 0 AND LK-OUT-DAYS-BETWEEN <= 30
002300             MOVE 1 TO VB-READMITTED(VB-IDX)
002310             ADD +1 TO VISITS-READMITTED
002320         ELSE
002330             MOVE 0 TO VB-READMITTED(VB-IDX)
002340         END-IF
002350     ELSE
002360         MOVE "N" TO VB-HAS-NEXT(VB-IDX)
002370         MOVE 0   TO VB-DAYS-TO-NEXT(VB-IDX)
002380         MOVE 0   TO VB-READMITTED(VB-IDX).
002390 220-EXIT.
002400     EXIT.
002410
002420******************************************************************
002430* B6-3 -- TOTAL-VISITS AND AVG-PATIENT-COST ARE THE SAME ON EVERY
002440* ROW OF THE PATIENT.
002450******************************************************************
002460 300-WRITE-PATIENT-ROWS.
002470     MOVE "300-WRITE-PATIENT-ROWS" TO PARA-NAME.
002480     PERFORM 320-WRITE-ONE-ROW
002490         VARYING WS-BUFFER-SUB FROM 1 BY 1
002500         UNTIL WS-BUFFER-SUB > WS-BUFFER-COUNT.
002510     MOVE 0 TO WS-COST-TOTAL.
002520 300-EXIT.
002530     EXIT.
002540
002550 320-WRITE-ONE-ROW.
002560     SET VB-IDX TO WS-BUFFER-SUB.
002570     MOVE WS-HOLD-PATIENT-ID    TO RM-PATIENT-ID.
002580     MOVE VB-VISIT-ID(VB-IDX)   TO RM-VISIT-ID.
002590     MOVE VB-VISIT-DATE(VB-IDX) TO RM-VISIT-DATE.
002600     MOVE WS-BUFFER-COUNT       TO RM-TOTAL-VISITS.
002610     COMPUTE RM-AVG-PATIENT-COST ROUNDED =
002620         WS-COST-TOTAL / WS-BUFFER-COUNT.
002630     MOVE VB-DAYS-TO-NEXT(VB-IDX)  TO RM-DAYS-TO-NEXT-VISIT.
002640     MOVE VB-HAS-NEXT(VB-IDX)      TO RM-HAS-NEXT-VISIT.
002650     MOVE VB-READMITTED(VB-IDX)    TO RM-READMITTED-30DAYS.
002660     MOVE RDM-RECORD TO READMIT-OUT-REC.
002670     WRITE READMIT-OUT-REC.
002680 320-EXIT.
002690     EXIT.
002700
002710 800-OPEN-FILES.
002720     MOVE "800-OPEN-FILES" TO PARA-NAME.
002730     OPEN INPUT VISIT-STG.
002740     OPEN OUTPUT READMIT-OUT, SYSOUT.
002750 800-EXIT.
002760     EXIT.
002770
002780 850-CLOSE-FILES.
002790     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002800     CLOSE VISIT-STG, READMIT-OUT, SYSOUT.
002810 850-EXIT.
002820     EXIT.
002830
002840 900-CLEANUP.
002850     MOVE "900-CLEANUP" TO PARA-NAME.
002860     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002870     DISPLAY "** VISITS PROCESSED   ** " VISITS-PROCESSED.
002880     DISPLAY "** VISITS READMITTED  ** " VISITS-READMITTED.
002890     DISPLAY "LAST PATIENT VISITS IN YEAR: " VB-VDATE-CCYY(VB-IDX).
002900     DISPLAY "******** NORMAL END OF JOB RDMFLAG ********".
002910 900-EXIT.
002920     EXIT.
002930
002940 920-READ-VISIT-STG.
002950     READ VISIT-STG INTO VST-STG-RECORD
002960         AT END MOVE "N" TO MORE-VISITS-SW
002970     END-READ.
002980 920-EXIT.
002990     EXIT.
003000
003010 1000-ABEND-RTN.
003020     WRITE SYSOUT-REC FROM ABEND-REC.
003030     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003040     DISPLAY "*** ABNORMAL END OF JOB - RDMFLAG ***" UPON CONSOLE.
003050     DIVIDE ZERO-VAL INTO ONE-VAL.
