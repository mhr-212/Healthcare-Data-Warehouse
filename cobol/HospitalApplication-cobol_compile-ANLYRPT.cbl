000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  ANLYRPT.
000030 AUTHOR. DONNA P. COLE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 10/15/91.
000060 DATE-COMPILED. 10/15/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM BUILDS THE ANALYTICS REPORT THE
000130*          UTILIZATION-REVIEW COMMITTEE GETS EVERY MORNING.  IT
000140*          JOINS THE VISIT STAGING FILE TO THE PATIENT AND
000150*          PROVIDER STAGING FILES IN ONE PASS, ACCUMULATING
000160*          GRAND TOTALS AND FIVE BREAK TABLES (AGE GROUP,
000170*          DIAGNOSIS, PROVIDER SPECIALTY, CALENDAR MONTH, STATE)
000180*          IN WORKING STORAGE, THEN PRINTS ONE REPORT SECTION PER
000190*          TABLE.
000200*
000210*          A DISTINCT-PATIENT COUNT IS WANTED PER AGE-GROUP AND
000220*          PER STATE.  RATHER THAN SORT THE INPUT BY PATIENT
000230*          WITHIN EACH BREAK, WE KEEP A SMALL "FIRST VISIT SEEN"
000240*          TABLE PER BREAK VALUE AND ONLY BUMP THE PATIENT COUNT
000250*          THE FIRST TIME A GIVEN PATIENT TURNS UP IN THAT GROUP.
000260*
000270******************************************************************
000280*
000290*          INPUT FILES              -  PATIENT-STG, PROVIDER-STG,
000300*                                       VISIT-STG
000310*          OUTPUT FILE               -  REPORT-OUT
000320*          DUMP FILE                 -  SYSOUT
000330*
000340* CHANGE LOG
000350* 911015 DPC  ORIGINAL VERSION -- KPI AND AGE-GROUP SECTIONS ONLY  ANR0001
000360* 911203 RKW  ADDED DIAGNOSIS AND PROVIDER SECTIONS                ANR0002
000370* 920509 DPC  ADDED MONTHLY-TREND AND GEOGRAPHIC SECTIONS          ANR0003
000380* 960418 RKW  DISTINCT-PATIENT LOGIC REWRITTEN AS A "FIRST SEEN"   ANR0004
000390*             TABLE -- THE OLD VERSION REQUIRED A SORTED INPUT
000400*             WHICH BROKE WHEN THE LOAD JOB STARTED RUNNING THE
000410*             VISIT FILE STRAIGHT FROM THE SOURCE SYSTEM'S ORDER
000420* 990127 MBT  Y2K -- MONTH KEY NOW CARRIES A FULL 4-DIGIT CCYY     ANR0005
000430* 040913 DPC  AGE-GROUP, DIAGNOSIS, PROVIDER AND GEOGRAPHIC        ANR0006
000440*             SECTIONS WERE PRINTING IN FIRST-SEEN/LOAD ORDER
000450*             INSTEAD OF THE DESCENDING ORDER THE DISTRIBUTION
000460*             LIST ASKS FOR -- ADDED THE SAME INSERTION-SORT PASS
000470*             THE MONTHLY-TREND SECTION ALREADY USED.  ALSO ADDED
000480*             THE MISSING TOTAL LINES ON AGE-GROUP, DIAGNOSIS AND
000490*             PROVIDER, AND FILLED IN THE AVG-PRIV-COST/VIS-PER-PAT
000500*             COLUMNS THE AGE-GROUP SECTION WAS LEAVING BLANK.
000510* 130620 TGD  000-HOUSEKEEPING WAS MOVING THE CENTURY AND SYSTEM   ANR0007
000520*             DATE INTO WS-RUN-CCYY, A 4-BYTE FIELD, WITH A MOVE
000530*             THAT REFERENCE-MODIFIED PAST THE FIELD'S OWN END --
000540*             BOTH MOVES NOW TARGET WS-RUN-DATE, THE FULL 8-BYTE
000550*             CCYYMMDD FIELD.
000560* 150908 TGD  720, 740, 742, 760, 762, 780, 782, 804 AND 822 WERE  ANR0008
000570*             STRINGING UNEDITED COMP/COMP-3 COST, PERCENT AND
000580*             RATIO FIELDS STRAIGHT INTO THE REPORT LINE, DROPPING
000590*             THE DECIMAL POINT ON EVERY ONE OF THEM.  ADDED "-O"
000600*             EDITED COMPANION FIELDS AND A MOVE AHEAD OF EACH
000610*             STRING, THE WAY DALYEDIT HAS ALWAYS DONE IT.
000612* 150915 TGD  804-PRINT-ONE-MONTH-ROW WAS STRINGING MO-YYYYMM      ANR0009
000614*             STRAIGHT INTO THE REPORT LINE AS AN UNPUNCTUATED
000616*             6-DIGIT NUMBER -- THE MONTHLY-TREND LIST CALLS FOR
000618*             THE COLUMN AS CCYY-MM.  ADDED THE MO-YYYYMM-R
000619*             REDEFINES (CCYY/MM GROUPS) AND A WS-MO-YYYYMM-O "-O"
000620*             FIELD BUILT BY A STRING AHEAD OF THE REPORT LINE'S.
000621******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-390.
000660 OBJECT-COMPUTER. IBM-390.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM.
000690
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT SYSOUT
000730         ASSIGN TO UT-S-SYSOUT
000740         ORGANIZATION IS SEQUENTIAL.
000750
000760     SELECT PATIENT-STG
000770         ASSIGN TO UT-S-PATSTG
000780         ACCESS MODE IS SEQUENTIAL
000790         FILE STATUS IS OFCODE.
000800
000810     SELECT PROVIDER-STG
000820         ASSIGN TO UT-S-PRVSTG
000830         ACCESS MODE IS SEQUENTIAL
000840         FILE STATUS IS OFCODE.
000850
000860     SELECT VISIT-STG
000870         ASSIGN TO UT-S-VSTSTG
000880         ACCESS MODE IS SEQUENTIAL
000890         FILE STATUS IS OFCODE.
000900
000910     SELECT REPORT-OUT
000920         ASSIGN TO UT-S-RPTOUT
000930         ORGANIZATION IS LINE SEQUENTIAL
000940         FILE STATUS IS OFCODE.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980 FD  SYSOUT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 130 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS SYSOUT-REC.
001040 01  SYSOUT-REC  PIC X(130).
001050
001060 FD  PATIENT-STG
001070     RECORDING MODE IS F
001080     LABEL RECORDS ARE STANDARD
001090     RECORD CONTAINS 291 CHARACTERS
001100     BLOCK CONTAINS 0 RECORDS
001110     DATA RECORD IS PATIENT-STG-REC.
001120 01  PATIENT-STG-REC PIC X(291).
001130
001140 FD  PROVIDER-STG
001150     RECORDING MODE IS F
001160     LABEL RECORDS ARE STANDARD
001170     RECORD CONTAINS 132 CHARACTERS
001180     BLOCK CONTAINS 0 RECORDS
001190     DATA RECORD IS PROVIDER-STG-REC.
001200 01  PROVIDER-STG-REC PIC X(132).
001210
001220 FD  VISIT-STG
001230     RECORDING MODE IS F
001240     LABEL RECORDS ARE STANDARD
001250     RECORD CONTAINS 147 CHARACTERS
001260     BLOCK CONTAINS 0 RECORDS
001270     DATA RECORD IS VISIT-STG-REC.
001280 01  VISIT-STG-REC PIC X(147).
001290
001300 FD  REPORT-OUT
001310     RECORDING MODE IS F
001320     LABEL RECORDS ARE STANDARD
001330     RECORD CONTAINS 132 CHARACTERS
001340     DATA RECORD IS REPORT-LINE.
001350 01  REPORT-LINE PIC X(132).
001360
001370 WORKING-STORAGE SECTION.
001380 01  FILE-STATUS-CODES.
001390     05  OFCODE                    PIC X(2).
001400         88  CODE-OK                  VALUE SPACES.
001410         88  CODE-AT-END               VALUE "10".
001420     05  FILLER                    PIC X(1).
001430
001440 COPY PATREC.
001450 COPY PRVREC.
001460 COPY VSTREC.
001470 COPY ABNDREC.
001480
001490 01  FLAGS-AND-SWITCHES.
001500     05  MORE-PATIENTS-SW          PIC X(1) VALUE "Y".
001510         88  NO-MORE-PATIENTS          VALUE "N".
001520     05  MORE-PROVIDERS-SW         PIC X(1) VALUE "Y".
001530         88  NO-MORE-PROVIDERS         VALUE "N".
001540     05  MORE-VISITS-SW            PIC X(1) VALUE "Y".
001550         88  NO-MORE-VISITS            VALUE "N".
001560     05  FILLER                    PIC X(1).
001570
001580 01  COUNTERS-AND-ACCUMULATORS.
001590     05  WS-PATIENT-COUNT          PIC 9(5) COMP.
001600     05  WS-PROVIDER-COUNT         PIC 9(3) COMP.
001610     05  WS-LINES-ON-PAGE          PIC 9(3) COMP VALUE 0.
001620     05  WS-PAGE-NUMBER            PIC 9(3) COMP VALUE 1.
001630     05  WS-AGE-GRP-COUNT          PIC 9(2) COMP.
001640     05  WS-DIAG-COUNT             PIC 9(3) COMP.
001650     05  WS-SPEC-COUNT             PIC 9(3) COMP.
001660     05  WS-MONTH-COUNT            PIC 9(3) COMP.
001670     05  WS-STATE-COUNT            PIC 9(3) COMP.
001680     05  WS-SUB                    PIC 9(5) COMP.
001690     05  WS-INSERT-SUB             PIC 9(3) COMP.
001700     05  FILLER                    PIC X(1).
001710
001720 01  WS-RUN-DATE-FIELDS.
001730     05  WS-SYSTEM-DATE            PIC 9(6).
001740     05  WS-RUN-DATE               PIC 9(8).
001750     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001760         10  WS-RUN-CCYY           PIC 9(4).
001770         10  WS-RUN-MM             PIC 9(2).
001780         10  WS-RUN-DD             PIC 9(2).
001790     05  FILLER                    PIC X(1).
001800
001810******************************************************************
001820* GRAND TOTALS (B4-1).
001830******************************************************************
001840 01  GRAND-TOTALS.
001850     05  GT-TOTAL-VISITS           PIC 9(7) COMP.
001860     05  GT-COST-SUM               PIC 9(9)V99 COMP-3.
001870     05  GT-PRIV-COST-SUM          PIC 9(9)V99 COMP-3.
001880     05  GT-AVG-COST               PIC 9(7)V99 COMP-3.
001890     05  GT-AVG-PRIV-COST          PIC 9(7)V99 COMP-3.
001900     05  FILLER                    PIC X(1).
001910
001920* SECTION-TOTAL ACCUMULATORS -- RESET AND RE-SUMMED AT THE TOP OF
001930* EACH BREAK-TABLE PRINT ROUTINE THAT CARRIES A TOTAL LINE.
001940 01  WS-SECTION-TOTALS.
001950     05  WS-TOT-VISITS             PIC 9(7) COMP.
001960     05  WS-TOT-PATIENTS           PIC 9(7) COMP.
001970     05  WS-TOT-COST-SUM           PIC 9(9)V99 COMP-3.
001980     05  WS-TOT-PRIV-SUM           PIC 9(9)V99 COMP-3.
001990     05  FILLER                    PIC X(1).
002000 01  WS-RATIO-WORK.
002010     05  WS-VIS-PER-PAT            PIC 9(3)V99 COMP-3.
002020     05  FILLER                    PIC X(1).
002030
002040* PROVIDER-STG LOADED ENTIRE FOR THE SPECIALTY LOOKUP, THE SAME
002050* LOAD-THEN-SEARCH SHAPE AS THE OLDER EQUIPMENT-COST JOB.
002060 01  PROVIDER-TABLE.
002070     05  PROVIDER-ROW OCCURS 50 TIMES INDEXED BY PRV-IDX.
002080         10  PT-PROVIDER-ID        PIC 9(5).
002090         10  PT-SPECIALTY          PIC X(25).
002100         10  FILLER                PIC X(2).
002110
002120* PATIENT-STG LOADED ENTIRE FOR THE AGE-GROUP/STATE LOOKUP.
002130 01  PATIENT-TABLE.
002140     05  PATIENT-ROW OCCURS 5000 TIMES INDEXED BY PAT-IDX.
002150         10  PT2-PATIENT-ID        PIC 9(7).
002160         10  PT2-AGE-GROUP         PIC X(20).
002170         10  PT2-STATE             PIC X(2).
002180         10  FILLER                PIC X(1).
002190
002200******************************************************************
002210* B4-7 -- AGE-GROUP BREAK TABLE.
002220******************************************************************
002230 01  AGE-GROUP-TABLE.
002240     05  AGE-GRP-ROW OCCURS 6 TIMES INDEXED BY AG-IDX.
002250         10  AG-AGE-GROUP          PIC X(20).
002260         10  AG-VISIT-COUNT        PIC 9(7) COMP.
002270         10  AG-PATIENT-COUNT      PIC 9(7) COMP.
002280         10  AG-COST-SUM           PIC 9(9)V99 COMP-3.
002290         10  AG-PRIV-COST-SUM      PIC 9(9)V99 COMP-3.
002300         10  AG-SEEN-PATIENT OCCURS 5000 TIMES PIC X(1).
002310         10  FILLER                PIC X(1).
002320
002330******************************************************************
002340* B4-3 -- DIAGNOSIS BREAK TABLE.
002350******************************************************************
002360 01  DIAGNOSIS-TABLE.
002370     05  DIAG-ROW OCCURS 40 TIMES INDEXED BY DG-IDX.
002380         10  DG-DIAGNOSIS          PIC X(35).
002390         10  DG-VISIT-COUNT        PIC 9(7) COMP.
002400         10  FILLER                PIC X(1).
002410
002420******************************************************************
002430* B4-4 -- PROVIDER-WORKLOAD-BY-SPECIALTY BREAK TABLE.
002440******************************************************************
002450 01  SPECIALTY-TABLE.
002460     05  SPEC-ROW OCCURS 13 TIMES INDEXED BY SP-IDX.
002470         10  SP-SPECIALTY          PIC X(25).
002480         10  SP-PROVIDER-COUNT     PIC 9(3) COMP.
002490         10  SP-VISIT-COUNT        PIC 9(7) COMP.
002500         10  SP-COST-SUM           PIC 9(9)V99 COMP-3.
002510         10  FILLER                PIC X(1).
002520
002530******************************************************************
002540* B4-5 -- MONTHLY-TREND BREAK TABLE.
002550******************************************************************
002560 01  MONTH-TABLE.
002570     05  MONTH-ROW OCCURS 120 TIMES INDEXED BY MO-IDX.
002580         10  MO-YYYYMM             PIC 9(6).
002590         10  MO-YYYYMM-R REDEFINES MO-YYYYMM.
002600             15  MO-YYYYMM-CCYY    PIC 9(4).
002610             15  MO-YYYYMM-MM      PIC 9(2).
002620         10  MO-VISIT-COUNT        PIC 9(7) COMP.
002630         10  MO-COST-SUM           PIC 9(9)V99 COMP-3.
002640         10  FILLER                PIC X(1).
002650
002660******************************************************************
002670* B4-6 -- GEOGRAPHIC BREAK TABLE.
002680******************************************************************
002690 01  STATE-TABLE.
002700     05  STATE-ROW OCCURS 60 TIMES INDEXED BY ST-IDX.
002710         10  ST-STATE              PIC X(2).
002720         10  ST-VISIT-COUNT        PIC 9(7) COMP.
002730         10  ST-PATIENT-COUNT      PIC 9(7) COMP.
002740         10  ST-SEEN-PATIENT OCCURS 5000 TIMES PIC X(1).
002750         10  FILLER                PIC X(1).
002760
002770 01  WS-SWAP-MONTH-ROW.
002780     05  SW-YYYYMM                 PIC 9(6).
002790     05  SW-VISIT-COUNT             PIC 9(7) COMP.
002800     05  SW-COST-SUM                PIC 9(9)V99 COMP-3.
002810     05  FILLER                     PIC X(1).
002820* SWAP RECORDS FOR THE DESCENDING-COUNT SORTS ON THE AGE-GROUP,
002830* DIAGNOSIS, SPECIALTY AND STATE BREAK TABLES (B4-7/B4-3/B4-4/B4-6).
002840 01  WS-SWAP-AGE-ROW.
002850     05  SW-AGE-GROUP              PIC X(20).
002860     05  SW-AGE-VISIT-COUNT        PIC 9(7) COMP.
002870     05  SW-AGE-PATIENT-COUNT      PIC 9(7) COMP.
002880     05  SW-AGE-COST-SUM           PIC 9(9)V99 COMP-3.
002890     05  SW-AGE-PRIV-COST-SUM      PIC 9(9)V99 COMP-3.
002900     05  FILLER                    PIC X(1).
002910 01  WS-SWAP-DIAG-ROW.
002920     05  SW-DIAGNOSIS              PIC X(35).
002930     05  SW-DIAG-VISIT-COUNT       PIC 9(7) COMP.
002940     05  FILLER                    PIC X(1).
002950 01  WS-SWAP-SPEC-ROW.
002960     05  SW-SPECIALTY              PIC X(25).
002970     05  SW-SPEC-PROVIDER-COUNT    PIC 9(3) COMP.
002980     05  SW-SPEC-VISIT-COUNT       PIC 9(7) COMP.
002990     05  SW-SPEC-COST-SUM          PIC 9(9)V99 COMP-3.
003000     05  FILLER                    PIC X(1).
003010 01  WS-SWAP-STATE-ROW.
003020     05  SW-STATE                  PIC X(2).
003030     05  SW-STATE-VISIT-COUNT      PIC 9(7) COMP.
003040     05  SW-STATE-PATIENT-COUNT    PIC 9(7) COMP.
003050     05  FILLER                    PIC X(1).
003060 01  WS-CURRENT-ROW-FIELDS.
003070     05  WS-CUR-AGE-GROUP          PIC X(20).
003080     05  WS-CUR-STATE              PIC X(2).
003090     05  WS-CUR-SPECIALTY          PIC X(25).
003100     05  WS-CUR-YYYYMM             PIC 9(6).
003110     05  WS-FOUND-SW               PIC X(1).
003120         88  ROW-WAS-FOUND             VALUE "Y".
003130     05  FILLER                    PIC X(1).
003140
003150* ANR0008 -- REPORT-LINE EDITED "-O" COMPANION FIELDS (SEE 720-762).
003160 01  RPT-EDITED-FIELDS.
003170     05  GT-AVG-COST-O         PIC $ZZ,ZZ9.99.
003180     05  GT-AVG-PRIV-COST-O    PIC $ZZ,ZZ9.99.
003190     05  GT-PCT-O              PIC ZZ9.99.
003200     05  GT-RATIO-O            PIC Z9.99.
003210     05  WS-VIS-PER-PAT-O      PIC Z9.99.
003220     05  WS-VISITS-O           PIC ZZZ,ZZ9.
003230     05  WS-MO-YYYYMM-O        PIC X(7).
003240     05  FILLER                PIC X(1).
003250 01  PRINT-LINE-AREA.
003260     05  PL-TEXT                   PIC X(100).
003270     05  FILLER                    PIC X(32).
003280
003290 PROCEDURE DIVISION.
003300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003310     PERFORM 100-PROCESS-VISITS THRU 190-EXIT
003320         UNTIL NO-MORE-VISITS.
003330     PERFORM 700-PRINT-HEADER THRU 700-EXIT.
003340     PERFORM 720-PRINT-KPI-SECTION THRU 720-EXIT.
003350     PERFORM 740-PRINT-AGEGROUP-SECTION THRU 740-EXIT.
003360     PERFORM 760-PRINT-DIAGNOSIS-SECTION THRU 760-EXIT.
003370     PERFORM 780-PRINT-PROVIDER-SECTION THRU 780-EXIT.
003380     PERFORM 800-PRINT-MONTHLY-SECTION THRU 800-EXIT.
003390     PERFORM 820-PRINT-GEOGRAPHIC-SECTION THRU 820-EXIT.
003400     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
003410     MOVE +0 TO RETURN-CODE.
003420     GOBACK.
003430
003440 000-HOUSEKEEPING.
003450     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003460     DISPLAY "******** BEGIN JOB ANLYRPT ********".
003470     ACCEPT WS-SYSTEM-DATE FROM DATE.
003480     MOVE 20 TO WS-RUN-DATE(1:2).
003490     MOVE WS-SYSTEM-DATE TO WS-RUN-DATE(3:6).
003500     INITIALIZE COUNTERS-AND-ACCUMULATORS GRAND-TOTALS
003510                AGE-GROUP-TABLE DIAGNOSIS-TABLE
003520                SPECIALTY-TABLE MONTH-TABLE STATE-TABLE.
003530     PERFORM 810-OPEN-FILES THRU 810-EXIT.
003540     PERFORM 900-LOAD-PROVIDER-TABLE THRU 990-EXIT
003550         UNTIL NO-MORE-PROVIDERS.
003560     CLOSE PROVIDER-STG.
003570     PERFORM 920-LOAD-PATIENT-TABLE THRU 995-EXIT
003580         UNTIL NO-MORE-PATIENTS.
003590     CLOSE PATIENT-STG.
003600     PERFORM 930-LOAD-AGE-GROUP-TABLE THRU 930-EXIT.
003610     PERFORM 930-READ-VISIT-STG THRU 930-EXIT2.
003620 000-EXIT.
003630     EXIT.
003640
003650 900-LOAD-PROVIDER-TABLE.
003660     MOVE "900-LOAD-PROVIDER-TABLE" TO PARA-NAME.
003670     READ PROVIDER-STG INTO PRV-STG-RECORD
003680         AT END MOVE "N" TO MORE-PROVIDERS-SW
003690     END-READ.
003700     IF NOT NO-MORE-PROVIDERS
003710         ADD +1 TO WS-PROVIDER-COUNT
003720         SET PRV-IDX TO WS-PROVIDER-COUNT
003730         MOVE PVS-PROVIDER-ID TO PT-PROVIDER-ID(PRV-IDX)
003740         MOVE PVS-SPECIALTY   TO PT-SPECIALTY(PRV-IDX)
003750         PERFORM 940-FIND-OR-ADD-SPECIALTY THRU 940-EXIT.
003760 990-EXIT.
003770     EXIT.
003780
003790 920-LOAD-PATIENT-TABLE.
003800     MOVE "920-LOAD-PATIENT-TABLE" TO PARA-NAME.
003810     READ PATIENT-STG INTO PAT-STG-RECORD
003820         AT END MOVE "N" TO MORE-PATIENTS-SW
003830     END-READ.
003840     IF NOT NO-MORE-PATIENTS
003850         ADD +1 TO WS-PATIENT-COUNT
003860         SET PAT-IDX TO WS-PATIENT-COUNT
003870         MOVE PS-PATIENT-ID TO PT2-PATIENT-ID(PAT-IDX)
003880         MOVE PS-AGE-GROUP  TO PT2-AGE-GROUP(PAT-IDX)
003890         MOVE PS-STATE      TO PT2-STATE(PAT-IDX).
003900 995-EXIT.
003910     EXIT.
003920
003930* THE SIX AGE-GROUP LABELS ARE FIXED BY B1-3 -- PRE-LOAD THEM SO
003940* THE SECTION PRINTS EVEN A GROUP WITH ZERO VISITS.
003950 930-LOAD-AGE-GROUP-TABLE.
003960     MOVE "930-LOAD-AGE-GROUP-TABLE" TO PARA-NAME.
003970     MOVE 6 TO WS-AGE-GRP-COUNT.
003980     MOVE "Unknown"              TO AG-AGE-GROUP(1).
003990     MOVE "Child (0-17)"         TO AG-AGE-GROUP(2).
004000     MOVE "Young Adult (18-34)"  TO AG-AGE-GROUP(3).
004010     MOVE "Adult (35-49)"        TO AG-AGE-GROUP(4).
004020     MOVE "Middle-Aged (50-64)"  TO AG-AGE-GROUP(5).
004030     MOVE "Senior (65+)"         TO AG-AGE-GROUP(6).
004040 930-EXIT.
004050     EXIT.
004060
004070 930-READ-VISIT-STG.
004080     READ VISIT-STG INTO VST-STG-RECORD
004090         AT END MOVE "N" TO MORE-VISITS-SW
004100     END-READ.
004110 930-EXIT2.
004120     EXIT.
004130
004140******************************************************************
004150* PER-VISIT JOIN AND ACCUMULATION -- B4-1 THROUGH B4-7.
004160******************************************************************
004170 100-PROCESS-VISITS.
004180     MOVE "100-PROCESS-VISITS" TO PARA-NAME.
004190     PERFORM 120-RESOLVE-PATIENT THRU 120-EXIT.
004200     PERFORM 140-RESOLVE-PROVIDER THRU 140-EXIT.
004210     COMPUTE WS-CUR-YYYYMM = VS-VISIT-DATE / 100.
004220
004230     ADD +1 TO GT-TOTAL-VISITS.
004240     ADD VS-COST TO GT-COST-SUM.
004250     ADD VS-COST-WITH-PRIVACY TO GT-PRIV-COST-SUM.
004260
004270     PERFORM 160-UPDATE-AGE-GROUP THRU 160-EXIT.
004280     PERFORM 180-UPDATE-DIAGNOSIS THRU 180-EXIT.
004290     PERFORM 182-UPDATE-SPECIALTY THRU 182-EXIT.
004300     PERFORM 184-UPDATE-MONTH THRU 184-EXIT.
004310     PERFORM 186-UPDATE-STATE THRU 186-EXIT.
004320
004330     PERFORM 930-READ-VISIT-STG THRU 930-EXIT2.
004340 100-EXIT.
004350     EXIT.
004360 190-EXIT.
004370     EXIT.
004380
004390 120-RESOLVE-PATIENT.
004400     MOVE "Unknown" TO WS-CUR-AGE-GROUP.
004410     MOVE SPACES TO WS-CUR-STATE.
004420     SET PAT-IDX TO 1.
004430     SEARCH PATIENT-ROW
004440         AT END
004450             CONTINUE
004460         WHEN PT2-PATIENT-ID(PAT-IDX) = VS-PATIENT-ID
004470             MOVE PT2-AGE-GROUP(PAT-IDX) TO WS-CUR-AGE-GROUP
004480             MOVE PT2-STATE(PAT-IDX)     TO WS-CUR-STATE
004490     END-SEARCH.
004500 120-EXIT.
004510     EXIT.
004520
004530 140-RESOLVE-PROVIDER.
004540     MOVE "Unknown" TO WS-CUR-SPECIALTY.
004550     SET PRV-IDX TO 1.
004560     SEARCH PROVIDER-ROW
004570         AT END
004580             CONTINUE
004590         WHEN PT-PROVIDER-ID(PRV-IDX) = VS-PROVIDER-ID
004600             MOVE PT-SPECIALTY(PRV-IDX) TO WS-CUR-SPECIALTY
004610     END-SEARCH.
004620 140-EXIT.
004630     EXIT.
004640
004650******************************************************************
004660* B4-7 -- AGE GROUP IS ONE OF THE SIX PRE-LOADED LABELS, SO WE
004670* SEARCH THE FIXED TABLE RATHER THAN FIND-OR-ADD.
004680******************************************************************
004690 160-UPDATE-AGE-GROUP.
004700     SET AG-IDX TO 1.
004710     SEARCH AGE-GRP-ROW
004720         AT END
004730             CONTINUE
004740         WHEN AG-AGE-GROUP(AG-IDX) = WS-CUR-AGE-GROUP
004750             ADD +1 TO AG-VISIT-COUNT(AG-IDX)
004760             ADD VS-COST TO AG-COST-SUM(AG-IDX)
004770             ADD VS-COST-WITH-PRIVACY TO AG-PRIV-COST-SUM(AG-IDX)
004780             IF AG-SEEN-PATIENT(AG-IDX VS-PATIENT-ID) = SPACE
004790                 MOVE "X" TO AG-SEEN-PATIENT(AG-IDX VS-PATIENT-ID)
004800                 ADD +1 TO AG-PATIENT-COUNT(AG-IDX)
004810             END-IF
004820     END-SEARCH.
004830 160-EXIT.
004840     EXIT.
004850
004860 180-UPDATE-DIAGNOSIS.
004870     MOVE "N" TO WS-FOUND-SW.
004880     SET DG-IDX TO 1.
004890     SEARCH DIAG-ROW
004900         AT END
004910             CONTINUE
004920         WHEN DG-DIAGNOSIS(DG-IDX) = VS-DIAGNOSIS
004930             MOVE "Y" TO WS-FOUND-SW
004940             ADD +1 TO DG-VISIT-COUNT(DG-IDX)
004950     END-SEARCH.
004960     IF NOT ROW-WAS-FOUND AND WS-DIAG-COUNT < 40
004970         ADD +1 TO WS-DIAG-COUNT
004980         SET DG-IDX TO WS-DIAG-COUNT
004990         MOVE VS-DIAGNOSIS TO DG-DIAGNOSIS(DG-IDX)
005000         MOVE 1 TO DG-VISIT-COUNT(DG-IDX).
005010 180-EXIT.
005020     EXIT.
005030
005040 182-UPDATE-SPECIALTY.
005050     SET SP-IDX TO 1.
005060     SEARCH SPEC-ROW
005070         AT END
005080             CONTINUE
005090         WHEN SP-SPECIALTY(SP-IDX) = WS-CUR-SPECIALTY
005100             ADD +1 TO SP-VISIT-COUNT(SP-IDX)
005110             ADD VS-COST TO SP-COST-SUM(SP-IDX)
005120     END-SEARCH.
005130 182-EXIT.
005140     EXIT.
005150
005160 184-UPDATE-MONTH.
005170     MOVE "N" TO WS-FOUND-SW.
005180     SET MO-IDX TO 1.
005190     SEARCH MONTH-ROW
005200         AT END
005210             CONTINUE
005220         WHEN MO-YYYYMM(MO-IDX) = WS-CUR-YYYYMM
005230             MOVE "Y" TO WS-FOUND-SW
005240             ADD +1 TO MO-VISIT-COUNT(MO-IDX)
005250             ADD VS-COST TO MO-COST-SUM(MO-IDX)
005260     END-SEARCH.
005270     IF NOT ROW-WAS-FOUND AND WS-MONTH-COUNT < 120
005280         ADD +1 TO WS-MONTH-COUNT
005290         SET MO-IDX TO WS-MONTH-COUNT
005300         MOVE WS-CUR-YYYYMM TO MO-YYYYMM(MO-IDX)
005310         MOVE 1 TO MO-VISIT-COUNT(MO-IDX)
005320         MOVE VS-COST TO MO-COST-SUM(MO-IDX).
005330 184-EXIT.
005340     EXIT.
005350
005360 186-UPDATE-STATE.
005370     MOVE "N" TO WS-FOUND-SW.
005380     SET ST-IDX TO 1.
005390     SEARCH STATE-ROW
005400         AT END
005410             CONTINUE
005420         WHEN ST-STATE(ST-IDX) = WS-CUR-STATE
005430             MOVE "Y" TO WS-FOUND-SW
005440             ADD +1 TO ST-VISIT-COUNT(ST-IDX)
005450             IF ST-SEEN-PATIENT(ST-IDX VS-PATIENT-ID) = SPACE
005460                 MOVE "X" TO ST-SEEN-PATIENT(ST-IDX VS-PATIENT-ID)
005470                 ADD +1 TO ST-PATIENT-COUNT(ST-IDX)
005480             END-IF
005490     END-SEARCH.
005500     IF NOT ROW-WAS-FOUND AND WS-STATE-COUNT < 60
005510         ADD +1 TO WS-STATE-COUNT
005520         SET ST-IDX TO WS-STATE-COUNT
005530         MOVE WS-CUR-STATE TO ST-STATE(ST-IDX)
005540         MOVE 1 TO ST-VISIT-COUNT(ST-IDX)
005550         MOVE "X" TO ST-SEEN-PATIENT(ST-IDX VS-PATIENT-ID)
005560         MOVE 1 TO ST-PATIENT-COUNT(ST-IDX).
005570 186-EXIT.
005580     EXIT.
005590
005600 940-FIND-OR-ADD-SPECIALTY.
005610     MOVE "N" TO WS-FOUND-SW.
005620     SET SP-IDX TO 1.
005630     SEARCH SPEC-ROW
005640         AT END
005650             CONTINUE
005660         WHEN SP-SPECIALTY(SP-IDX) = PVS-SPECIALTY
005670             MOVE "Y" TO WS-FOUND-SW
005680             ADD +1 TO SP-PROVIDER-COUNT(SP-IDX)
005690     END-SEARCH.
005700     IF NOT ROW-WAS-FOUND AND WS-SPEC-COUNT < 13
005710         ADD +1 TO WS-SPEC-COUNT
005720         SET SP-IDX TO WS-SPEC-COUNT
005730         MOVE PVS-SPECIALTY TO SP-SPECIALTY(SP-IDX)
005740         MOVE 1 TO SP-PROVIDER-COUNT(SP-IDX).
005750 940-EXIT.
005760     EXIT.
005770
005780******************************************************************
005790* 790-CHECK-PAGINATION -- FORM FEED AND RE-PRINT THE TITLE LINE
005800* EVERY 60 PRINT LINES.
005810******************************************************************
005820 790-CHECK-PAGINATION.
005830     IF WS-LINES-ON-PAGE >= 60
005840         MOVE SPACES TO PL-TEXT
005850         STRING "HEALTHCARE DATA WAREHOUSE - ANALYTICS REPORT"
005860                DELIMITED BY SIZE
005870                "   PAGE " DELIMITED BY SIZE
005880                WS-PAGE-NUMBER DELIMITED BY SIZE
005890                INTO PL-TEXT
005900         MOVE PRINT-LINE-AREA TO REPORT-LINE
005910         WRITE REPORT-LINE BEFORE ADVANCING PAGE
005920         ADD +1 TO WS-PAGE-NUMBER
005930         MOVE 1 TO WS-LINES-ON-PAGE
005940     END-IF.
005950 790-EXIT.
005960     EXIT.
005970
005980 700-PRINT-HEADER.
005990     MOVE "700-PRINT-HEADER" TO PARA-NAME.
006000     MOVE SPACES TO PL-TEXT.
006010     STRING "HEALTHCARE DATA WAREHOUSE - ANALYTICS REPORT"
006020            DELIMITED BY SIZE
006030            "     RUN DATE " DELIMITED BY SIZE
006040            WS-RUN-DATE DELIMITED BY SIZE
006050            "     PAGE " DELIMITED BY SIZE
006060            WS-PAGE-NUMBER DELIMITED BY SIZE
006070            INTO PL-TEXT.
006080     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006090     MOVE SPACES TO PL-TEXT.
006100     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006110 700-EXIT.
006120     EXIT.
006130
006140 720-PRINT-KPI-SECTION.
006150     MOVE "720-PRINT-KPI-SECTION" TO PARA-NAME.
006160     IF GT-TOTAL-VISITS > 0
006170         COMPUTE GT-AVG-COST ROUNDED = GT-COST-SUM / GT-TOTAL-VISITS
006180         COMPUTE GT-AVG-PRIV-COST ROUNDED =
006190             GT-PRIV-COST-SUM / GT-TOTAL-VISITS.
006200
006210     STRING "TOTAL PATIENTS.......... " DELIMITED BY SIZE
006220            WS-PATIENT-COUNT DELIMITED BY SIZE
006230            INTO PL-TEXT.
006240     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006250
006260     STRING "TOTAL PROVIDERS......... " DELIMITED BY SIZE
006270            WS-PROVIDER-COUNT DELIMITED BY SIZE
006280            INTO PL-TEXT.
006290     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006300
006310     STRING "TOTAL VISITS............ " DELIMITED BY SIZE
006320            GT-TOTAL-VISITS DELIMITED BY SIZE
006330            INTO PL-TEXT.
006340     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006350
006360     MOVE GT-AVG-COST TO GT-AVG-COST-O.
006370     STRING "AVERAGE COST............ " DELIMITED BY SIZE
006380            GT-AVG-COST-O DELIMITED BY SIZE
006390            INTO PL-TEXT.
006400     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006410
006420     MOVE GT-AVG-PRIV-COST TO GT-AVG-PRIV-COST-O.
006430     STRING "AVERAGE PRIVACY COST.... " DELIMITED BY SIZE
006440            GT-AVG-PRIV-COST-O DELIMITED BY SIZE
006450            INTO PL-TEXT.
006460     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006470     MOVE SPACES TO PL-TEXT.
006480     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006490 720-EXIT.
006500     EXIT.
006510
006520******************************************************************
006530* B4-7 -- AGE-GROUP SECTION, DESCENDING VISIT COUNT.  THE TABLE
006540* IS LOADED IN THE FIXED LABEL ORDER OF B1-3, SO IT IS RESORTED
006550* HERE BY A SHORT INSERTION PASS BEFORE PRINTING.
006560******************************************************************
006570 740-PRINT-AGEGROUP-SECTION.
006580     MOVE "740-PRINT-AGEGROUP-SECTION" TO PARA-NAME.
006590     PERFORM 744-SORT-AGEGROUP-DESC THRU 744-EXIT.
006600     STRING "AGE GROUP               VISITS  PATIENTS  AVG COST"
006610            DELIMITED BY SIZE
006620            "  AVG PRIV COST  VIS/PAT" DELIMITED BY SIZE
006630            INTO PL-TEXT.
006640     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006650     INITIALIZE WS-SECTION-TOTALS.
006660     PERFORM 742-PRINT-ONE-AGE-ROW
006670         VARYING AG-IDX FROM 1 BY 1
006680         UNTIL AG-IDX > WS-AGE-GRP-COUNT.
006690     IF WS-TOT-VISITS > 0
006700         COMPUTE GT-AVG-COST ROUNDED = WS-TOT-COST-SUM / WS-TOT-VISITS
006710         COMPUTE GT-AVG-PRIV-COST ROUNDED =
006720             WS-TOT-PRIV-SUM / WS-TOT-VISITS
006730     ELSE
006740         MOVE 0 TO GT-AVG-COST GT-AVG-PRIV-COST.
006750     IF WS-TOT-PATIENTS > 0
006760         COMPUTE WS-VIS-PER-PAT ROUNDED =
006770             WS-TOT-VISITS / WS-TOT-PATIENTS
006780     ELSE
006790         MOVE 0 TO WS-VIS-PER-PAT.
006800     MOVE WS-TOT-VISITS     TO WS-VISITS-O.
006810     MOVE GT-AVG-COST       TO GT-AVG-COST-O.
006820     MOVE GT-AVG-PRIV-COST  TO GT-AVG-PRIV-COST-O.
006830     MOVE WS-VIS-PER-PAT    TO WS-VIS-PER-PAT-O.
006840     STRING "TOTAL" DELIMITED BY SIZE
006850            "                   " DELIMITED BY SIZE
006860            WS-VISITS-O DELIMITED BY SIZE
006870            "  " DELIMITED BY SIZE
006880            WS-TOT-PATIENTS DELIMITED BY SIZE
006890            "  " DELIMITED BY SIZE
006900            GT-AVG-COST-O DELIMITED BY SIZE
006910            "  " DELIMITED BY SIZE
006920            GT-AVG-PRIV-COST-O DELIMITED BY SIZE
006930            "  " DELIMITED BY SIZE
006940            WS-VIS-PER-PAT-O DELIMITED BY SIZE
006950            INTO PL-TEXT.
006960     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006970     MOVE SPACES TO PL-TEXT.
006980     PERFORM 795-WRITE-LINE THRU 795-EXIT.
006990 740-EXIT.
007000     EXIT.
007010* INSERTION SORT, DESCENDING AG-VISIT-COUNT -- ONLY SIX ROWS SO A
007020* SORT UTILITY STEP WOULD BE OVERKILL.
007030 744-SORT-AGEGROUP-DESC.
007040     PERFORM 746-INSERT-ONE-AGEGRP
007050         VARYING WS-SUB FROM 2 BY 1
007060         UNTIL WS-SUB > WS-AGE-GRP-COUNT.
007070 744-EXIT.
007080     EXIT.
007090
007100 746-INSERT-ONE-AGEGRP.
007110     SET AG-IDX TO WS-SUB.
007120     MOVE AG-AGE-GROUP(AG-IDX)     TO SW-AGE-GROUP.
007130     MOVE AG-VISIT-COUNT(AG-IDX)   TO SW-AGE-VISIT-COUNT.
007140     MOVE AG-PATIENT-COUNT(AG-IDX) TO SW-AGE-PATIENT-COUNT.
007150     MOVE AG-COST-SUM(AG-IDX)      TO SW-AGE-COST-SUM.
007160     MOVE AG-PRIV-COST-SUM(AG-IDX) TO SW-AGE-PRIV-COST-SUM.
007170     MOVE WS-SUB TO WS-INSERT-SUB.
007180     PERFORM 748-SHIFT-AGEGRP-SLOT
007190         UNTIL WS-INSERT-SUB = 1
007200         OR AG-VISIT-COUNT(WS-INSERT-SUB - 1) >= SW-AGE-VISIT-COUNT.
007210     SET AG-IDX TO WS-INSERT-SUB.
007220     MOVE SW-AGE-GROUP          TO AG-AGE-GROUP(AG-IDX).
007230     MOVE SW-AGE-VISIT-COUNT    TO AG-VISIT-COUNT(AG-IDX).
007240     MOVE SW-AGE-PATIENT-COUNT  TO AG-PATIENT-COUNT(AG-IDX).
007250     MOVE SW-AGE-COST-SUM       TO AG-COST-SUM(AG-IDX).
007260     MOVE SW-AGE-PRIV-COST-SUM  TO AG-PRIV-COST-SUM(AG-IDX).
007270 746-EXIT.
007280     EXIT.
007290
007300 748-SHIFT-AGEGRP-SLOT.
007310     SET AG-IDX TO WS-INSERT-SUB.
007320     MOVE AG-AGE-GROUP(AG-IDX - 1)     TO AG-AGE-GROUP(AG-IDX).
007330     MOVE AG-VISIT-COUNT(AG-IDX - 1)   TO AG-VISIT-COUNT(AG-IDX).
007340     MOVE AG-PATIENT-COUNT(AG-IDX - 1) TO AG-PATIENT-COUNT(AG-IDX).
007350     MOVE AG-COST-SUM(AG-IDX - 1)      TO AG-COST-SUM(AG-IDX).
007360     MOVE AG-PRIV-COST-SUM(AG-IDX - 1) TO AG-PRIV-COST-SUM(AG-IDX).
007370     SUBTRACT 1 FROM WS-INSERT-SUB.
007380 748-EXIT.
007390     EXIT.
007400
007410 742-PRINT-ONE-AGE-ROW.
007420     IF AG-VISIT-COUNT(AG-IDX) > 0
007430         COMPUTE GT-AVG-COST ROUNDED =
007440             AG-COST-SUM(AG-IDX) / AG-VISIT-COUNT(AG-IDX)
007450         COMPUTE GT-AVG-PRIV-COST ROUNDED =
007460             AG-PRIV-COST-SUM(AG-IDX) / AG-VISIT-COUNT(AG-IDX)
007470     ELSE
007480         MOVE 0 TO GT-AVG-COST GT-AVG-PRIV-COST.
007490     IF AG-PATIENT-COUNT(AG-IDX) > 0
007500         COMPUTE WS-VIS-PER-PAT ROUNDED =
007510             AG-VISIT-COUNT(AG-IDX) / AG-PATIENT-COUNT(AG-IDX)
007520     ELSE
007530         MOVE 0 TO WS-VIS-PER-PAT.
007540     ADD AG-VISIT-COUNT(AG-IDX)   TO WS-TOT-VISITS.
007550     ADD AG-PATIENT-COUNT(AG-IDX) TO WS-TOT-PATIENTS.
007560     ADD AG-COST-SUM(AG-IDX)      TO WS-TOT-COST-SUM.
007570     ADD AG-PRIV-COST-SUM(AG-IDX) TO WS-TOT-PRIV-SUM.
007580     MOVE AG-VISIT-COUNT(AG-IDX)  TO WS-VISITS-O.
007590     MOVE GT-AVG-COST             TO GT-AVG-COST-O.
007600     MOVE GT-AVG-PRIV-COST        TO GT-AVG-PRIV-COST-O.
007610     MOVE WS-VIS-PER-PAT          TO WS-VIS-PER-PAT-O.
007620     STRING AG-AGE-GROUP(AG-IDX) DELIMITED BY SIZE
007630            "  " DELIMITED BY SIZE
007640            WS-VISITS-O DELIMITED BY SIZE
007650            "  " DELIMITED BY SIZE
007660            AG-PATIENT-COUNT(AG-IDX) DELIMITED BY SIZE
007670            "  " DELIMITED BY SIZE
007680            GT-AVG-COST-O DELIMITED BY SIZE
007690            "  " DELIMITED BY SIZE
007700            GT-AVG-PRIV-COST-O DELIMITED BY SIZE
007710            "  " DELIMITED BY SIZE
007720            WS-VIS-PER-PAT-O DELIMITED BY SIZE
007730            INTO PL-TEXT.
007740     PERFORM 795-WRITE-LINE THRU 795-EXIT.
007750 742-EXIT.
007760     EXIT.
007770******************************************************************
007780* B4-3 -- DIAGNOSIS SECTION, TOP 20 DESCENDING COUNT.  ONLY UP TO
007790* 40 DISTINCT DIAGNOSES ARE EVER KEPT (SEE DIAGNOSIS-TABLE), AND
007800* THEY SIT IN FIRST-SEEN ORDER UNTIL THE INSERTION SORT BELOW
007810* PUTS THEM IN DESCENDING VISIT-COUNT ORDER FOR THE TOP-20 PRINT.
007820******************************************************************
007830 760-PRINT-DIAGNOSIS-SECTION.
007840     MOVE "760-PRINT-DIAGNOSIS-SECTION" TO PARA-NAME.
007850     PERFORM 764-SORT-DIAGNOSIS-DESC THRU 764-EXIT.
007860     MOVE "DIAGNOSIS (TOP 20 BY COUNT)                  COUNT  PCT"
007870         TO PL-TEXT.
007880     PERFORM 795-WRITE-LINE THRU 795-EXIT.
007890     MOVE 0 TO WS-SUB.
007900     INITIALIZE WS-SECTION-TOTALS.
007910     PERFORM 762-PRINT-ONE-DIAG-ROW
007920         VARYING DG-IDX FROM 1 BY 1
007930         UNTIL DG-IDX > WS-DIAG-COUNT OR WS-SUB >= 20.
007940     IF GT-TOTAL-VISITS > 0
007950         COMPUTE GT-AVG-COST ROUNDED =
007960             WS-TOT-VISITS * 100 / GT-TOTAL-VISITS
007970     ELSE
007980         MOVE 0 TO GT-AVG-COST.
007990     MOVE GT-AVG-COST TO GT-PCT-O.
008000     STRING "TOTAL (TOP 20)" DELIMITED BY SIZE
008010            "                         " DELIMITED BY SIZE
008020            WS-TOT-VISITS DELIMITED BY SIZE
008030            "  " DELIMITED BY SIZE
008040            GT-PCT-O DELIMITED BY SIZE
008050            INTO PL-TEXT.
008060     PERFORM 795-WRITE-LINE THRU 795-EXIT.
008070     MOVE SPACES TO PL-TEXT.
008080     PERFORM 795-WRITE-LINE THRU 795-EXIT.
008090 760-EXIT.
008100     EXIT.
008110
008120* INSERTION SORT, DESCENDING DG-VISIT-COUNT.
008130 764-SORT-DIAGNOSIS-DESC.
008140     PERFORM 766-INSERT-ONE-DIAGROW
008150         VARYING WS-SUB FROM 2 BY 1
008160         UNTIL WS-SUB > WS-DIAG-COUNT.
008170 764-EXIT.
008180     EXIT.
008190
008200 766-INSERT-ONE-DIAGROW.
008210     SET DG-IDX TO WS-SUB.
008220     MOVE DG-DIAGNOSIS(DG-IDX)   TO SW-DIAGNOSIS.
008230     MOVE DG-VISIT-COUNT(DG-IDX) TO SW-DIAG-VISIT-COUNT.
008240     MOVE WS-SUB TO WS-INSERT-SUB.
008250     PERFORM 768-SHIFT-DIAGROW-SLOT
008260         UNTIL WS-INSERT-SUB = 1
008270         OR DG-VISIT-COUNT(WS-INSERT-SUB - 1) >= SW-DIAG-VISIT-COUNT.
008280     SET DG-IDX TO WS-INSERT-SUB.
008290     MOVE SW-DIAGNOSIS        TO DG-DIAGNOSIS(DG-IDX).
008300     MOVE SW-DIAG-VISIT-COUNT TO DG-VISIT-COUNT(DG-IDX).
008310 766-EXIT.
008320     EXIT.
008330
008340 768-SHIFT-DIAGROW-SLOT.
008350     SET DG-IDX TO WS-INSERT-SUB.
008360     MOVE DG-DIAGNOSIS(DG-IDX - 1)   TO DG-DIAGNOSIS(DG-IDX).
008370     MOVE DG-VISIT-COUNT(DG-IDX - 1) TO DG-VISIT-COUNT(DG-IDX).
008380     SUBTRACT 1 FROM WS-INSERT-SUB.
008390 768-EXIT.
008400     EXIT.
008410
008420 762-PRINT-ONE-DIAG-ROW.
008430     ADD +1 TO WS-SUB.
008440     ADD DG-VISIT-COUNT(DG-IDX) TO WS-TOT-VISITS.
008450     IF GT-TOTAL-VISITS > 0
008460         COMPUTE GT-AVG-COST ROUNDED =
008470             DG-VISIT-COUNT(DG-IDX) * 100 / GT-TOTAL-VISITS
008480     ELSE
008490         MOVE 0 TO GT-AVG-COST.
008500     MOVE GT-AVG-COST TO GT-PCT-O.
008510     STRING DG-DIAGNOSIS(DG-IDX) DELIMITED BY SIZE
008520            "  " DELIMITED BY SIZE
008530            DG-VISIT-COUNT(DG-IDX) DELIMITED BY SIZE
008540            "  " DELIMITED BY SIZE
008550            GT-PCT-O DELIMITED BY SIZE
008560            INTO PL-TEXT.
008570     PERFORM 795-WRITE-LINE THRU 795-EXIT.
008580 762-EXIT.
008590     EXIT.
008600
008610******************************************************************
008620* B4-4 -- PROVIDER WORKLOAD BY SPECIALTY, DESCENDING VISITS.  THE
008630* TABLE IS BUILT IN FIRST-SEEN ORDER SO IT IS RESORTED HERE BY A
008640* SHORT INSERTION PASS BEFORE PRINTING.
008650******************************************************************
008660 780-PRINT-PROVIDER-SECTION.
008670     MOVE "780-PRINT-PROVIDER-SECTION" TO PARA-NAME.
008680     PERFORM 784-SORT-SPECIALTY-DESC THRU 784-EXIT.
008690     MOVE "SPECIALTY                 PROVIDERS  VISITS  AVG COST"
008700         TO PL-TEXT.
008710     PERFORM 795-WRITE-LINE THRU 795-EXIT.
008720     INITIALIZE WS-SECTION-TOTALS.
008730     PERFORM 782-PRINT-ONE-SPEC-ROW
008740         VARYING SP-IDX FROM 1 BY 1
008750         UNTIL SP-IDX > WS-SPEC-COUNT.
008760     IF WS-TOT-VISITS > 0
008770         COMPUTE GT-AVG-COST ROUNDED = WS-TOT-COST-SUM / WS-TOT-VISITS
008780     ELSE
008790         MOVE 0 TO GT-AVG-COST.
008800     MOVE GT-AVG-COST TO GT-AVG-COST-O.
008810     STRING "TOTAL" DELIMITED BY SIZE
008820            "                      " DELIMITED BY SIZE
008830            WS-TOT-PATIENTS DELIMITED BY SIZE
008840            "  " DELIMITED BY SIZE
008850            WS-TOT-VISITS DELIMITED BY SIZE
008860            "  " DELIMITED BY SIZE
008870            GT-AVG-COST-O DELIMITED BY SIZE
008880            INTO PL-TEXT.
008890     PERFORM 795-WRITE-LINE THRU 795-EXIT.
008900     MOVE SPACES TO PL-TEXT.
008910     PERFORM 795-WRITE-LINE THRU 795-EXIT.
008920 780-EXIT.
008930     EXIT.
008940
008950* INSERTION SORT, DESCENDING SP-VISIT-COUNT.
008960 784-SORT-SPECIALTY-DESC.
008970     PERFORM 786-INSERT-ONE-SPECROW
008980         VARYING WS-SUB FROM 2 BY 1
008990         UNTIL WS-SUB > WS-SPEC-COUNT.
009000 784-EXIT.
009010     EXIT.
009020
009030 786-INSERT-ONE-SPECROW.
009040     SET SP-IDX TO WS-SUB.
009050     MOVE SP-SPECIALTY(SP-IDX)       TO SW-SPECIALTY.
009060     MOVE SP-PROVIDER-COUNT(SP-IDX)  TO SW-SPEC-PROVIDER-COUNT.
009070     MOVE SP-VISIT-COUNT(SP-IDX)     TO SW-SPEC-VISIT-COUNT.
009080     MOVE SP-COST-SUM(SP-IDX)        TO SW-SPEC-COST-SUM.
009090     MOVE WS-SUB TO WS-INSERT-SUB.
009100     PERFORM 788-SHIFT-SPECROW-SLOT
009110         UNTIL WS-INSERT-SUB = 1
009120         OR SP-VISIT-COUNT(WS-INSERT-SUB - 1) >= SW-SPEC-VISIT-COUNT.
009130     SET SP-IDX TO WS-INSERT-SUB.
009140     MOVE SW-SPECIALTY             TO SP-SPECIALTY(SP-IDX).
009150     MOVE SW-SPEC-PROVIDER-COUNT   TO SP-PROVIDER-COUNT(SP-IDX).
009160     MOVE SW-SPEC-VISIT-COUNT      TO SP-VISIT-COUNT(SP-IDX).
009170     MOVE SW-SPEC-COST-SUM         TO SP-COST-SUM(SP-IDX).
009180 786-EXIT.
009190     EXIT.
009200
009210 788-SHIFT-SPECROW-SLOT.
009220     SET SP-IDX TO WS-INSERT-SUB.
009230     MOVE SP-SPECIALTY(SP-IDX - 1)      TO SP-SPECIALTY(SP-IDX).
009240     MOVE SP-PROVIDER-COUNT(SP-IDX - 1) TO SP-PROVIDER-COUNT(SP-IDX).
009250     MOVE SP-VISIT-COUNT(SP-IDX - 1)    TO SP-VISIT-COUNT(SP-IDX).
009260     MOVE SP-COST-SUM(SP-IDX - 1)       TO SP-COST-SUM(SP-IDX).
009270     SUBTRACT 1 FROM WS-INSERT-SUB.
009280 788-EXIT.
009290     EXIT.
009300
009310 782-PRINT-ONE-SPEC-ROW.
009320     ADD SP-PROVIDER-COUNT(SP-IDX) TO WS-TOT-PATIENTS.
009330     ADD SP-VISIT-COUNT(SP-IDX)    TO WS-TOT-VISITS.
009340     ADD SP-COST-SUM(SP-IDX)       TO WS-TOT-COST-SUM.
009350     IF SP-VISIT-COUNT(SP-IDX) > 0
009360         COMPUTE GT-AVG-COST ROUNDED =
009370             SP-COST-SUM(SP-IDX) / SP-VISIT-COUNT(SP-IDX)
009380     ELSE
009390         MOVE 0 TO GT-AVG-COST.
009400     MOVE GT-AVG-COST TO GT-AVG-COST-O.
009410     STRING SP-SPECIALTY(SP-IDX) DELIMITED BY SIZE
009420            "  " DELIMITED BY SIZE
009430            SP-PROVIDER-COUNT(SP-IDX) DELIMITED BY SIZE
009440            "  " DELIMITED BY SIZE
009450            SP-VISIT-COUNT(SP-IDX) DELIMITED BY SIZE
009460            "  " DELIMITED BY SIZE
009470            GT-AVG-COST-O DELIMITED BY SIZE
009480            INTO PL-TEXT.
009490     PERFORM 795-WRITE-LINE THRU 795-EXIT.
009500 782-EXIT.
009510     EXIT.
009520
009530******************************************************************
009540* B4-5 -- MONTHLY TREND, ASCENDING MONTH.  THE TABLE IS BUILT IN
009550* FIRST-SEEN ORDER SO IT IS SORTED HERE BY A SHORT INSERTION
009560* PASS BEFORE PRINTING.
009570******************************************************************
009580 800-PRINT-MONTHLY-SECTION.
009590     MOVE "800-PRINT-MONTHLY-SECTION" TO PARA-NAME.
009600     PERFORM 802-SORT-MONTHS-ASCENDING THRU 802-EXIT.
009610     MOVE "MONTH      VISITS  AVG COST" TO PL-TEXT.
009620     PERFORM 795-WRITE-LINE THRU 795-EXIT.
009630     PERFORM 804-PRINT-ONE-MONTH-ROW
009640         VARYING MO-IDX FROM 1 BY 1
009650         UNTIL MO-IDX > WS-MONTH-COUNT.
009660     MOVE SPACES TO PL-TEXT.
009670     PERFORM 795-WRITE-LINE THRU 795-EXIT.
009680 800-EXIT.
009690     EXIT.
009700
009710* CLASSIC INSERTION SORT, THE SAME SHAPE THE PATIENT-EXTRACT JOB
009720* USES TO ORDER A VISIT BUFFER -- THE MONTH TABLE NEVER HOLDS
009730* MORE THAN 120 ROWS SO A SORT UTILITY WOULD BE OVERKILL.
009740 802-SORT-MONTHS-ASCENDING.
009750     PERFORM 806-INSERT-ONE-MONTH
009760         VARYING WS-SUB FROM 2 BY 1
009770         UNTIL WS-SUB > WS-MONTH-COUNT.
009780 802-EXIT.
009790     EXIT.
009800
009810 806-INSERT-ONE-MONTH.
009820     SET MO-IDX TO WS-SUB.
009830     MOVE MO-YYYYMM(MO-IDX)      TO SW-YYYYMM.
009840     MOVE MO-VISIT-COUNT(MO-IDX) TO SW-VISIT-COUNT.
009850     MOVE MO-COST-SUM(MO-IDX)    TO SW-COST-SUM.
009860     MOVE WS-SUB TO WS-INSERT-SUB.
009870     PERFORM 808-SHIFT-ONE-SLOT
009880         UNTIL WS-INSERT-SUB = 1
009890         OR MO-YYYYMM(WS-INSERT-SUB - 1) <= SW-YYYYMM.
009900     SET MO-IDX TO WS-INSERT-SUB.
009910     MOVE SW-YYYYMM      TO MO-YYYYMM(MO-IDX).
009920     MOVE SW-VISIT-COUNT TO MO-VISIT-COUNT(MO-IDX).
009930     MOVE SW-COST-SUM    TO MO-COST-SUM(MO-IDX).
009940 806-EXIT.
009950     EXIT.
009960
009970 808-SHIFT-ONE-SLOT.
009980     SET MO-IDX TO WS-INSERT-SUB.
009990     MOVE MO-YYYYMM(MO-IDX - 1)      TO MO-YYYYMM(MO-IDX).
010000     MOVE MO-VISIT-COUNT(MO-IDX - 1) TO MO-VISIT-COUNT(MO-IDX).
010010     MOVE MO-COST-SUM(MO-IDX - 1)    TO MO-COST-SUM(MO-IDX).
010020     SUBTRACT 1 FROM WS-INSERT-SUB.
010030 808-EXIT.
010040     EXIT.
010050
010060 804-PRINT-ONE-MONTH-ROW.
010070     IF MO-VISIT-COUNT(MO-IDX) > 0
010080         COMPUTE GT-AVG-COST ROUNDED =
010090             MO-COST-SUM(MO-IDX) / MO-VISIT-COUNT(MO-IDX)
010100     ELSE
010110         MOVE 0 TO GT-AVG-COST.
010120     MOVE GT-AVG-COST TO GT-AVG-COST-O.
010130     STRING MO-YYYYMM-CCYY(MO-IDX) DELIMITED BY SIZE
010140            "-" DELIMITED BY SIZE
010150            MO-YYYYMM-MM(MO-IDX) DELIMITED BY SIZE
010160            INTO WS-MO-YYYYMM-O.
010170     STRING WS-MO-YYYYMM-O DELIMITED BY SIZE
010180            "  " DELIMITED BY SIZE
010190            MO-VISIT-COUNT(MO-IDX) DELIMITED BY SIZE
010200            "  " DELIMITED BY SIZE
010210            GT-AVG-COST-O DELIMITED BY SIZE
010220            INTO PL-TEXT.
010230     PERFORM 795-WRITE-LINE THRU 795-EXIT.
010240 804-EXIT.
010250     EXIT.
010260
010270******************************************************************
010280* B4-6 -- GEOGRAPHIC SECTION, TOP 20 DESCENDING PATIENT COUNT.
010290* THE TABLE IS BUILT IN FIRST-SEEN ORDER SO IT IS RESORTED HERE
010300* BY A SHORT INSERTION PASS BEFORE PRINTING.
010310******************************************************************
010320 820-PRINT-GEOGRAPHIC-SECTION.
010330     MOVE "820-PRINT-GEOGRAPHIC-SECTION" TO PARA-NAME.
010340     PERFORM 824-SORT-STATE-DESC THRU 824-EXIT.
010350     MOVE "STATE  PATIENTS  VISITS  VIS/PAT" TO PL-TEXT.
010360     PERFORM 795-WRITE-LINE THRU 795-EXIT.
010370     MOVE 0 TO WS-SUB.
010380     PERFORM 822-PRINT-ONE-STATE-ROW
010390         VARYING ST-IDX FROM 1 BY 1
010400         UNTIL ST-IDX > WS-STATE-COUNT OR WS-SUB >= 20.
010410 820-EXIT.
010420     EXIT.
010430
010440* INSERTION SORT, DESCENDING ST-PATIENT-COUNT.
010450 824-SORT-STATE-DESC.
010460     PERFORM 826-INSERT-ONE-STATEROW
010470         VARYING WS-SUB FROM 2 BY 1
010480         UNTIL WS-SUB > WS-STATE-COUNT.
010490 824-EXIT.
010500     EXIT.
010510
010520 826-INSERT-ONE-STATEROW.
010530     SET ST-IDX TO WS-SUB.
010540     MOVE ST-STATE(ST-IDX)         TO SW-STATE.
010550     MOVE ST-VISIT-COUNT(ST-IDX)   TO SW-STATE-VISIT-COUNT.
010560     MOVE ST-PATIENT-COUNT(ST-IDX) TO SW-STATE-PATIENT-COUNT.
010570     MOVE WS-SUB TO WS-INSERT-SUB.
010580     PERFORM 828-SHIFT-STATEROW-SLOT
010590         UNTIL WS-INSERT-SUB = 1
010600         OR ST-PATIENT-COUNT(WS-INSERT-SUB - 1)
010610             >= SW-STATE-PATIENT-COUNT.
010620     SET ST-IDX TO WS-INSERT-SUB.
010630     MOVE SW-STATE              TO ST-STATE(ST-IDX).
010640     MOVE SW-STATE-VISIT-COUNT  TO ST-VISIT-COUNT(ST-IDX).
010650     MOVE SW-STATE-PATIENT-COUNT TO ST-PATIENT-COUNT(ST-IDX).
010660 826-EXIT.
010670     EXIT.
010680
010690 828-SHIFT-STATEROW-SLOT.
010700     SET ST-IDX TO WS-INSERT-SUB.
010710     MOVE ST-STATE(ST-IDX - 1)         TO ST-STATE(ST-IDX).
010720     MOVE ST-VISIT-COUNT(ST-IDX - 1)   TO ST-VISIT-COUNT(ST-IDX).
010730     MOVE ST-PATIENT-COUNT(ST-IDX - 1) TO ST-PATIENT-COUNT(ST-IDX).
010740     SUBTRACT 1 FROM WS-INSERT-SUB.
010750 828-EXIT.
010760     EXIT.
010770
010780 822-PRINT-ONE-STATE-ROW.
010790     ADD +1 TO WS-SUB.
010800     IF ST-PATIENT-COUNT(ST-IDX) > 0
010810         COMPUTE GT-AVG-PRIV-COST ROUNDED =
010820             ST-VISIT-COUNT(ST-IDX) / ST-PATIENT-COUNT(ST-IDX)
010830     ELSE
010840         MOVE 0 TO GT-AVG-PRIV-COST.
010850     MOVE GT-AVG-PRIV-COST TO GT-RATIO-O.
010860     STRING ST-STATE(ST-IDX) DELIMITED BY SIZE
010870            "  " DELIMITED BY SIZE
010880            ST-PATIENT-COUNT(ST-IDX) DELIMITED BY SIZE
010890            "  " DELIMITED BY SIZE
010900            ST-VISIT-COUNT(ST-IDX) DELIMITED BY SIZE
010910            "  " DELIMITED BY SIZE
010920            GT-RATIO-O DELIMITED BY SIZE
010930            INTO PL-TEXT.
010940     PERFORM 795-WRITE-LINE THRU 795-EXIT.
010950 822-EXIT.
010960     EXIT.
010970
010980 795-WRITE-LINE.
010990     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
011000     MOVE PRINT-LINE-AREA TO REPORT-LINE.
011010     WRITE REPORT-LINE.
011020     ADD +1 TO WS-LINES-ON-PAGE.
011030 795-EXIT.
011040     EXIT.
011050
011060 810-OPEN-FILES.
011070     MOVE "810-OPEN-FILES" TO PARA-NAME.
011080     OPEN INPUT PATIENT-STG, PROVIDER-STG, VISIT-STG.
011090     OPEN OUTPUT REPORT-OUT, SYSOUT.
011100 810-EXIT.
011110     EXIT.
011120
011130 860-CLOSE-FILES.
011140     MOVE "860-CLOSE-FILES" TO PARA-NAME.
011150     CLOSE VISIT-STG, REPORT-OUT, SYSOUT.
011160 860-EXIT.
011170     EXIT.
011180
011190 1000-ABEND-RTN.
011200     WRITE SYSOUT-REC FROM ABEND-REC.
011210     PERFORM 860-CLOSE-FILES THRU 860-EXIT.
011220     DISPLAY "*** ABNORMAL END OF JOB - ANLYRPT ***" UPON CONSOLE.
011230     DIVIDE ZERO-VAL INTO ONE-VAL.
