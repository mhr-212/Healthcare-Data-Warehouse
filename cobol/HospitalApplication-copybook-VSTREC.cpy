000010******************************************************************
000020* VSTREC  --  VISIT INPUT EXTRACT / VISIT STAGING RECORD         *
000030*                                                                *
000040* VST-IN-RECORD IS THE RAW VISIT-OF-SERVICE EXTRACT.  VST-STG-   *
000050* RECORD ADDS THE PRIVACY-PROTECTED COST COMPUTED BY THE LOAD    *
000060* JOB'S NOISE ROUTINE AND THE WAREHOUSE QUALITY FLAG.            *
000070*                                                                *
000080* THE TRAILING FILLER ON VST-IN-RECORD RESERVES ROOM FOR FIELDS  *
000090* THE SOURCE SYSTEM HAS NOT YET POPULATED -- KEEP THE RECORD AT  *
000100* 139 BYTES SO IT LINES UP WITH THE INTERFACE AGREEMENT ON FILE  *
000110* WITH MEDICAL RECORDS.                                          *
000120*                                                                *
000130* CHANGE LOG                                                    *
000140* 910712 RKW  ORIGINAL LAYOUT FOR ETLLOAD                       *
000150* 950903 DPC  ADDED VI-VISIT-DATE-R REDEFINES FOR MONTHLY TREND  *
000160* 011116 MBT  WIDENED RESERVE FILLER PER INTERFACE AGREEMENT     *
000170******************************************************************
000180 01  VST-IN-RECORD.
000190     05  VI-VISIT-ID               PIC 9(9).
000200     05  VI-PATIENT-ID             PIC 9(7).
000210     05  VI-PROVIDER-ID            PIC 9(5).
000220     05  VI-VISIT-DATE             PIC 9(8).
000230     05  VI-VISIT-DATE-R REDEFINES VI-VISIT-DATE.
000240         10  VI-VDATE-CCYY         PIC 9(4).
000250         10  VI-VDATE-MM           PIC 9(2).
000260         10  VI-VDATE-DD           PIC 9(2).
000270     05  VI-VISIT-TYPE             PIC X(20).
000280     05  VI-DIAGNOSIS              PIC X(35).
000290     05  VI-PROCEDURE-PERFORMED    PIC X(25).
000300     05  VI-COST                   PIC 9(5)V99.
000310     05  FILLER                    PIC X(23).
000320
000330 01  VST-STG-RECORD.
000340     05  VS-VISIT-ID               PIC 9(9).
000350     05  VS-PATIENT-ID             PIC 9(7).
000360     05  VS-PROVIDER-ID            PIC 9(5).
000370     05  VS-VISIT-DATE             PIC 9(8).
000380     05  VS-VISIT-TYPE             PIC X(20).
000390     05  VS-DIAGNOSIS              PIC X(35).
000400     05  VS-PROCEDURE-PERFORMED    PIC X(25).
000410     05  VS-COST                   PIC 9(5)V99.
000420     05  FILLER                    PIC X(23).
000430     05  VS-COST-WITH-PRIVACY      PIC 9(5)V99.
000440     05  VS-VALID-RECORD           PIC X(1).
000450         88  VS-VISIT-IS-VALID        VALUE "Y".
000460         88  VS-VISIT-IS-INVALID      VALUE "N".
