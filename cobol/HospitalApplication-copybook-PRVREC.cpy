000010******************************************************************
000020* PRVREC  --  PROVIDER INPUT EXTRACT / PROVIDER STAGING RECORD  *
000030*                                                                *
000040* PRV-IN-RECORD IS THE RAW PROVIDER ROSTER EXTRACT.  PRV-STG-    *
000050* RECORD ADDS THE WAREHOUSE QUALITY FLAG SET BY THE LOAD JOB.    *
000060*                                                                *
000070* CHANGE LOG                                                    *
000080* 910604 RKW  ORIGINAL LAYOUT FOR ETLLOAD                       *
000090* 970730 DPC  SPLIT PV-SPECIALTY-R OFF FOR SPECIALTY CODE LOOKUP *
000100******************************************************************
000110 01  PRV-IN-RECORD.
000120     05  PV-PROVIDER-ID            PIC 9(5).
000130     05  PV-PROVIDER-NAME          PIC X(40).
000140     05  PV-SPECIALTY              PIC X(25).
000150     05  PV-SPECIALTY-R REDEFINES PV-SPECIALTY.
000160         10  PV-SPECIALTY-CODE     PIC X(4).
000170         10  PV-SPECIALTY-DESC     PIC X(21).
000180     05  PV-PHONE                  PIC X(20).
000190     05  PV-EMAIL                  PIC X(40).
000200     05  FILLER                    PIC X(1).
000210
000220 01  PRV-STG-RECORD.
000230     05  PVS-PROVIDER-ID           PIC 9(5).
000240     05  PVS-PROVIDER-NAME         PIC X(40).
000250     05  PVS-SPECIALTY             PIC X(25).
000260     05  PVS-PHONE                 PIC X(20).
000270     05  PVS-EMAIL                 PIC X(40).
000280     05  FILLER                    PIC X(1).
000290     05  PVS-VALID-RECORD          PIC X(1).
000300         88  PVS-PROVIDER-IS-VALID    VALUE "Y".
000310         88  PVS-PROVIDER-IS-INVALID  VALUE "N".
