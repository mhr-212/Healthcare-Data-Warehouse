000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  HASHNAME.
000040 AUTHOR. DONNA P. COLE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 03/14/91.
000070 DATE-COMPILED. 03/14/91.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*     TURNS A PATIENT NAME INTO A FIXED 64-CHARACTER ONE-WAY
000140*     TOKEN SO THE STAGING FILES CAN BE HANDED TO THE ANALYTICS
000150*     AND RESEARCH GROUPS WITHOUT CARRYING PII.  THE SAME NAME
000160*     ALWAYS PRODUCES THE SAME TOKEN; THE TOKEN CANNOT BE RUN
000170*     BACKWARDS TO RECOVER THE NAME.  CALLED ONCE PER PATIENT BY
000180*     ETLLOAD.
000190*
000200* CHANGE LOG
000210* 910314 DPC  ORIGINAL VERSION                                     HSH0001
000220* 970822 RKW  WIDENED CHAR-CODE-TABLE TO COVER LOWER CASE          HSH0002
000230* 990105 MBT  Y2K REVIEW -- NO DATE-SENSITIVE LOGIC IN THIS MODULE HSH0003
000235* 130620 TGD  HEX-DIGIT-AREA WAS EMITTING UPPERCASE A-F -- THE     HSH0004
000236*             RESEARCH GROUP'S TOKEN-MATCHING SCRIPTS EXPECT LOWER
000237*             CASE HEX, SO THE LITERAL IS NOW LOWERCASE
000240******************************************************************
000250 ENVIRONMENT DIVISION.
000260 CONFIGURATION SECTION.
000270 SOURCE-COMPUTER. IBM-390.
000280 OBJECT-COMPUTER. IBM-390.
000290
000300 DATA DIVISION.
000310 FILE SECTION.
000320
000330 WORKING-STORAGE SECTION.
000340 01  MISC-FIELDS.
000350     05  WS-SEED                   PIC 9(9)  COMP VALUE 104659.
000360     05  WS-NAME-LTH               PIC 9(2)  COMP VALUE 40.
000370     05  WS-CHAR-SUB               PIC 9(2)  COMP.
000380     05  WS-HEX-SUB                PIC 9(2)  COMP.
000390     05  WS-ONE-CHAR               PIC X(1).
000400     05  WS-CHAR-CODE              PIC 9(2)  COMP.
000410     05  WS-QUOT                   PIC 9(9)  COMP.
000420     05  WS-REM                    PIC 9(9)  COMP.
000425     05  FILLER                    PIC X(1).
000430
000440* THE CODE-TABLE GIVES EVERY LETTER, DIGIT AND A FEW PUNCTUATION
000450* MARKS A SMALL INTEGER "CODE" -- WE SEARCH IT THE SAME WAY
000460* PATSRCH SEARCHES ITS EQUIPMENT TABLE.
000470 01  CODE-TABLE-AREA.
000480     05  FILLER PIC X(64)   VALUE
000485         " ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123"
000488-        "456789".
000500     05  CHAR-CODE-TABLE REDEFINES CODE-TABLE-AREA
000510                        OCCURS 64 TIMES
000520                        INDEXED BY CHAR-IDX
000530                        PIC X(1).
000540
000550* THE HEX-DIGIT-TABLE TURNS A 0-15 REMAINDER INTO A PRINTABLE
000560* HEX CHARACTER -- CLASSIC "REDEFINES A LITERAL AS A TABLE" TRICK.
000570 01  HEX-DIGIT-AREA.
000580     05  FILLER PIC X(16)   VALUE "0123456789abcdef".
000590     05  HEX-DIGIT-TABLE REDEFINES HEX-DIGIT-AREA
000600                        OCCURS 16 TIMES
000610                        PIC X(1).
000620
000630 LINKAGE SECTION.
000640 01  HASH-NAME-REC.
000650     05  IN-PATIENT-NAME           PIC X(40).
000660     05  OUT-ANONYMIZED-NAME       PIC X(64).
000665     05  FILLER                    PIC X(1).
000670
000680 PROCEDURE DIVISION USING HASH-NAME-REC.
000690     MOVE 104659 TO WS-SEED.
000700
000710     PERFORM 100-FOLD-ONE-CHARACTER
000720         VARYING WS-CHAR-SUB FROM 1 BY 1
000730         UNTIL WS-CHAR-SUB > WS-NAME-LTH.
000740
000750     PERFORM 200-EMIT-ONE-HEX-DIGIT
000760         VARYING WS-HEX-SUB FROM 1 BY 1
000770         UNTIL WS-HEX-SUB > 64.
000780
000790     GOBACK.
000800
000810 100-FOLD-ONE-CHARACTER.
000820     MOVE IN-PATIENT-NAME(WS-CHAR-SUB:1) TO WS-ONE-CHAR.
000830     SET CHAR-IDX TO 1.
000840     SEARCH CHAR-CODE-TABLE
000850         AT END
000860             MOVE 1 TO WS-CHAR-CODE
000870         WHEN CHAR-CODE-TABLE(CHAR-IDX) = WS-ONE-CHAR
000880             SET WS-CHAR-CODE TO CHAR-IDX
000890     END-SEARCH.
000900* THE MULTIPLY-AND-ADD BELOW IS LEFT TO OVERFLOW ON PURPOSE --
000910* THE HIGH-ORDER TRUNCATION OF A 9-DIGIT COMP FIELD GIVES US A
000920* CHEAP MODULUS WITHOUT A DIVIDE STATEMENT ON EVERY CHARACTER.
000930     COMPUTE WS-SEED =
000940         (WS-SEED * 131 + WS-CHAR-CODE + WS-CHAR-SUB).
000950 100-EXIT.
000960     EXIT.
000970
000980 200-EMIT-ONE-HEX-DIGIT.
000990     COMPUTE WS-SEED = (WS-SEED * 31 + WS-HEX-SUB).
001000     DIVIDE WS-SEED BY 16 GIVING WS-QUOT REMAINDER WS-REM.
001010     MOVE HEX-DIGIT-TABLE(WS-REM + 1) TO
001020         OUT-ANONYMIZED-NAME(WS-HEX-SUB:1).
001030 200-EXIT.
001040     EXIT.
