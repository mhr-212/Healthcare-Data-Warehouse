000010******************************************************************
000020* RDMREC  --  READMISSION-FLAG OUTPUT RECORD                     *
000030*                                                                *
000040* ONE ROW PER VISIT, WRITTEN BY RDMFLAG AT THE PATIENT CONTROL   *
000050* BREAK.  ALL VISITS OF A GIVEN PATIENT CARRY THE SAME           *
000060* RM-TOTAL-VISITS AND RM-AVG-PATIENT-COST.                       *
000070*                                                                *
000080* CHANGE LOG                                                    *
000090* 920511 RKW  ORIGINAL LAYOUT FOR RDMFLAG                       *
000100******************************************************************
000110 01  RDM-RECORD.
000120     05  RM-PATIENT-ID             PIC 9(7).
000130     05  RM-VISIT-ID               PIC 9(9).
000140     05  RM-VISIT-DATE             PIC 9(8).
000150     05  RM-TOTAL-VISITS           PIC 9(3).
000160     05  RM-AVG-PATIENT-COST       PIC 9(5)V99.
000170     05  RM-DAYS-TO-NEXT-VISIT     PIC 9(5).
000180     05  RM-HAS-NEXT-VISIT         PIC X(1).
000190         88  RM-NEXT-VISIT-EXISTS     VALUE "Y".
000200         88  RM-NO-NEXT-VISIT         VALUE "N".
000210     05  RM-READMITTED-30DAYS      PIC 9(1).
000220         88  RM-IS-READMISSION         VALUE 1.
000230     05  FILLER                    PIC X(1).
