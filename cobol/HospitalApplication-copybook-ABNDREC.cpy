000010******************************************************************
000020* ABNDREC  --  STANDARD SHOP ABEND / DIAGNOSTIC LINE             *
000030*                                                                *
000040* COPIED INTO EVERY WAREHOUSE BATCH PROGRAM.  ABEND-REC IS       *
000050* WRITTEN TO SYSOUT BEFORE THE PROGRAM FORCES A 0C7 VIA THE      *
000060* ZERO-DIVIDE TRICK IN 1000-ABEND-RTN -- THIS KEEPS THE SAME     *
000070* ABEND CODE THE OPERATORS HAVE BEEN TRAINED TO ESCALATE ON      *
000080* SINCE THE DALYEDIT JOB WAS FIRST INSTALLED.                    *
000090*                                                                *
000100* CHANGE LOG                                                    *
000110* 880127 JAS  ORIGINAL LAYOUT (CARRIED FORWARD FROM DALYEDIT)    *
000120* 020305 MBT  ADDED PARA-NAME FOR THE WAREHOUSE JOBS' TRACE SW   *
000130******************************************************************
000140 01  ABEND-REC.
000150     05  FILLER                    PIC X(1)   VALUE SPACE.
000160     05  ABEND-REASON              PIC X(60)  VALUE SPACES.
000170     05  PARA-NAME                 PIC X(20)  VALUE SPACES.
000180     05  EXPECTED-VAL              PIC 9(9)   VALUE ZERO.
000190     05  ACTUAL-VAL                PIC 9(9)   VALUE ZERO.
000200     05  FILLER                    PIC X(29)  VALUE SPACES.
000210
000220 01  ABEND-DIVISORS.
000230     05  ZERO-VAL                  PIC 9(1)   VALUE ZERO.
000240     05  ONE-VAL                   PIC 9(1)   VALUE 1.
000250     05  FILLER                    PIC X(1).
