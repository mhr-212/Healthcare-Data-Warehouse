000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PATEXTR.
000030 AUTHOR. DONNA P. COLE.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 08/21/91.
000060 DATE-COMPILED. 08/21/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM PULLS ONE PATIENT'S VISIT HISTORY OUT OF
000130*          THE VISIT STAGING FILE FOR THE RECORDS-REQUEST DESK.
000140*          THE REQUESTED PATIENT-ID IS SUPPLIED BY THE CALLING
000150*          JCL THROUGH PARM-CARD; EVERY MATCHING VISIT IS
000160*          BUFFERED, RESOLVED AGAINST THE PROVIDER TABLE FOR
000170*          SPECIALTY, RE-ORDERED MOST-RECENT FIRST, AND WRITTEN
000180*          TO THE EXTRACT FILE.  WHEN THE PATIENT HAS NO VISITS
000190*          ON FILE WE SAY SO ON SYSOUT RATHER THAN WRITE AN
000200*          EMPTY EXTRACT.
000210*
000220******************************************************************
000230*
000240*          INPUT FILES              -  VISIT-STG, PROVIDER-STG
000250*          OUTPUT FILE               -  PATIENT-EXT
000260*          DUMP FILE                 -  SYSOUT
000270*
000280* CHANGE LOG
000290* 910821 DPC  ORIGINAL VERSION                                     PEX0001
000300* 920706 RKW  RE-ORDER STEP REWRITTEN AS AN INSERTION SORT ON      PEX0002
000310*             THE BUFFER -- THE PRIOR VERSION CALLED THE SYSTEM
000320*             SORT UTILITY FOR WHAT IS AT MOST A FEW HUNDRED ROWS
000330* 990119 MBT  Y2K -- CONFIRMED VISIT-DATE COMPARISONS USE THE      PEX0003
000340*             FULL 4-DIGIT CCYY, NO WINDOWING NEEDED
000350* 150908 TGD  000-HOUSEKEEPING WAS PICKING UP THE REQUESTED        PEX0004
000360*             PATIENT-ID WITH ACCEPT ... FROM COMMAND-LINE, A
000370*             WORKSTATION-COMPILER TRICK THAT NEVER WORKED UNDER
000380*             MVS.  PARM-CARD MOVED TO THE LINKAGE SECTION AND IS
000390*             NOW RECEIVED THE WAY EVERY OTHER PARM-DRIVEN
000400*             PROGRAM IN THIS SHOP TAKES ITS EXEC PARM -- A
000410*             PROCEDURE DIVISION USING ON THE HALFWORD-PREFIXED
000420*             PARM AREA.
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-390.
000470 OBJECT-COMPUTER. IBM-390.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT SYSOUT
000540         ASSIGN TO UT-S-SYSOUT
000550         ORGANIZATION IS SEQUENTIAL.
000560
000570     SELECT VISIT-STG
000580         ASSIGN TO UT-S-VSTSTG
000590         ACCESS MODE IS SEQUENTIAL
000600         FILE STATUS IS OFCODE.
000610
000620     SELECT PROVIDER-STG
000630         ASSIGN TO UT-S-PRVSTG
000640         ACCESS MODE IS SEQUENTIAL
000650         FILE STATUS IS OFCODE.
000660
000670     SELECT PATIENT-EXT
000680         ASSIGN TO UT-S-PATEXT
000690         ACCESS MODE IS SEQUENTIAL
000700         FILE STATUS IS OFCODE.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  SYSOUT
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 130 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS SYSOUT-REC.
000800 01  SYSOUT-REC  PIC X(130).
000810
000820 FD  VISIT-STG
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 147 CHARACTERS
000860     BLOCK CONTAINS 0 RECORDS
000870     DATA RECORD IS VISIT-STG-REC.
000880 01  VISIT-STG-REC PIC X(147).
000890
000900 FD  PROVIDER-STG
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 132 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS PROVIDER-STG-REC.
000960 01  PROVIDER-STG-REC PIC X(132).
000970
000980 FD  PATIENT-EXT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 121 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS PATIENT-EXT-REC.
001040 01  PATIENT-EXT-REC PIC X(121).
001050
001060 WORKING-STORAGE SECTION.
001070 01  FILE-STATUS-CODES.
001080     05  OFCODE                    PIC X(2).
001090         88  CODE-OK                  VALUE SPACES.
001100         88  CODE-AT-END               VALUE "10".
001110     05  FILLER                    PIC X(1).
001120
001130 COPY VSTREC.
001140 COPY PRVREC.
001150 COPY PEXREC.
001160 COPY ABNDREC.
001170
001180 01  FLAGS-AND-SWITCHES.
001190     05  MORE-VISITS-SW            PIC X(1) VALUE "Y".
001200         88  NO-MORE-VISITS            VALUE "N".
001210     05  MORE-PROVIDERS-SW         PIC X(1) VALUE "Y".
001220         88  NO-MORE-PROVIDERS         VALUE "N".
001230     05  FILLER                    PIC X(1).
001240
001250 01  COUNTERS-AND-ACCUMULATORS.
001260     05  WS-REQUESTED-PATIENT-ID   PIC 9(7).
001270     05  WS-BUFFER-COUNT           PIC 9(3) COMP.
001280     05  WS-OUTER-SUB              PIC 9(3) COMP.
001290     05  WS-INNER-SUB              PIC 9(3) COMP.
001300     05  WS-PROVIDER-COUNT         PIC 9(3) COMP.
001310     05  WS-PROV-SUB               PIC 9(3) COMP.
001320     05  WS-FOUND-SPECIALTY        PIC X(25).
001330     05  FILLER                    PIC X(1).
001340
001350* PROVIDER-STG LOADED ENTIRE SO SPECIALTY CAN BE RESOLVED BY A
001360* SEARCH, THE SAME WAY THE SHOP'S OLDER EQUIPMENT-COST JOB LOADS
001370* ITS REFERENCE TABLE.
001380 01  PROVIDER-TABLE.
001390     05  PROVIDER-ROW OCCURS 50 TIMES INDEXED BY PRV-IDX.
001400         10  PT-PROVIDER-ID        PIC 9(5).
001410         10  PT-SPECIALTY          PIC X(25).
001420         10  FILLER                PIC X(1).
001430
001440 01  VISIT-BUFFER-TABLE.
001450     05  VISIT-BUFFER OCCURS 500 TIMES INDEXED BY VB-IDX.
001460         10  VB-VISIT-DATE         PIC 9(8).
001470         10  VB-VISIT-DATE-R REDEFINES VB-VISIT-DATE.
001480             15  VB-VDATE-CCYY     PIC 9(4).
001490             15  VB-VDATE-MM       PIC 9(2).
001500             15  VB-VDATE-DD       PIC 9(2).
001510         10  VB-VISIT-TYPE         PIC X(20).
001520         10  VB-DIAGNOSIS          PIC X(35).
001530         10  VB-PROCEDURE          PIC X(25).
001540         10  VB-COST               PIC 9(5)V99.
001550         10  VB-SPECIALTY          PIC X(25).
001560         10  FILLER                PIC X(1).
001570
001580 01  WS-SWAP-ENTRY.
001590     05  SWAP-VISIT-DATE           PIC 9(8).
001600     05  SWAP-VISIT-TYPE           PIC X(20).
001610     05  SWAP-DIAGNOSIS            PIC X(35).
001620     05  SWAP-PROCEDURE            PIC X(25).
001630     05  SWAP-COST                 PIC 9(5)V99.
001640     05  SWAP-SPECIALTY            PIC X(25).
001650     05  FILLER                    PIC X(1).
001660
001670 LINKAGE SECTION.
001680* PARM-CARD IS THE HALFWORD-PREFIXED AREA MVS BUILDS FROM THE
001690* EXEC STEP'S PARM= OPERAND -- THE CONVENTION THIS SHOP USES FOR
001700* A ONE-FIELD REQUEST PARAMETER, RATHER THAN A SEPARATE CONTROL
001710* FILE FOR A SINGLE VALUE.
001720 01  PARM-CARD.
001730     05  PARM-LENGTH               PIC S9(4) COMP.
001740     05  PARM-PATIENT-ID           PIC 9(7).
001750     05  FILLER                    PIC X(10).
001760
001770 PROCEDURE DIVISION USING PARM-CARD.
001780     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001790     PERFORM 100-BUFFER-VISITS THRU 190-EXIT
001800         UNTIL NO-MORE-VISITS.
001810     IF WS-BUFFER-COUNT = 0
001820         DISPLAY "PATIENT NOT FOUND OR HAS NO VISITS - "
001830                 WS-REQUESTED-PATIENT-ID
001840     ELSE
001850         PERFORM 200-SORT-BUFFER-DESCENDING THRU 200-EXIT
001860         PERFORM 300-WRITE-EXTRACT THRU 300-EXIT
001870     END-IF.
001880     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
001890     MOVE +0 TO RETURN-CODE.
001900     GOBACK.
001910
001920 000-HOUSEKEEPING.
001930     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001940     DISPLAY "******** BEGIN JOB PATEXTR ********".
001945* PEX0004 -- PARM-CARD ARRIVES ALREADY LOADED VIA THE PROCEDURE
001947* DIVISION USING, SUPPLIED BY THE EXEC STEP'S PARM= OPERAND.
001950     MOVE PARM-PATIENT-ID TO WS-REQUESTED-PATIENT-ID.
001970     MOVE 0 TO WS-BUFFER-COUNT.
001980     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001990     PERFORM 400-LOAD-PROVIDER-TABLE THRU 490-EXIT.
002000     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
002010 000-EXIT.
002020     EXIT.
002030
002040******************************************************************
002050* B5-1 -- KEEP ONLY THE ROWS OF THE REQUESTED PATIENT; SPECIALTY
002060* IS RESOLVED NOW SO THE SORT STEP WORKS ON A FLAT ROW.
002070******************************************************************
002080 100-BUFFER-VISITS.
002090     MOVE "100-BUFFER-VISITS" TO PARA-NAME.
002100     IF VS-PATIENT-ID = WS-REQUESTED-PATIENT-ID
002110         ADD +1 TO WS-BUFFER-COUNT
002120         SET VB-IDX TO WS-BUFFER-COUNT
002130         MOVE VS-VISIT-DATE            TO VB-VISIT-DATE(VB-IDX)
002140         MOVE VS-VISIT-TYPE            TO VB-VISIT-TYPE(VB-IDX)
002150         MOVE VS-DIAGNOSIS             TO VB-DIAGNOSIS(VB-IDX)
002160         MOVE VS-PROCEDURE-PERFORMED   TO VB-PROCEDURE(VB-IDX)
002170         MOVE VS-COST                  TO VB-COST(VB-IDX)
002180         PERFORM 420-FIND-SPECIALTY THRU 420-EXIT
002190         MOVE WS-FOUND-SPECIALTY       TO VB-SPECIALTY(VB-IDX)
002200     END-IF.
002210     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
002220 100-EXIT.
002230     EXIT.
002240 190-EXIT.
002250     EXIT.
002260
002270******************************************************************
002280* INSERTION SORT, DESCENDING VISIT-DATE -- THE BUFFER RUNS AT
002290* MOST A FEW HUNDRED ENTRIES PER PATIENT SO A SORT UTILITY STEP
002300* IS NOT WORTH THE JCL.
002310******************************************************************
002320 200-SORT-BUFFER-DESCENDING.
002330     MOVE "200-SORT-BUFFER-DESCENDING" TO PARA-NAME.
002340     PERFORM 220-INSERT-ONE-ENTRY
002350         VARYING WS-OUTER-SUB FROM 2 BY 1
002360         UNTIL WS-OUTER-SUB > WS-BUFFER-COUNT.
002370 200-EXIT.
002380     EXIT.
002390
002400 220-INSERT-ONE-ENTRY.
002410     SET VB-IDX TO WS-OUTER-SUB.
002420     MOVE VB-VISIT-DATE(VB-IDX)  TO SWAP-VISIT-DATE.
002430     MOVE VB-VISIT-TYPE(VB-IDX)  TO SWAP-VISIT-TYPE.
002440     MOVE VB-DIAGNOSIS(VB-IDX)   TO SWAP-DIAGNOSIS.
002450     MOVE VB-PROCEDURE(VB-IDX)   TO SWAP-PROCEDURE.
002460     MOVE VB-COST(VB-IDX)        TO SWAP-COST.
002470     MOVE VB-SPECIALTY(VB-IDX)   TO SWAP-SPECIALTY.
002480     COMPUTE WS-INNER-SUB = WS-OUTER-SUB - 1.
002490
002500     PERFORM 240-SHIFT-ONE-SLOT
002510         UNTIL WS-INNER-SUB = 0
002520         OR VB-VISIT-DATE(VB-IDX) >= SWAP-VISIT-DATE.
002530
002540     SET VB-IDX TO WS-INNER-SUB.
002550     COMPUTE VB-IDX = VB-IDX + 1.
002560     MOVE SWAP-VISIT-DATE   TO VB-VISIT-DATE(VB-IDX).
002570     MOVE SWAP-VISIT-TYPE   TO VB-VISIT-TYPE(VB-IDX).
002580     MOVE SWAP-DIAGNOSIS    TO VB-DIAGNOSIS(VB-IDX).
002590     MOVE SWAP-PROCEDURE    TO VB-PROCEDURE(VB-IDX).
002600     MOVE SWAP-COST         TO VB-COST(VB-IDX).
002610     MOVE SWAP-SPECIALTY    TO VB-SPECIALTY(VB-IDX).
002620 220-EXIT.
002630     EXIT.
002640
002650 240-SHIFT-ONE-SLOT.
002660     SET VB-IDX TO WS-INNER-SUB.
002670     COMPUTE WS-OUTER-SUB = WS-INNER-SUB + 1.
002680     MOVE VB-VISIT-DATE(VB-IDX)  TO VB-VISIT-DATE(WS-OUTER-SUB).
002690     MOVE VB-VISIT-TYPE(VB-IDX)  TO VB-VISIT-TYPE(WS-OUTER-SUB).
002700     MOVE VB-DIAGNOSIS(VB-IDX)   TO VB-DIAGNOSIS(WS-OUTER-SUB).
002710     MOVE VB-PROCEDURE(VB-IDX)   TO VB-PROCEDURE(WS-OUTER-SUB).
002720     MOVE VB-COST(VB-IDX)        TO VB-COST(WS-OUTER-SUB).
002730     MOVE VB-SPECIALTY(VB-IDX)   TO VB-SPECIALTY(WS-OUTER-SUB).
002740     SUBTRACT 1 FROM WS-INNER-SUB.
002750 240-EXIT.
002760     EXIT.
002770
002780 300-WRITE-EXTRACT.
002790     MOVE "300-WRITE-EXTRACT" TO PARA-NAME.
002800     PERFORM 320-WRITE-ONE-ROW
002810         VARYING WS-OUTER-SUB FROM 1 BY 1
002820         UNTIL WS-OUTER-SUB > WS-BUFFER-COUNT.
002830     DISPLAY "** VISITS EXTRACTED ** " WS-BUFFER-COUNT.
002840 300-EXIT.
002850     EXIT.
002860
002870 320-WRITE-ONE-ROW.
002880     SET VB-IDX TO WS-OUTER-SUB.
002890     MOVE VB-VISIT-DATE(VB-IDX)  TO PX-VISIT-DATE.
002900     MOVE VB-VISIT-TYPE(VB-IDX)  TO PX-VISIT-TYPE.
002910     MOVE VB-DIAGNOSIS(VB-IDX)   TO PX-DIAGNOSIS.
002920     MOVE VB-PROCEDURE(VB-IDX)   TO PX-PROCEDURE-PERFORMED.
002930     MOVE VB-COST(VB-IDX)        TO PX-COST.
002940     MOVE VB-SPECIALTY(VB-IDX)   TO PX-PROVIDER-SPECIALTY.
002950     MOVE PEX-RECORD TO PATIENT-EXT-REC.
002960     WRITE PATIENT-EXT-REC.
002970 320-EXIT.
002980     EXIT.
002990
003000******************************************************************
003010* 400-LOAD-PROVIDER-TABLE -- SAME LOAD-THEN-SEARCH SHAPE THE
003020* SHOP'S OLDER PARTS-COST JOBS USE FOR THEIR REFERENCE TABLES.
003030******************************************************************
003040 400-LOAD-PROVIDER-TABLE.
003050     MOVE "400-LOAD-PROVIDER-TABLE" TO PARA-NAME.
003060     MOVE 0 TO WS-PROVIDER-COUNT.
003070     PERFORM 910-READ-PROVIDER-STG THRU 910-EXIT.
003080     PERFORM 440-ADD-ONE-PROVIDER THRU 440-EXIT
003090         UNTIL NO-MORE-PROVIDERS.
003100 400-EXIT.
003110     EXIT.
003120
003130 440-ADD-ONE-PROVIDER.
003140     ADD +1 TO WS-PROVIDER-COUNT.
003150     SET PRV-IDX TO WS-PROVIDER-COUNT.
003160     MOVE PVS-PROVIDER-ID TO PT-PROVIDER-ID(PRV-IDX).
003170     MOVE PVS-SPECIALTY   TO PT-SPECIALTY(PRV-IDX).
003180     PERFORM 910-READ-PROVIDER-STG THRU 910-EXIT.
003190 440-EXIT.
003200     EXIT.
003210 490-EXIT.
003220     EXIT.
003230
003240 420-FIND-SPECIALTY.
003250     MOVE SPACES TO WS-FOUND-SPECIALTY.
003260     SET PRV-IDX TO 1.
003270     SEARCH PROVIDER-ROW
003280         AT END
003290             MOVE "Unknown" TO WS-FOUND-SPECIALTY
003300         WHEN PT-PROVIDER-ID(PRV-IDX) = VS-PROVIDER-ID
003310             MOVE PT-SPECIALTY(PRV-IDX) TO WS-FOUND-SPECIALTY
003320     END-SEARCH.
003330 420-EXIT.
003340     EXIT.
003350
003360 800-OPEN-FILES.
003370     MOVE "800-OPEN-FILES" TO PARA-NAME.
003380     OPEN INPUT VISIT-STG, PROVIDER-STG.
003390     OPEN OUTPUT PATIENT-EXT, SYSOUT.
003400 800-EXIT.
003410     EXIT.
003420
003430 850-CLOSE-FILES.
003440     MOVE "850-CLOSE-FILES" TO PARA-NAME.
003450     CLOSE VISIT-STG, PROVIDER-STG, PATIENT-EXT, SYSOUT.
003460 850-EXIT.
003470     EXIT.
003480
003490 910-READ-PROVIDER-STG.
003500     READ PROVIDER-STG INTO PRV-STG-RECORD
003510         AT END MOVE "N" TO MORE-PROVIDERS-SW
003520     END-READ.
003530 910-EXIT.
003540     EXIT.
003550
003560 920-READ-VISIT-STG.
003570     READ VISIT-STG INTO VST-STG-RECORD
003580         AT END MOVE "N" TO MORE-VISITS-SW
003590     END-READ.
003600 920-EXIT.
003610     EXIT.
003620
003630 1000-ABEND-RTN.
003640     WRITE SYSOUT-REC FROM ABEND-REC.
003650     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003660     DISPLAY "*** ABNORMAL END OF JOB - PATEXTR ***" UPON CONSOLE.
003670     DIVIDE ZERO-VAL INTO ONE-VAL.
