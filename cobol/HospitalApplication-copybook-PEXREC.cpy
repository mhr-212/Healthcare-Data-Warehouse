000010******************************************************************
000020* PEXREC  --  PATIENT VISIT-HISTORY EXTRACT OUTPUT RECORD        *
000030*                                                                *
000040* WRITTEN BY PATEXTR, ONE ROW PER VISIT OF THE REQUESTED         *
000050* PATIENT, MOST-RECENT VISIT-DATE FIRST.                         *
000060*                                                                *
000070* CHANGE LOG                                                    *
000080* 930203 RKW  ORIGINAL LAYOUT FOR PATEXTR                       *
000090******************************************************************
000100 01  PEX-RECORD.
000110     05  PX-VISIT-DATE             PIC 9(8).
000120     05  PX-VISIT-TYPE             PIC X(20).
000130     05  PX-DIAGNOSIS              PIC X(35).
000140     05  PX-PROCEDURE-PERFORMED    PIC X(25).
000150     05  PX-COST                   PIC 9(5)V99.
000160     05  PX-PROVIDER-SPECIALTY     PIC X(25).
000170     05  FILLER                    PIC X(1).
