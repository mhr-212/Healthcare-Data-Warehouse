000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030 PROGRAM-ID.  NOISECLC.
000040 AUTHOR. DONNA P. COLE.
000050 INSTALLATION. COBOL DEVELOPMENT CENTER.
000060 DATE-WRITTEN. 04/02/91.
000070 DATE-COMPILED. 04/02/91.
000080 SECURITY. NON-CONFIDENTIAL.
000090
000100******************************************************************
000110*REMARKS.
000120*
000130*     APPLIES LAPLACE-MECHANISM DIFFERENTIAL-PRIVACY NOISE TO A
000140*     VISIT COST SO THE WAREHOUSE CAN PUBLISH A COST FIGURE TO
000150*     RESEARCHERS WITHOUT EXPOSING THE EXACT DOLLAR AMOUNT OF ANY
000160*     ONE VISIT.  SENSITIVITY AND EPSILON ARE FIXED BY THE
000170*     PRIVACY OFFICER (SEE THE CONSTANTS BELOW) -- DO NOT CHANGE
000180*     THEM WITHOUT A SIGNED CHANGE REQUEST FROM THAT OFFICE.
000190*
000200*     THE PSEUDO-RANDOM GENERATOR IS A MINIMAL-STANDARD LEHMER
000210*     GENERATOR.  WS-SEED IS LEFT IN WORKING-STORAGE BETWEEN
000220*     CALLS SO SUCCESSIVE VISITS IN THE SAME RUN DRAW SUCCESSIVE
000230*     NUMBERS FROM THE SAME STREAM; A FRESH RUN OF ETLLOAD ALWAYS
000240*     STARTS THE STREAM OVER AT THE SAME SEED, SO A RERUN OF A
000250*     GIVEN INPUT FILE REPRODUCES IDENTICAL NOISE -- THIS IS
000260*     DELIBERATE, NOT A BUG, SO QA CAN DIFF TWO RUNS.
000270*
000280* CHANGE LOG
000290* 910402 DPC  ORIGINAL VERSION                                     NSC0001
000300* 940717 RKW  REPLACED SERIES EXPANSION FOR LN() WITH THE          NSC0002
000310*             21-POINT TABLE BELOW -- SERIES WAS TOO SLOW TO
000320*             CONVERGE NEAR THE TAILS OF THE DISTRIBUTION
000330* 990106 MBT  Y2K REVIEW -- NO DATE-SENSITIVE LOGIC IN THIS MODULE NSC0003
000335* 130620 TGD  A ZERO-COST VISIT WAS DRAWING NOISE AND COMING OUT   NSC0004
000336*             WITH A PHANTOM NON-ZERO COST-WITH-PRIVACY -- NOW
000337*             PASSED THROUGH UNCHANGED WHEN THE TRUE COST IS ZERO
000340******************************************************************
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-390.
000380 OBJECT-COMPUTER. IBM-390.
000390
000400 DATA DIVISION.
000410 FILE SECTION.
000420
000430 WORKING-STORAGE SECTION.
000440 01  PRIVACY-PARMS.
000450     05  WS-SENSITIVITY            PIC S9V9(4) COMP-3 VALUE 1.0.
000460     05  WS-EPSILON                PIC S9V9(4) COMP-3 VALUE 0.1.
000470     05  WS-SCALE-B                PIC S9V9(4) COMP-3 VALUE 10.0.
000475     05  FILLER                    PIC X(1).
000480
000490 01  PRNG-STATE.
000500     05  WS-SEED                   PIC 9(9)  COMP VALUE 123457.
000510     05  WS-PRODUCT                PIC 9(18) COMP.
000520     05  WS-PRNG-QUOT               PIC 9(18) COMP.
000525     05  FILLER                    PIC X(1).
000530
000540 01  NOISE-WORK-FIELDS.
000550     05  WS-U-RAW                  PIC S9V9(9) COMP-3.
000560     05  WS-U                      PIC S9V9(9) COMP-3.
000570     05  WS-ABS-U                  PIC S9V9(9) COMP-3.
000580     05  WS-SIGN-U                 PIC S9      COMP.
000590     05  WS-LN-ARG                 PIC S9V9(9) COMP-3.
000600     05  WS-LN-RESULT              PIC S9V9(9) COMP-3.
000610     05  WS-NOISE                  PIC S9(7)V99 COMP-3.
000620     05  WS-NOISY-COST             PIC S9(7)V99 COMP-3.
000625     05  FILLER                    PIC X(1).
000630
000640* PRECOMPUTED NATURAL LOGS FOR X = .01, THEN .05 THROUGH 1.00 BY
000650* .05 -- WE INTERPOLATE BETWEEN THE TWO BRACKETING POINTS RATHER
000660* THAN CARRY A SERIES EXPANSION, WHICH CONVERGES TOO SLOWLY NEAR
000670* THE ENDS OF THE RANGE FOR A BATCH JOB TO AFFORD.
000680 01  WS-FRACTION                   PIC S9V9(9) COMP-3.
000690
000700 01  LN-POINTS-TABLE.
000710     05  LN-POINT OCCURS 21 TIMES INDEXED BY LN-IDX.
000720         10  LNP-X                 PIC S9V9(4) COMP-3.
000730         10  LNP-LNX                PIC S9V9(5) COMP-3.
000735         10  FILLER                PIC X(1).
000740
000750 LINKAGE SECTION.
000760 01  NOISE-CALC-REC.
000770     05  IN-TRUE-COST              PIC 9(5)V99.
000772     05  IN-TRUE-COST-R REDEFINES IN-TRUE-COST.
000774         10  IN-TRUE-DOLLARS       PIC 9(5).
000776         10  IN-TRUE-CENTS         PIC 9(2).
000780     05  OUT-COST-WITH-PRIVACY     PIC 9(5)V99.
000782     05  OUT-COST-WITH-PRIVACY-R REDEFINES OUT-COST-WITH-PRIVACY.
000784         10  OUT-PRIV-DOLLARS      PIC 9(5).
000786         10  OUT-PRIV-CENTS        PIC 9(2).
000787     05  FILLER                    PIC X(1).
000788 01  NOISE-CALC-TRACE REDEFINES NOISE-CALC-REC
000789                    PIC X(15).
000790
000800 PROCEDURE DIVISION USING NOISE-CALC-REC.
000802* B2-2 -- A VISIT WITH NO COST CAPTURED PASSES THROUGH UNCHANGED;
000803* THERE IS NO DOLLAR AMOUNT TO PROTECT AND A DRAWN NOISE VALUE
000804* WOULD ONLY MANUFACTURE A PHANTOM COST ON THE STAGING ROW.
000805     IF IN-TRUE-COST = ZERO
000806         MOVE ZERO TO OUT-COST-WITH-PRIVACY
000807         GOBACK.
000810     PERFORM 050-LOAD-LN-TABLE.
000820     PERFORM 100-DRAW-UNIFORM.
000830     PERFORM 200-CALC-LOG-ARGUMENT.
000840     PERFORM 300-INTERPOLATE-LOG.
000850     PERFORM 400-APPLY-NOISE-AND-CLAMP.
000860     GOBACK.
000870
000880 050-LOAD-LN-TABLE.
000890* FILLED ONCE FROM LITERALS -- KEPT AS A PERFORM RATHER THAN A
000900* TABLE OF VALUE CLAUSES SO THE NEXT PROGRAMMER CAN SEE EVERY
000910* POINT ON ONE SCREEN.
000920     MOVE   .01 TO LNP-X(1).    MOVE -4.60517 TO LNP-LNX(1).
000930     MOVE   .05 TO LNP-X(2).    MOVE -2.99573 TO LNP-LNX(2).
000940     MOVE   .10 TO LNP-X(3).    MOVE -2.30259 TO LNP-LNX(3).
000950     MOVE   .15 TO LNP-X(4).    MOVE -1.89712 TO LNP-LNX(4).
000960     MOVE   .20 TO LNP-X(5).    MOVE -1.60944 TO LNP-LNX(5).
000970     MOVE   .25 TO LNP-X(6).    MOVE -1.38629 TO LNP-LNX(6).
000980     MOVE   .30 TO LNP-X(7).    MOVE -1.20397 TO LNP-LNX(7).
000990     MOVE   .35 TO LNP-X(8).    MOVE -1.04982 TO LNP-LNX(8).
001000     MOVE   .40 TO LNP-X(9).    MOVE  -.91629 TO LNP-LNX(9).
001010     MOVE   .45 TO LNP-X(10).   MOVE  -.79851 TO LNP-LNX(10).
001020     MOVE   .50 TO LNP-X(11).   MOVE  -.69315 TO LNP-LNX(11).
001030     MOVE   .55 TO LNP-X(12).   MOVE  -.59784 TO LNP-LNX(12).
001040     MOVE   .60 TO LNP-X(13).   MOVE  -.51083 TO LNP-LNX(13).
001050     MOVE   .65 TO LNP-X(14).   MOVE  -.43078 TO LNP-LNX(14).
001060     MOVE   .70 TO LNP-X(15).   MOVE  -.35667 TO LNP-LNX(15).
001070     MOVE   .75 TO LNP-X(16).   MOVE  -.28768 TO LNP-LNX(16).
001080     MOVE   .80 TO LNP-X(17).   MOVE  -.22314 TO LNP-LNX(17).
001090     MOVE   .85 TO LNP-X(18).   MOVE  -.16252 TO LNP-LNX(18).
001100     MOVE   .90 TO LNP-X(19).   MOVE  -.10536 TO LNP-LNX(19).
001110     MOVE   .95 TO LNP-X(20).   MOVE  -.05129 TO LNP-LNX(20).
001120     MOVE  1.00 TO LNP-X(21).   MOVE   .00000 TO LNP-LNX(21).
001130 050-EXIT.
001140     EXIT.
001150
001160 100-DRAW-UNIFORM.
001170* MINIMAL-STANDARD LEHMER GENERATOR -- A = 16807, M = 2**31 - 1.
001180     COMPUTE WS-PRODUCT = WS-SEED * 16807.
001190     DIVIDE WS-PRODUCT BY 2147483647
001200         GIVING WS-PRNG-QUOT REMAINDER WS-SEED.
001210     COMPUTE WS-U-RAW ROUNDED = WS-SEED / 2147483647.
001220     COMPUTE WS-U = WS-U-RAW - .5.
001230     IF WS-U < 0
001240         MOVE -1 TO WS-SIGN-U
001250         COMPUTE WS-ABS-U = 0 - WS-U
001260     ELSE
001270         MOVE 1  TO WS-SIGN-U
001280         MOVE WS-U TO WS-ABS-U.
001290 100-EXIT.
001300     EXIT.
001310
001320 200-CALC-LOG-ARGUMENT.
001330* B2-1: NOISE = -B * SIGN(U) * LN(1 - 2*ABS(U))
001340     COMPUTE WS-LN-ARG = 1 - (2 * WS-ABS-U).
001350     IF WS-LN-ARG < .01
001360         MOVE .01 TO WS-LN-ARG.
001370 200-EXIT.
001380     EXIT.
001390
001400 300-INTERPOLATE-LOG.
001410     SET LN-IDX TO 1.
001420     PERFORM 320-FIND-BRACKET
001430         VARYING LN-IDX FROM 1 BY 1
001440         UNTIL LN-IDX = 21 OR LNP-X(LN-IDX + 1) >= WS-LN-ARG.
001450
001460     COMPUTE WS-FRACTION =
001470         (WS-LN-ARG - LNP-X(LN-IDX)) /
001480         (LNP-X(LN-IDX + 1) - LNP-X(LN-IDX)).
001490     COMPUTE WS-LN-RESULT =
001500         LNP-LNX(LN-IDX) +
001510         (WS-FRACTION * (LNP-LNX(LN-IDX + 1) - LNP-LNX(LN-IDX))).
001520 300-EXIT.
001530     EXIT.
001540
001550 320-FIND-BRACKET.
001560* PLAIN LOOP -- THE PERFORM ... VARYING ABOVE DOES THE STEPPING,
001570* THIS PARAGRAPH EXISTS ONLY SO THE STEP SHOWS UP AS ITS OWN
001580* LINE WHEN PARA-NAME TRACING IS TURNED ON ELSEWHERE IN THE SUITE.
001590     CONTINUE.
001600 320-EXIT.
001610     EXIT.
001620
001630 400-APPLY-NOISE-AND-CLAMP.
001640     COMPUTE WS-NOISE ROUNDED =
001650         0 - (WS-SCALE-B * WS-SIGN-U * WS-LN-RESULT).
001660     COMPUTE WS-NOISY-COST ROUNDED = IN-TRUE-COST + WS-NOISE.
001670     IF WS-NOISY-COST < 0
001680         MOVE 0 TO WS-NOISY-COST.
001690     MOVE WS-NOISY-COST TO OUT-COST-WITH-PRIVACY.
001700 400-EXIT.
001710     EXIT.
