000010******************************************************************
000020* PATREC  --  PATIENT INPUT EXTRACT / PATIENT STAGING RECORD     *
000030*                                                                *
000040* PAT-IN-RECORD  IS THE RAW PATIENT EXTRACT AS RECEIVED FROM     *
000050* THE SOURCE REGISTRATION SYSTEM.  PAT-STG-RECORD IS THE SAME    *
000060* DATA PLUS THE FIELDS THE WAREHOUSE LOAD DERIVES -- THE ONE-WAY *
000070* NAME TOKEN, THE AGE AND AGE-GROUP, AND THE RECORD QUALITY      *
000080* FLAG.  BOTH LAYOUTS ARE CARRIED IN ONE COPYBOOK SO THE LOAD    *
000090* JOB AND ANY DOWNSTREAM JOB CAN COPY A SINGLE MEMBER.           *
000100*                                                                *
000110* CHANGE LOG                                                    *
000120* 910604 RKW  ORIGINAL LAYOUT FOR ETLLOAD                       *
000130* 960214 DPC  ADDED PI-DATE-OF-BIRTH-R REDEFINES FOR AGE CALC    *
000140* 990108 MBT  Y2K -- VERIFIED 4-DIGIT CCYY ON BIRTH DATE         *
000150******************************************************************
000160 01  PAT-IN-RECORD.
000170     05  PI-PATIENT-ID             PIC 9(7).
000180     05  PI-PATIENT-NAME           PIC X(40).
000190     05  PI-DATE-OF-BIRTH          PIC 9(8).
000200     05  PI-DATE-OF-BIRTH-R REDEFINES PI-DATE-OF-BIRTH.
000210         10  PI-DOB-CCYY           PIC 9(4).
000220         10  PI-DOB-MM             PIC 9(2).
000230         10  PI-DOB-DD             PIC 9(2).
000240     05  PI-GENDER                 PIC X(10).
000250     05  PI-PHONE                  PIC X(20).
000260     05  PI-EMAIL                  PIC X(40).
000270     05  PI-ADDRESS                PIC X(40).
000280     05  PI-CITY                   PIC X(25).
000290     05  PI-STATE                  PIC X(2).
000300     05  PI-ZIP-CODE               PIC X(10).
000310     05  FILLER                    PIC X(1).
000320
000330 01  PAT-STG-RECORD.
000340     05  PS-PATIENT-ID             PIC 9(7).
000350     05  PS-PATIENT-NAME           PIC X(40).
000360     05  PS-DATE-OF-BIRTH          PIC 9(8).
000370     05  PS-GENDER                 PIC X(10).
000380     05  PS-PHONE                  PIC X(20).
000390     05  PS-EMAIL                  PIC X(40).
000400     05  PS-ADDRESS                PIC X(40).
000410     05  PS-CITY                   PIC X(25).
000420     05  PS-STATE                  PIC X(2).
000430     05  PS-ZIP-CODE               PIC X(10).
000440     05  FILLER                    PIC X(1).
000450     05  PS-ANONYMIZED-NAME        PIC X(64).
000460     05  PS-AGE                    PIC 9(3).
000470     05  PS-AGE-GROUP              PIC X(20).
000480     05  PS-VALID-RECORD           PIC X(1).
000490         88  PS-PATIENT-IS-VALID      VALUE "Y".
000500         88  PS-PATIENT-IS-INVALID    VALUE "N".
