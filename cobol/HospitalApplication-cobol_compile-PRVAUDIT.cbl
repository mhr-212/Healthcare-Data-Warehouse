000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  PRVAUDIT.
000030 AUTHOR. MARGARET B. TILLMAN.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 09/30/91.
000060 DATE-COMPILED. 09/30/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM AUDITS THE VISIT STAGING FILE FOR
000130*          RE-IDENTIFICATION RISK BEFORE IT IS RELEASED TO THE
000140*          RESEARCH GROUP.  VISITS ARE JOINED TO THE PATIENT
000150*          STAGING FILE TO GET THE QUASI-IDENTIFIER TRIPLE
000160*          (AGE-GROUP, GENDER, STATE), GROUPED ON THAT TRIPLE,
000170*          AND MEASURED FOR K-ANONYMITY, L-DIVERSITY (ON
000180*          DIAGNOSIS AND VISIT-TYPE) AND T-CLOSENESS (ON THE
000190*          SAME TWO ATTRIBUTES).  A SINGLE PRIVACY SCORE IS
000200*          PRINTED, AND A SUPPRESSED COPY OF THE VISIT FILE IS
000210*          WRITTEN DROPPING EVERY ROW WHOSE GROUP IS SMALLER
000220*          THAN THE K THRESHOLD.
000230*
000240*          THE DEFAULT PARAMETERS (K=5, L=3, T=.2) COME FROM THE
000250*          PRIVACY OFFICER'S STANDING POLICY MEMO AND ARE NOT TO
000260*          BE CHANGED WITHOUT A REVISED MEMO.
000270*
000280******************************************************************
000290*
000300*          INPUT FILES              -  PATIENT-STG, VISIT-STG
000310*                                       (READ TWICE -- ONCE TO
000320*                                       MEASURE, ONCE TO SUPPRESS)
000330*          OUTPUT FILES              -  VISIT-SUP, REPORT-OUT
000340*          DUMP FILE                 -  SYSOUT
000350*
000360* CHANGE LOG
000370* 910930 MBT  ORIGINAL VERSION -- K-ANONYMITY ONLY                 PRV0001
000380* 920214 RKW  ADDED L-DIVERSITY AND T-CLOSENESS ON DIAGNOSIS       PRV0002
000390* 921030 DPC  EXTENDED L-DIVERSITY AND T-CLOSENESS TO COVER        PRV0003
000400*             VISIT-TYPE AS A SECOND SENSITIVE ATTRIBUTE
000410* 930818 MBT  ADDED SUPPRESSION PASS AND PRIVACY-BUDGET LINES      PRV0004
000420* 990121 MBT  Y2K REVIEW -- NO DATE-SENSITIVE LOGIC IN THIS JOB    PRV0005
000430* 040609 DPC  L-DIVERSITY AVG-DISTINCT WAS AVERAGING THE MIN AND   PRV0006
000440*             MAX GROUP COUNTS -- CHANGED TO A TRUE SUM-OVER-
000450*             GROUPS AVERAGE.  ALSO ADDED THE SUPPRESSED-PERCENT
000460*             AND TOTAL-BUDGET-USED LINES THE AUDIT REPORT WAS
000470*             MISSING.
000480* 130620 TGD  000-HOUSEKEEPING WAS MOVING THE CENTURY AND SYSTEM   PRV0007
000490*             DATE INTO WS-RUN-CCYY, A 4-BYTE FIELD, WITH A MOVE
000500*             THAT REFERENCE-MODIFIED PAST THE FIELD'S OWN END --
000510*             BOTH MOVES NOW TARGET WS-RUN-DATE, THE FULL 8-BYTE
000520*             CCYYMMDD FIELD.
000530* 150908 TGD  700-PRINT-AUDIT-REPORT AND 740-PRINT-BUDGET-LINE     PRV0008
000540*             WERE STRINGING THE UNEDITED T-THRESHOLD, T-CLOSENESS
000550*             DISTANCE, OVERALL-SCORE, SUPPRESSED-PCT AND EPSILON-
000560*             COST FIELDS STRAIGHT INTO THE REPORT LINE, DROPPING
000570*             THE DECIMAL POINT ON EVERY ONE OF THEM.  ADDED "-O"
000580*             EDITED COMPANION FIELDS AND A MOVE AHEAD OF EACH
000590*             STRING, THE WAY DALYEDIT HAS ALWAYS DONE IT.
000600* 150915 TGD  700-PRINT-AUDIT-REPORT PRINTED THE RAW GROUPS/       PRV0009
000610*             VIOLATING/MIN/MAX/MAXDIST/AVGDIST METRICS FOR EACH OF
000620*             THE FIVE B3-1/2/4 CHECKS BUT NEVER SAID WHETHER THE
000630*             CHECK PASSED -- ADDED A PASS/FAIL LITERAL TO EACH
000640*             CHECK LINE, DERIVED FROM ITS OWN VIOLATING-GROUPS
000650*             COUNT THE SAME WAY 360-COMPUTE-PRIVACY-SCORE ALREADY
000660*             JUDGES PASS/FAIL FOR THE OVERALL SCORE.
000670* 160203 TGD  700-PRINT-AUDIT-REPORT'S K-ANONYMITY LINE DROPPED   PRV0010
000680*             THE SMALLEST/LARGEST/AVERAGE GROUP-SIZE METRICS
000690*             300-COMPUTE-K-ANONYMITY ALREADY COMPUTES, AND BOTH
000700*             L-DIVERSITY LINES DROPPED THE AVERAGE-DISTINCT VALUE
000710*             320-COMPUTE-L-DIVERSITY WORKS OUT -- ADDED MIN=/MAX=/
000720*             AVG= TO THE K-ANONYMITY LINE AND AVG= TO BOTH
000730*             L-DIVERSITY LINES, WITH "-O" EDITED COMPANIONS FOR
000740*             THE TWO COMP-3 AVERAGES, AND WIDENED PL-TEXT TO HOLD
000750*             THE LONGER LINES.
000760******************************************************************
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER. IBM-390.
000800 OBJECT-COMPUTER. IBM-390.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT SYSOUT
000870         ASSIGN TO UT-S-SYSOUT
000880         ORGANIZATION IS SEQUENTIAL.
000890
000900     SELECT PATIENT-STG
000910         ASSIGN TO UT-S-PATSTG
000920         ACCESS MODE IS SEQUENTIAL
000930         FILE STATUS IS OFCODE.
000940
000950     SELECT VISIT-STG
000960         ASSIGN TO UT-S-VSTSTG
000970         ACCESS MODE IS SEQUENTIAL
000980         FILE STATUS IS OFCODE.
000990
001000     SELECT VISIT-SUP
001010         ASSIGN TO UT-S-VSTSUP
001020         ACCESS MODE IS SEQUENTIAL
001030         FILE STATUS IS OFCODE.
001040
001050     SELECT REPORT-OUT
001060         ASSIGN TO UT-S-RPTOUT
001070         ORGANIZATION IS LINE SEQUENTIAL
001080         FILE STATUS IS OFCODE.
001090
001100 DATA DIVISION.
001110 FILE SECTION.
001120 FD  SYSOUT
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 130 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS SYSOUT-REC.
001180 01  SYSOUT-REC  PIC X(130).
001190
001200 FD  PATIENT-STG
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 291 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS PATIENT-STG-REC.
001260 01  PATIENT-STG-REC PIC X(291).
001270
001280 FD  VISIT-STG
001290     RECORDING MODE IS F
001300     LABEL RECORDS ARE STANDARD
001310     RECORD CONTAINS 147 CHARACTERS
001320     BLOCK CONTAINS 0 RECORDS
001330     DATA RECORD IS VISIT-STG-REC.
001340 01  VISIT-STG-REC PIC X(147).
001350
001360 FD  VISIT-SUP
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 147 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS VISIT-SUP-REC.
001420 01  VISIT-SUP-REC PIC X(147).
001430
001440 FD  REPORT-OUT
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD
001470     RECORD CONTAINS 132 CHARACTERS
001480     DATA RECORD IS REPORT-LINE.
001490 01  REPORT-LINE PIC X(132).
001500
001510 WORKING-STORAGE SECTION.
001520 01  FILE-STATUS-CODES.
001530     05  OFCODE                    PIC X(2).
001540         88  CODE-OK                  VALUE SPACES.
001550         88  CODE-AT-END               VALUE "10".
001560     05  FILLER                    PIC X(1).
001570
001580 COPY PATREC.
001590 COPY VSTREC.
001600 COPY ABNDREC.
001610
001620 01  FLAGS-AND-SWITCHES.
001630     05  MORE-PATIENTS-SW          PIC X(1) VALUE "Y".
001640         88  NO-MORE-PATIENTS          VALUE "N".
001650     05  MORE-VISITS-SW            PIC X(1) VALUE "Y".
001660         88  NO-MORE-VISITS            VALUE "N".
001670     05  GROUP-FOUND-SW            PIC X(1).
001680         88  GROUP-WAS-FOUND           VALUE "Y".
001690     05  VALUE-FOUND-SW            PIC X(1).
001700         88  VALUE-WAS-FOUND           VALUE "Y".
001710* PRV0009 -- HOLDS "PASS"/"FAIL" FOR WHICHEVER CHECK LINE
001720* 700-PRINT-AUDIT-REPORT IS BUILDING (SEE B3-1/2/4).
001730     05  WS-CHECK-RESULT           PIC X(4).
001740     05  FILLER                    PIC X(1).
001750
001760******************************************************************
001770* PRIVACY-OFFICER PARAMETERS -- K, L, T AND THE NUMBER OF
001780* SENSITIVE ATTRIBUTES THE AUDIT COVERS (DIAGNOSIS, VISIT-TYPE).
001790******************************************************************
001800 01  AUDIT-PARAMETERS.
001810     05  WS-K-THRESHOLD            PIC 9(3)    COMP VALUE 5.
001820     05  WS-L-THRESHOLD            PIC 9(3)    COMP VALUE 3.
001830     05  WS-T-THRESHOLD            PIC S9V9(4) COMP-3 VALUE .2.
001840     05  FILLER                    PIC X(1).
001850* PRV0008 -- EDITED COMPANION FOR THE T= LINE OF 700-PRINT-AUDIT-
001860* REPORT (SEE "-O" FIELDS NEAR THE METRICS THEY EDIT).
001870 01  WS-T-THRESHOLD-O              PIC -9.9999.
001880
001890 01  COUNTERS-AND-ACCUMULATORS.
001900     05  WS-PATIENT-COUNT          PIC 9(5) COMP.
001910     05  WS-PAT-SUB                PIC 9(5) COMP.
001920     05  WS-VISITS-TOTAL           PIC 9(7) COMP.
001930     05  WS-GROUP-COUNT            PIC 9(4) COMP.
001940     05  WS-GRP-SUB                PIC 9(4) COMP.
001950     05  WS-DIAG-COUNT             PIC 9(3) COMP.
001960     05  WS-DIAG-SUB               PIC 9(3) COMP.
001970     05  WS-VTYPE-COUNT            PIC 9(3) COMP.
001980     05  WS-VTYPE-SUB              PIC 9(3) COMP.
001990     05  WS-SUPPRESSED-COUNT       PIC 9(7) COMP.
002000     05  WS-KEPT-COUNT             PIC 9(7) COMP.
002010     05  WS-DIAG-DISTINCT-SUM      PIC 9(7) COMP.
002020     05  WS-VTYPE-DISTINCT-SUM     PIC 9(7) COMP.
002030     05  FILLER                    PIC X(1).
002040
002050 01  WS-RUN-DATE-FIELDS.
002060     05  WS-SYSTEM-DATE            PIC 9(6).
002070     05  WS-RUN-DATE               PIC 9(8).
002080     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
002090         10  WS-RUN-CCYY           PIC 9(4).
002100         10  WS-RUN-MM             PIC 9(2).
002110         10  WS-RUN-DD             PIC 9(2).
002120     05  FILLER                    PIC X(1).
002130
002140* EVERY PATIENT ON PATIENT-STG, KEPT FOR THE QUASI-IDENTIFIER
002150* LOOKUP -- THE SAME LOAD-AND-SEARCH SHAPE AS THE EQUIPMENT AND
002160* LAB-TEST REFERENCE TABLES IN THE OLDER BILLING SUITE.
002170 01  PATIENT-TABLE.
002180     05  PATIENT-ROW OCCURS 5000 TIMES INDEXED BY PAT-IDX.
002190         10  PT-PATIENT-ID         PIC 9(7).
002200         10  PT-AGE-GROUP          PIC X(20).
002210         10  PT-GENDER             PIC X(10).
002220         10  PT-STATE              PIC X(2).
002230         10  FILLER                PIC X(1).
002240
002250* ONE ENTRY PER DISTINCT DIAGNOSIS / VISIT-TYPE SEEN ACROSS THE
002260* WHOLE FILE -- THESE ARE THE COLUMNS OF THE DISTRIBUTIONS USED
002270* BY L-DIVERSITY AND T-CLOSENESS.
002280 01  GLOBAL-DIAGNOSIS-TABLE.
002290     05  DIAG-ROW OCCURS 40 TIMES INDEXED BY DG-IDX.
002300         10  DG-DIAGNOSIS          PIC X(35).
002310         10  DG-TOTAL-COUNT        PIC 9(7) COMP.
002320         10  FILLER                PIC X(1).
002330
002340 01  GLOBAL-VTYPE-TABLE.
002350     05  VTYPE-ROW OCCURS 10 TIMES INDEXED BY VT-IDX.
002360         10  VT-VISIT-TYPE         PIC X(20).
002370         10  VT-TOTAL-COUNT        PIC 9(7) COMP.
002380         10  FILLER                PIC X(1).
002390
002400* ONE ENTRY PER QUASI-IDENTIFIER GROUP (AGE-GROUP / GENDER /
002410* STATE).  GR-DIAG-COUNT AND GR-VTYPE-COUNT RUN PARALLEL TO THE
002420* GLOBAL TABLES ABOVE BY SUBSCRIPT POSITION.
002430 01  QI-GROUP-TABLE.
002440     05  QI-GROUP-ROW OCCURS 200 TIMES INDEXED BY GRP-IDX.
002450         10  GR-AGE-GROUP          PIC X(20).
002460         10  GR-GENDER             PIC X(10).
002470         10  GR-STATE              PIC X(2).
002480         10  GR-ROW-COUNT          PIC 9(7) COMP.
002490         10  GR-DIAG-COUNT OCCURS 40 TIMES
002500                            PIC 9(5) COMP.
002510         10  GR-VTYPE-COUNT OCCURS 10 TIMES
002520                            PIC 9(5) COMP.
002530         10  GR-VIOLATES-K         PIC X(1).
002540             88  GR-FAILS-K-ANON      VALUE "Y".
002550         10  FILLER                PIC X(1).
002560
002570 01  WS-CURRENT-GROUP-FIELDS.
002580     05  WS-CUR-AGE-GROUP          PIC X(20).
002590     05  WS-CUR-GENDER             PIC X(10).
002600     05  WS-CUR-STATE              PIC X(2).
002610     05  WS-CUR-DIAGNOSIS          PIC X(35).
002620     05  WS-CUR-VISIT-TYPE         PIC X(20).
002630     05  FILLER                    PIC X(1).
002640
002650******************************************************************
002660* K-ANONYMITY METRICS (B3-1).
002670******************************************************************
002680 01  K-ANON-METRICS.
002690     05  KM-VIOLATING-GROUPS       PIC 9(4) COMP.
002700     05  KM-SMALLEST-GROUP         PIC 9(7) COMP.
002710     05  KM-LARGEST-GROUP          PIC 9(7) COMP.
002720     05  KM-AVG-GROUP-SIZE         PIC 9(5)V99 COMP-3.
002730     05  KM-RECORDS-AT-RISK        PIC 9(7) COMP.
002740     05  FILLER                    PIC X(1).
002750* PRV0010 -- EDITED COMPANION FOR THE K-ANONYMITY LINE OF 700-
002760* PRINT-AUDIT-REPORT (SEE "-O" FIELDS NEAR THE METRICS THEY EDIT).
002770 01  KM-AVG-GROUP-SIZE-O           PIC ZZZZ9.99.
002780
002790******************************************************************
002800* L-DIVERSITY METRICS (B3-2), ONE SET PER SENSITIVE ATTRIBUTE.
002810******************************************************************
002820 01  L-DIV-METRICS-DIAG.
002830     05  LM-VIOLATING-GROUPS       PIC 9(4) COMP.
002840     05  LM-MIN-DISTINCT           PIC 9(4) COMP.
002850     05  LM-MAX-DISTINCT           PIC 9(4) COMP.
002860     05  LM-AVG-DISTINCT           PIC 9(5)V99 COMP-3.
002870     05  FILLER                    PIC X(1).
002880* PRV0010 -- EDITED COMPANION FOR THE L-DIVERSITY DIAGNOSIS LINE.
002890 01  LM-AVG-DISTINCT-O             PIC ZZZZ9.99.
002900
002910 01  L-DIV-METRICS-VTYPE.
002920     05  LV-VIOLATING-GROUPS       PIC 9(4) COMP.
002930     05  LV-MIN-DISTINCT           PIC 9(4) COMP.
002940     05  LV-MAX-DISTINCT           PIC 9(4) COMP.
002950     05  LV-AVG-DISTINCT           PIC 9(5)V99 COMP-3.
002960     05  FILLER                    PIC X(1).
002970* PRV0010 -- EDITED COMPANION FOR THE L-DIVERSITY VISIT-TYPE LINE.
002980 01  LV-AVG-DISTINCT-O             PIC ZZZZ9.99.
002990
003000******************************************************************
003010* T-CLOSENESS METRICS (B3-3/B3-4), ONE SET PER SENSITIVE
003020* ATTRIBUTE.
003030******************************************************************
003040 01  T-CLOSE-METRICS-DIAG.
003050     05  TD-VIOLATING-GROUPS       PIC 9(4) COMP.
003060     05  TD-MAX-DISTANCE           PIC S9V9(4) COMP-3.
003070     05  TD-AVG-DISTANCE           PIC S9V9(4) COMP-3.
003080     05  FILLER                    PIC X(1).
003090* PRV0008 -- EDITED COMPANIONS FOR THE T-CLOSENESS DIAGNOSIS LINE.
003100 01  TD-MAX-DISTANCE-O             PIC -9.9999.
003110 01  TD-AVG-DISTANCE-O             PIC -9.9999.
003120 01  T-CLOSE-METRICS-VTYPE.
003130     05  TV-VIOLATING-GROUPS       PIC 9(4) COMP.
003140     05  TV-MAX-DISTANCE           PIC S9V9(4) COMP-3.
003150     05  TV-AVG-DISTANCE           PIC S9V9(4) COMP-3.
003160     05  FILLER                    PIC X(1).
003170* PRV0008 -- EDITED COMPANIONS FOR THE T-CLOSENESS VISIT-TYPE LINE.
003180 01  TV-MAX-DISTANCE-O             PIC -9.9999.
003190 01  TV-AVG-DISTANCE-O             PIC -9.9999.
003200 01  WS-ONE-GROUP-DISTANCE         PIC S9V9(4) COMP-3.
003210 01  WS-DISTANCE-SUM               PIC S9V9(4) COMP-3.
003220 01  WS-P-GROUP                    PIC S9V9(7) COMP-3.
003230 01  WS-P-OVERALL                  PIC S9V9(7) COMP-3.
003240 01  WS-ABS-DIFF                   PIC S9V9(7) COMP-3.
003250
003260******************************************************************
003270* OVERALL SCORE (B3-5) -- FIVE PASS/FAIL CHECKS AVERAGED.
003280******************************************************************
003290 01  WS-SCORE-TOTAL                PIC 9(5) COMP.
003300 01  WS-OVERALL-SCORE              PIC 9(3)V9 COMP-3.
003310* PRV0008 -- EDITED COMPANION FOR THE OVERALL-SCORE REPORT LINE.
003320 01  WS-OVERALL-SCORE-O            PIC ZZ9.9.
003330******************************************************************
003340* PRIVACY-BUDGET TABLE (B3-7) -- ONE LINE PER NAMED CHECK, EACH
003350* COSTING A FIXED SLICE OF EPSILON PER THE OFFICER'S MEMO.
003360******************************************************************
003370 01  BUDGET-QUERY-TABLE.
003380     05  BUDGET-ROW OCCURS 5 TIMES INDEXED BY BQ-IDX.
003390         10  BQ-QUERY-NAME         PIC X(24).
003400         10  BQ-EPSILON-COST       PIC 9V9(4) COMP-3.
003410         10  FILLER                PIC X(1).
003420 01  WS-CUMULATIVE-EPSILON         PIC 9V9(4) COMP-3.
003430 01  WS-REMAINING-BUDGET           PIC 9V9(4) COMP-3.
003440 01  WS-SUPPRESSED-PCT             PIC 999V99 COMP-3.
003450 01  WS-BUDGET-SUB                 PIC 9(1) COMP.
003460* PRV0008 -- EDITED COMPANIONS FOR THE BUDGET LINES OF 700-PRINT-
003470* AUDIT-REPORT.
003480 01  BQ-EPSILON-COST-O             PIC 9.9999.
003490 01  WS-CUMULATIVE-EPSILON-O       PIC 9.9999.
003500 01  WS-REMAINING-BUDGET-O         PIC 9.9999.
003510 01  WS-SUPPRESSED-PCT-O           PIC ZZ9.99.
003520******************************************************************
003530* REPORT-PRINT WORK AREA -- A PLAIN X(132) MOVED IN PIECES,
003540* SHOP STYLE, RATHER THAN A LAYOUT WITH DOZENS OF FILLERS.
003550******************************************************************
003560 01  PRINT-LINE-AREA.
003570* PRV0010 -- WIDENED PL-TEXT SO THE K-ANONYMITY AND L-DIVERSITY
003580* CHECK LINES CAN CARRY B3-1/B3-2'S FULL SET OF METRICS.
003590     05  PL-TEXT                   PIC X(110).
003600     05  FILLER                    PIC X(22).
003610
003620 PROCEDURE DIVISION.
003630     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003640     PERFORM 100-PROCESS-VISITS THRU 190-EXIT
003650         UNTIL NO-MORE-VISITS.
003660     PERFORM 300-COMPUTE-K-ANONYMITY THRU 300-EXIT.
003670     PERFORM 320-COMPUTE-L-DIVERSITY THRU 320-EXIT.
003680     PERFORM 340-COMPUTE-T-CLOSENESS THRU 340-EXIT.
003690     PERFORM 360-COMPUTE-PRIVACY-SCORE THRU 360-EXIT.
003700     PERFORM 400-SUPPRESS-SMALL-GROUPS THRU 400-EXIT.
003710     PERFORM 500-TRACK-PRIVACY-BUDGET THRU 500-EXIT.
003720     PERFORM 700-PRINT-AUDIT-REPORT THRU 700-EXIT.
003730     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
003740     MOVE +0 TO RETURN-CODE.
003750     GOBACK.
003760
003770 000-HOUSEKEEPING.
003780     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003790     DISPLAY "******** BEGIN JOB PRVAUDIT ********".
003800     ACCEPT WS-SYSTEM-DATE FROM DATE.
003810     MOVE 20 TO WS-RUN-DATE(1:2).
003820     MOVE WS-SYSTEM-DATE TO WS-RUN-DATE(3:6).
003830     INITIALIZE COUNTERS-AND-ACCUMULATORS.
003840     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003850     PERFORM 120-LOAD-PATIENT-TABLE THRU 125-EXIT
003860         UNTIL NO-MORE-PATIENTS.
003870     CLOSE PATIENT-STG.
003880     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
003890 000-EXIT.
003900     EXIT.
003910
003920 120-LOAD-PATIENT-TABLE.
003930     MOVE "120-LOAD-PATIENT-TABLE" TO PARA-NAME.
003940     PERFORM 910-READ-PATIENT-STG THRU 910-EXIT.
003950     IF NOT NO-MORE-PATIENTS
003960         ADD +1 TO WS-PATIENT-COUNT
003970         SET PAT-IDX TO WS-PATIENT-COUNT
003980         MOVE PS-PATIENT-ID  TO PT-PATIENT-ID(PAT-IDX)
003990         MOVE PS-AGE-GROUP   TO PT-AGE-GROUP(PAT-IDX)
004000         MOVE PS-GENDER      TO PT-GENDER(PAT-IDX)
004010         MOVE PS-STATE       TO PT-STATE(PAT-IDX)
004020     END-IF.
004030 125-EXIT.
004040     EXIT.
004050
004060******************************************************************
004070* PER VISIT: RESOLVE THE PATIENT'S QUASI-IDENTIFIERS, FIND OR
004080* ADD THE GROUP AND THE TWO SENSITIVE-ATTRIBUTE COLUMNS, THEN
004090* BUMP EVERY COUNTER THAT TOUCHES THIS ROW.
004100******************************************************************
004110 100-PROCESS-VISITS.
004120     MOVE "100-PROCESS-VISITS" TO PARA-NAME.
004130     PERFORM 120-FIND-PATIENT THRU 120-EXIT.
004140     PERFORM 200-FIND-OR-ADD-GROUP THRU 200-EXIT.
004150     PERFORM 220-FIND-OR-ADD-DIAGNOSIS THRU 220-EXIT.
004160     PERFORM 240-FIND-OR-ADD-VTYPE THRU 240-EXIT.
004170     ADD +1 TO WS-VISITS-TOTAL.
004180     ADD +1 TO GR-ROW-COUNT(GRP-IDX).
004190     ADD +1 TO GR-DIAG-COUNT(GRP-IDX DG-IDX).
004200     ADD +1 TO GR-VTYPE-COUNT(GRP-IDX VT-IDX).
004210     ADD +1 TO DG-TOTAL-COUNT(DG-IDX).
004220     ADD +1 TO VT-TOTAL-COUNT(VT-IDX).
004230     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
004240 100-EXIT.
004250     EXIT.
004260 190-EXIT.
004270     EXIT.
004280
004290 120-FIND-PATIENT.
004300     MOVE "Unknown"     TO WS-CUR-AGE-GROUP.
004310     MOVE SPACES        TO WS-CUR-GENDER WS-CUR-STATE.
004320     SET PAT-IDX TO 1.
004330     SEARCH PATIENT-ROW
004340         AT END
004350             CONTINUE
004360         WHEN PT-PATIENT-ID(PAT-IDX) = VS-PATIENT-ID
004370             MOVE PT-AGE-GROUP(PAT-IDX) TO WS-CUR-AGE-GROUP
004380             MOVE PT-GENDER(PAT-IDX)    TO WS-CUR-GENDER
004390             MOVE PT-STATE(PAT-IDX)     TO WS-CUR-STATE
004400     END-SEARCH.
004410     MOVE VS-DIAGNOSIS  TO WS-CUR-DIAGNOSIS.
004420     MOVE VS-VISIT-TYPE TO WS-CUR-VISIT-TYPE.
004430 120-EXIT.
004440     EXIT.
004450
004460 200-FIND-OR-ADD-GROUP.
004470     MOVE "N" TO GROUP-FOUND-SW.
004480     SET GRP-IDX TO 1.
004490     SEARCH QI-GROUP-ROW
004500         AT END
004510             CONTINUE
004520         WHEN GR-AGE-GROUP(GRP-IDX) = WS-CUR-AGE-GROUP
004530          AND GR-GENDER(GRP-IDX)    = WS-CUR-GENDER
004540          AND GR-STATE(GRP-IDX)     = WS-CUR-STATE
004550             MOVE "Y" TO GROUP-FOUND-SW
004560     END-SEARCH.
004570     IF NOT GROUP-WAS-FOUND
004580         ADD +1 TO WS-GROUP-COUNT
004590         SET GRP-IDX TO WS-GROUP-COUNT
004600         MOVE WS-CUR-AGE-GROUP TO GR-AGE-GROUP(GRP-IDX)
004610         MOVE WS-CUR-GENDER    TO GR-GENDER(GRP-IDX)
004620         MOVE WS-CUR-STATE     TO GR-STATE(GRP-IDX)
004630         MOVE 0 TO GR-ROW-COUNT(GRP-IDX)
004640         MOVE "N" TO GR-VIOLATES-K(GRP-IDX).
004650 200-EXIT.
004660     EXIT.
004670
004680 220-FIND-OR-ADD-DIAGNOSIS.
004690     MOVE "N" TO VALUE-FOUND-SW.
004700     SET DG-IDX TO 1.
004710     SEARCH DIAG-ROW
004720         AT END
004730             CONTINUE
004740         WHEN DG-DIAGNOSIS(DG-IDX) = WS-CUR-DIAGNOSIS
004750             MOVE "Y" TO VALUE-FOUND-SW
004760     END-SEARCH.
004770     IF NOT VALUE-WAS-FOUND
004780         ADD +1 TO WS-DIAG-COUNT
004790         SET DG-IDX TO WS-DIAG-COUNT
004800         MOVE WS-CUR-DIAGNOSIS TO DG-DIAGNOSIS(DG-IDX)
004810         MOVE 0 TO DG-TOTAL-COUNT(DG-IDX).
004820 220-EXIT.
004830     EXIT.
004840
004850 240-FIND-OR-ADD-VTYPE.
004860     MOVE "N" TO VALUE-FOUND-SW.
004870     SET VT-IDX TO 1.
004880     SEARCH VTYPE-ROW
004890         AT END
004900             CONTINUE
004910         WHEN VT-VISIT-TYPE(VT-IDX) = WS-CUR-VISIT-TYPE
004920             MOVE "Y" TO VALUE-FOUND-SW
004930     END-SEARCH.
004940     IF NOT VALUE-WAS-FOUND
004950         ADD +1 TO WS-VTYPE-COUNT
004960         SET VT-IDX TO WS-VTYPE-COUNT
004970         MOVE WS-CUR-VISIT-TYPE TO VT-VISIT-TYPE(VT-IDX)
004980         MOVE 0 TO VT-TOTAL-COUNT(VT-IDX).
004990 240-EXIT.
005000     EXIT.
005010
005020******************************************************************
005030* B3-1 -- K-ANONYMITY.
005040******************************************************************
005050 300-COMPUTE-K-ANONYMITY.
005060     MOVE "300-COMPUTE-K-ANONYMITY" TO PARA-NAME.
005070     MOVE 999999 TO KM-SMALLEST-GROUP.
005080     MOVE 0      TO KM-LARGEST-GROUP KM-VIOLATING-GROUPS
005090                     KM-RECORDS-AT-RISK.
005100     PERFORM 320-CHECK-ONE-GROUP-K
005110         VARYING WS-GRP-SUB FROM 1 BY 1
005120         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
005130     IF WS-GROUP-COUNT > 0
005140         COMPUTE KM-AVG-GROUP-SIZE ROUNDED =
005150             WS-VISITS-TOTAL / WS-GROUP-COUNT.
005160 300-EXIT.
005170     EXIT.
005180
005190 320-CHECK-ONE-GROUP-K.
005200     SET GRP-IDX TO WS-GRP-SUB.
005210     IF GR-ROW-COUNT(GRP-IDX) < KM-SMALLEST-GROUP
005220         MOVE GR-ROW-COUNT(GRP-IDX) TO KM-SMALLEST-GROUP.
005230     IF GR-ROW-COUNT(GRP-IDX) > KM-LARGEST-GROUP
005240         MOVE GR-ROW-COUNT(GRP-IDX) TO KM-LARGEST-GROUP.
005250     IF GR-ROW-COUNT(GRP-IDX) < WS-K-THRESHOLD
005260         MOVE "Y" TO GR-VIOLATES-K(GRP-IDX)
005270         ADD +1 TO KM-VIOLATING-GROUPS
005280         ADD GR-ROW-COUNT(GRP-IDX) TO KM-RECORDS-AT-RISK.
005290 321-EXIT.
005300     EXIT.
005310
005320******************************************************************
005330* B3-2 -- L-DIVERSITY, ONE PASS PER SENSITIVE ATTRIBUTE.
005340******************************************************************
005350 320-COMPUTE-L-DIVERSITY.
005360     MOVE "320-COMPUTE-L-DIVERSITY" TO PARA-NAME.
005370     INITIALIZE L-DIV-METRICS-DIAG L-DIV-METRICS-VTYPE.
005380     MOVE 999 TO LM-MIN-DISTINCT LV-MIN-DISTINCT.
005390     MOVE 0 TO WS-DIAG-DISTINCT-SUM WS-VTYPE-DISTINCT-SUM.
005400     PERFORM 322-CHECK-ONE-GROUP-L
005410         VARYING WS-GRP-SUB FROM 1 BY 1
005420         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
005430     IF WS-GROUP-COUNT > 0
005440         COMPUTE LM-AVG-DISTINCT ROUNDED =
005450             WS-DIAG-DISTINCT-SUM / WS-GROUP-COUNT
005460         COMPUTE LV-AVG-DISTINCT ROUNDED =
005470             WS-VTYPE-DISTINCT-SUM / WS-GROUP-COUNT.
005480 320-EXIT.
005490     EXIT.
005500
005510 322-CHECK-ONE-GROUP-L.
005520     SET GRP-IDX TO WS-GRP-SUB.
005530     MOVE 0 TO WS-DIAG-SUB.
005540     PERFORM 324-COUNT-DISTINCT-DIAG
005550         VARYING DG-IDX FROM 1 BY 1
005560         UNTIL DG-IDX > WS-DIAG-COUNT.
005570     IF WS-DIAG-SUB < LM-MIN-DISTINCT MOVE WS-DIAG-SUB TO LM-MIN-DISTINCT.
005580     IF WS-DIAG-SUB > LM-MAX-DISTINCT MOVE WS-DIAG-SUB TO LM-MAX-DISTINCT.
005590     IF WS-DIAG-SUB < WS-L-THRESHOLD ADD +1 TO LM-VIOLATING-GROUPS.
005600     ADD WS-DIAG-SUB TO WS-DIAG-DISTINCT-SUM.
005610
005620     MOVE 0 TO WS-VTYPE-SUB.
005630     PERFORM 326-COUNT-DISTINCT-VTYPE
005640         VARYING VT-IDX FROM 1 BY 1
005650         UNTIL VT-IDX > WS-VTYPE-COUNT.
005660     IF WS-VTYPE-SUB < LV-MIN-DISTINCT
005670         MOVE WS-VTYPE-SUB TO LV-MIN-DISTINCT.
005680     IF WS-VTYPE-SUB > LV-MAX-DISTINCT
005690         MOVE WS-VTYPE-SUB TO LV-MAX-DISTINCT.
005700     IF WS-VTYPE-SUB < WS-L-THRESHOLD ADD +1 TO LV-VIOLATING-GROUPS.
005710     ADD WS-VTYPE-SUB TO WS-VTYPE-DISTINCT-SUM.
005720 322-EXIT.
005730     EXIT.
005740
005750 324-COUNT-DISTINCT-DIAG.
005760     IF GR-DIAG-COUNT(GRP-IDX DG-IDX) > 0
005770         ADD +1 TO WS-DIAG-SUB.
005780 324-EXIT.
005790     EXIT.
005800
005810 326-COUNT-DISTINCT-VTYPE.
005820     IF GR-VTYPE-COUNT(GRP-IDX VT-IDX) > 0
005830         ADD +1 TO WS-VTYPE-SUB.
005840 326-EXIT.
005850     EXIT.
005860
005870******************************************************************
005880* B3-3/B3-4 -- T-CLOSENESS, ONE PASS PER SENSITIVE ATTRIBUTE.
005890* DISTANCE = 1/2 * SUM OF |P-GROUP - P-OVERALL| ACROSS EVERY
005900* VALUE OF THE ATTRIBUTE SEEN IN THE WHOLE FILE.
005910******************************************************************
005920 340-COMPUTE-T-CLOSENESS.
005930     MOVE "340-COMPUTE-T-CLOSENESS" TO PARA-NAME.
005940     INITIALIZE T-CLOSE-METRICS-DIAG T-CLOSE-METRICS-VTYPE.
005950     MOVE 0 TO WS-DISTANCE-SUM.
005960     PERFORM 342-CHECK-ONE-GROUP-T-DIAG
005970         VARYING WS-GRP-SUB FROM 1 BY 1
005980         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
005990     IF WS-GROUP-COUNT > 0
006000         COMPUTE TD-AVG-DISTANCE ROUNDED =
006010             WS-DISTANCE-SUM / WS-GROUP-COUNT.
006020
006030     MOVE 0 TO WS-DISTANCE-SUM.
006040     PERFORM 346-CHECK-ONE-GROUP-T-VTYPE
006050         VARYING WS-GRP-SUB FROM 1 BY 1
006060         UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
006070     IF WS-GROUP-COUNT > 0
006080         COMPUTE TV-AVG-DISTANCE ROUNDED =
006090             WS-DISTANCE-SUM / WS-GROUP-COUNT.
006100 340-EXIT.
006110     EXIT.
006120
006130 342-CHECK-ONE-GROUP-T-DIAG.
006140     SET GRP-IDX TO WS-GRP-SUB.
006150     MOVE 0 TO WS-ONE-GROUP-DISTANCE.
006160     PERFORM 344-ADD-ONE-DIAG-TERM
006170         VARYING DG-IDX FROM 1 BY 1
006180         UNTIL DG-IDX > WS-DIAG-COUNT.
006190     COMPUTE WS-ONE-GROUP-DISTANCE ROUNDED =
006200         WS-ONE-GROUP-DISTANCE / 2.
006210     ADD WS-ONE-GROUP-DISTANCE TO WS-DISTANCE-SUM.
006220     IF WS-ONE-GROUP-DISTANCE > TD-MAX-DISTANCE
006230         MOVE WS-ONE-GROUP-DISTANCE TO TD-MAX-DISTANCE.
006240     IF WS-ONE-GROUP-DISTANCE > WS-T-THRESHOLD
006250         ADD +1 TO TD-VIOLATING-GROUPS.
006260 342-EXIT.
006270     EXIT.
006280
006290 344-ADD-ONE-DIAG-TERM.
006300     COMPUTE WS-P-GROUP ROUNDED =
006310         GR-DIAG-COUNT(GRP-IDX DG-IDX) / GR-ROW-COUNT(GRP-IDX).
006320     COMPUTE WS-P-OVERALL ROUNDED =
006330         DG-TOTAL-COUNT(DG-IDX) / WS-VISITS-TOTAL.
006340     COMPUTE WS-ABS-DIFF = WS-P-GROUP - WS-P-OVERALL.
006350     IF WS-ABS-DIFF < 0
006360         COMPUTE WS-ABS-DIFF = 0 - WS-ABS-DIFF.
006370     ADD WS-ABS-DIFF TO WS-ONE-GROUP-DISTANCE.
006380 344-EXIT.
006390     EXIT.
006400
006410 346-CHECK-ONE-GROUP-T-VTYPE.
006420     SET GRP-IDX TO WS-GRP-SUB.
006430     MOVE 0 TO WS-ONE-GROUP-DISTANCE.
006440     PERFORM 348-ADD-ONE-VTYPE-TERM
006450         VARYING VT-IDX FROM 1 BY 1
006460         UNTIL VT-IDX > WS-VTYPE-COUNT.
006470     COMPUTE WS-ONE-GROUP-DISTANCE ROUNDED =
006480         WS-ONE-GROUP-DISTANCE / 2.
006490     ADD WS-ONE-GROUP-DISTANCE TO WS-DISTANCE-SUM.
006500     IF WS-ONE-GROUP-DISTANCE > TV-MAX-DISTANCE
006510         MOVE WS-ONE-GROUP-DISTANCE TO TV-MAX-DISTANCE.
006520     IF WS-ONE-GROUP-DISTANCE > WS-T-THRESHOLD
006530         ADD +1 TO TV-VIOLATING-GROUPS.
006540 346-EXIT.
006550     EXIT.
006560
006570 348-ADD-ONE-VTYPE-TERM.
006580     COMPUTE WS-P-GROUP ROUNDED =
006590         GR-VTYPE-COUNT(GRP-IDX VT-IDX) / GR-ROW-COUNT(GRP-IDX).
006600     COMPUTE WS-P-OVERALL ROUNDED =
006610         VT-TOTAL-COUNT(VT-IDX) / WS-VISITS-TOTAL.
006620     COMPUTE WS-ABS-DIFF = WS-P-GROUP - WS-P-OVERALL.
006630     IF WS-ABS-DIFF < 0
006640         COMPUTE WS-ABS-DIFF = 0 - WS-ABS-DIFF.
006650     ADD WS-ABS-DIFF TO WS-ONE-GROUP-DISTANCE.
006660 348-EXIT.
006670     EXIT.
006680
006690******************************************************************
006700* B3-5 -- OVERALL SCORE: PASS = 100, FAIL = 0, AVERAGED OVER THE
006710* K-ANONYMITY CHECK PLUS ONE L-DIVERSITY AND ONE T-CLOSENESS
006720* CHECK PER SENSITIVE ATTRIBUTE (FIVE SCORES IN ALL).
006730******************************************************************
006740 360-COMPUTE-PRIVACY-SCORE.
006750     MOVE "360-COMPUTE-PRIVACY-SCORE" TO PARA-NAME.
006760     MOVE 0 TO WS-SCORE-TOTAL.
006770     IF KM-VIOLATING-GROUPS = 0      ADD 100 TO WS-SCORE-TOTAL.
006780     IF LM-VIOLATING-GROUPS = 0      ADD 100 TO WS-SCORE-TOTAL.
006790     IF LV-VIOLATING-GROUPS = 0      ADD 100 TO WS-SCORE-TOTAL.
006800     IF TD-VIOLATING-GROUPS = 0      ADD 100 TO WS-SCORE-TOTAL.
006810     IF TV-VIOLATING-GROUPS = 0      ADD 100 TO WS-SCORE-TOTAL.
006820     COMPUTE WS-OVERALL-SCORE ROUNDED = WS-SCORE-TOTAL / 5.
006830 360-EXIT.
006840     EXIT.
006850
006860******************************************************************
006870* B3-6 -- SUPPRESS EVERY ROW WHOSE GROUP FELL BELOW K.  VISIT-STG
006880* IS REREAD FROM THE TOP SINCE WE DID NOT BUFFER THE WHOLE FILE.
006890******************************************************************
006900 400-SUPPRESS-SMALL-GROUPS.
006910     MOVE "400-SUPPRESS-SMALL-GROUPS" TO PARA-NAME.
006920     MOVE 0 TO WS-SUPPRESSED-COUNT WS-KEPT-COUNT.
006930     CLOSE VISIT-STG.
006940     OPEN INPUT VISIT-STG.
006950     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
006960     PERFORM 420-SUPPRESS-ONE-VISIT THRU 420-EXIT
006970         UNTIL NO-MORE-VISITS.
006980     IF WS-VISITS-TOTAL > 0
006990         COMPUTE WS-SUPPRESSED-PCT ROUNDED =
007000             WS-SUPPRESSED-COUNT * 100 / WS-VISITS-TOTAL
007010     ELSE
007020         MOVE 0 TO WS-SUPPRESSED-PCT.
007030 400-EXIT.
007040     EXIT.
007050
007060 420-SUPPRESS-ONE-VISIT.
007070     PERFORM 120-FIND-PATIENT THRU 120-EXIT.
007080     PERFORM 200-FIND-OR-ADD-GROUP THRU 200-EXIT.
007090     IF GR-FAILS-K-ANON(GRP-IDX)
007100         ADD +1 TO WS-SUPPRESSED-COUNT
007110     ELSE
007120         MOVE VST-STG-RECORD TO VISIT-SUP-REC
007130         WRITE VISIT-SUP-REC
007140         ADD +1 TO WS-KEPT-COUNT
007150     END-IF.
007160     PERFORM 920-READ-VISIT-STG THRU 920-EXIT.
007170 420-EXIT.
007180     EXIT.
007190
007200******************************************************************
007210* B3-7 -- FIVE NAMED CHECKS, EACH COSTING A FIXED SLICE OF THE
007220* OVERALL PRIVACY BUDGET.
007230******************************************************************
007240 500-TRACK-PRIVACY-BUDGET.
007250     MOVE "500-TRACK-PRIVACY-BUDGET" TO PARA-NAME.
007260     MOVE "K_ANONYMITY_CHECK"       TO BQ-QUERY-NAME(1).
007270     MOVE "L_DIVERSITY_DIAGNOSIS"   TO BQ-QUERY-NAME(2).
007280     MOVE "L_DIVERSITY_VISIT_TYPE"  TO BQ-QUERY-NAME(3).
007290     MOVE "T_CLOSENESS_DIAGNOSIS"   TO BQ-QUERY-NAME(4).
007300     MOVE "T_CLOSENESS_VISIT_TYPE"  TO BQ-QUERY-NAME(5).
007310     MOVE .1 TO BQ-EPSILON-COST(1) BQ-EPSILON-COST(2)
007320                BQ-EPSILON-COST(3) BQ-EPSILON-COST(4)
007330                BQ-EPSILON-COST(5).
007340     MOVE 0 TO WS-CUMULATIVE-EPSILON.
007350     PERFORM 520-ADD-ONE-BUDGET-LINE
007360         VARYING WS-BUDGET-SUB FROM 1 BY 1
007370         UNTIL WS-BUDGET-SUB > 5.
007380     COMPUTE WS-REMAINING-BUDGET = 1.0 - WS-CUMULATIVE-EPSILON.
007390     IF WS-REMAINING-BUDGET < 0
007400         MOVE 0 TO WS-REMAINING-BUDGET.
007410 500-EXIT.
007420     EXIT.
007430
007440 520-ADD-ONE-BUDGET-LINE.
007450     SET BQ-IDX TO WS-BUDGET-SUB.
007460     ADD BQ-EPSILON-COST(BQ-IDX) TO WS-CUMULATIVE-EPSILON.
007470 520-EXIT.
007480     EXIT.
007490
007500******************************************************************
007510* REPORTS SECTION 8 -- PRIVACY-AUDIT SECTION.
007520******************************************************************
007530 700-PRINT-AUDIT-REPORT.
007540     MOVE "700-PRINT-AUDIT-REPORT" TO PARA-NAME.
007550     STRING "HEALTHCARE DATA WAREHOUSE - PRIVACY AUDIT REPORT"
007560            DELIMITED BY SIZE
007570            "     RUN DATE " DELIMITED BY SIZE
007580            WS-RUN-DATE DELIMITED BY SIZE
007590            INTO PL-TEXT.
007600     PERFORM 720-WRITE-LINE THRU 720-EXIT.
007610     MOVE SPACES TO PL-TEXT.
007620     PERFORM 720-WRITE-LINE THRU 720-EXIT.
007630
007640     MOVE WS-T-THRESHOLD TO WS-T-THRESHOLD-O.
007650     STRING "PARAMETERS -- K=" DELIMITED BY SIZE
007660            WS-K-THRESHOLD    DELIMITED BY SIZE
007670            "  L=" DELIMITED BY SIZE
007680            WS-L-THRESHOLD    DELIMITED BY SIZE
007690            "  T=" DELIMITED BY SIZE
007700            WS-T-THRESHOLD-O  DELIMITED BY SIZE
007710            INTO PL-TEXT.
007720     PERFORM 720-WRITE-LINE THRU 720-EXIT.
007730
007740     IF KM-VIOLATING-GROUPS = 0
007750         MOVE "PASS" TO WS-CHECK-RESULT
007760     ELSE
007770         MOVE "FAIL" TO WS-CHECK-RESULT
007780     END-IF.
007790     MOVE KM-AVG-GROUP-SIZE TO KM-AVG-GROUP-SIZE-O.
007800     STRING "K-ANONYMITY -- " DELIMITED BY SIZE
007810            WS-CHECK-RESULT DELIMITED BY SIZE
007820            " -- GROUPS=" DELIMITED BY SIZE
007830            WS-GROUP-COUNT DELIMITED BY SIZE
007840            " VIOLATING=" DELIMITED BY SIZE
007850            KM-VIOLATING-GROUPS DELIMITED BY SIZE
007860            " MIN=" DELIMITED BY SIZE
007870            KM-SMALLEST-GROUP DELIMITED BY SIZE
007880            " MAX=" DELIMITED BY SIZE
007890            KM-LARGEST-GROUP DELIMITED BY SIZE
007900            " AVG=" DELIMITED BY SIZE
007910            KM-AVG-GROUP-SIZE-O DELIMITED BY SIZE
007920            " AT-RISK=" DELIMITED BY SIZE
007930            KM-RECORDS-AT-RISK DELIMITED BY SIZE
007940            INTO PL-TEXT.
007950     PERFORM 720-WRITE-LINE THRU 720-EXIT.
007960
007970     IF LM-VIOLATING-GROUPS = 0
007980         MOVE "PASS" TO WS-CHECK-RESULT
007990     ELSE
008000         MOVE "FAIL" TO WS-CHECK-RESULT
008010     END-IF.
008020     MOVE LM-AVG-DISTINCT TO LM-AVG-DISTINCT-O.
008030     STRING "L-DIVERSITY DIAGNOSIS -- " DELIMITED BY SIZE
008040            WS-CHECK-RESULT DELIMITED BY SIZE
008050            " -- VIOLATING=" DELIMITED BY SIZE
008060            LM-VIOLATING-GROUPS DELIMITED BY SIZE
008070            " MIN=" DELIMITED BY SIZE
008080            LM-MIN-DISTINCT DELIMITED BY SIZE
008090            " MAX=" DELIMITED BY SIZE
008100            LM-MAX-DISTINCT DELIMITED BY SIZE
008110            " AVG=" DELIMITED BY SIZE
008120            LM-AVG-DISTINCT-O DELIMITED BY SIZE
008130            INTO PL-TEXT.
008140     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008150
008160     IF LV-VIOLATING-GROUPS = 0
008170         MOVE "PASS" TO WS-CHECK-RESULT
008180     ELSE
008190         MOVE "FAIL" TO WS-CHECK-RESULT
008200     END-IF.
008210     MOVE LV-AVG-DISTINCT TO LV-AVG-DISTINCT-O.
008220     STRING "L-DIVERSITY VISIT-TYPE -- " DELIMITED BY SIZE
008230            WS-CHECK-RESULT DELIMITED BY SIZE
008240            " -- VIOLATING=" DELIMITED BY SIZE
008250            LV-VIOLATING-GROUPS DELIMITED BY SIZE
008260            " MIN=" DELIMITED BY SIZE
008270            LV-MIN-DISTINCT DELIMITED BY SIZE
008280            " MAX=" DELIMITED BY SIZE
008290            LV-MAX-DISTINCT DELIMITED BY SIZE
008300            " AVG=" DELIMITED BY SIZE
008310            LV-AVG-DISTINCT-O DELIMITED BY SIZE
008320            INTO PL-TEXT.
008330     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008340
008350     IF TD-VIOLATING-GROUPS = 0
008360         MOVE "PASS" TO WS-CHECK-RESULT
008370     ELSE
008380         MOVE "FAIL" TO WS-CHECK-RESULT
008390     END-IF.
008400     MOVE TD-MAX-DISTANCE TO TD-MAX-DISTANCE-O.
008410     MOVE TD-AVG-DISTANCE TO TD-AVG-DISTANCE-O.
008420     STRING "T-CLOSENESS DIAGNOSIS -- " DELIMITED BY SIZE
008430            WS-CHECK-RESULT DELIMITED BY SIZE
008440            " -- VIOLATING=" DELIMITED BY SIZE
008450            TD-VIOLATING-GROUPS DELIMITED BY SIZE
008460            " MAXDIST=" DELIMITED BY SIZE
008470            TD-MAX-DISTANCE-O DELIMITED BY SIZE
008480            " AVGDIST=" DELIMITED BY SIZE
008490            TD-AVG-DISTANCE-O DELIMITED BY SIZE
008500            INTO PL-TEXT.
008510     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008520
008530     IF TV-VIOLATING-GROUPS = 0
008540         MOVE "PASS" TO WS-CHECK-RESULT
008550     ELSE
008560         MOVE "FAIL" TO WS-CHECK-RESULT
008570     END-IF.
008580     MOVE TV-MAX-DISTANCE TO TV-MAX-DISTANCE-O.
008590     MOVE TV-AVG-DISTANCE TO TV-AVG-DISTANCE-O.
008600     STRING "T-CLOSENESS VISIT-TYPE -- " DELIMITED BY SIZE
008610            WS-CHECK-RESULT DELIMITED BY SIZE
008620            " -- VIOLATING=" DELIMITED BY SIZE
008630            TV-VIOLATING-GROUPS DELIMITED BY SIZE
008640            " MAXDIST=" DELIMITED BY SIZE
008650            TV-MAX-DISTANCE-O DELIMITED BY SIZE
008660            " AVGDIST=" DELIMITED BY SIZE
008670            TV-AVG-DISTANCE-O DELIMITED BY SIZE
008680            INTO PL-TEXT.
008690     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008700
008710     MOVE WS-OVERALL-SCORE TO WS-OVERALL-SCORE-O.
008720     STRING "OVERALL PRIVACY SCORE -- " DELIMITED BY SIZE
008730            WS-OVERALL-SCORE-O DELIMITED BY SIZE
008740            INTO PL-TEXT.
008750     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008760
008770     MOVE WS-SUPPRESSED-PCT TO WS-SUPPRESSED-PCT-O.
008780     STRING "SUPPRESSED " DELIMITED BY SIZE
008790            WS-SUPPRESSED-COUNT DELIMITED BY SIZE
008800            " OF " DELIMITED BY SIZE
008810            WS-VISITS-TOTAL DELIMITED BY SIZE
008820            " VISIT ROWS (" DELIMITED BY SIZE
008830            WS-SUPPRESSED-PCT-O DELIMITED BY SIZE
008840            "PCT)" DELIMITED BY SIZE
008850            INTO PL-TEXT.
008860     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008870
008880     PERFORM 740-PRINT-BUDGET-LINE
008890         VARYING WS-BUDGET-SUB FROM 1 BY 1
008900         UNTIL WS-BUDGET-SUB > 5.
008910
008920     MOVE WS-CUMULATIVE-EPSILON TO WS-CUMULATIVE-EPSILON-O.
008930     STRING "PRIVACY BUDGET USED -- " DELIMITED BY SIZE
008940            WS-CUMULATIVE-EPSILON-O DELIMITED BY SIZE
008950            INTO PL-TEXT.
008960     PERFORM 720-WRITE-LINE THRU 720-EXIT.
008970
008980     MOVE WS-REMAINING-BUDGET TO WS-REMAINING-BUDGET-O.
008990     STRING "PRIVACY BUDGET REMAINING -- " DELIMITED BY SIZE
009000            WS-REMAINING-BUDGET-O DELIMITED BY SIZE
009010            INTO PL-TEXT.
009020     PERFORM 720-WRITE-LINE THRU 720-EXIT.
009030 700-EXIT.
009040     EXIT.
009050
009060 720-WRITE-LINE.
009070     MOVE PRINT-LINE-AREA TO REPORT-LINE.
009080     WRITE REPORT-LINE.
009090 720-EXIT.
009100     EXIT.
009110
009120 740-PRINT-BUDGET-LINE.
009130     SET BQ-IDX TO WS-BUDGET-SUB.
009140     MOVE BQ-EPSILON-COST(BQ-IDX) TO BQ-EPSILON-COST-O.
009150     STRING "BUDGET -- " DELIMITED BY SIZE
009160            BQ-QUERY-NAME(BQ-IDX) DELIMITED BY SIZE
009170            " EPSILON=" DELIMITED BY SIZE
009180            BQ-EPSILON-COST-O DELIMITED BY SIZE
009190            INTO PL-TEXT.
009200     PERFORM 720-WRITE-LINE THRU 720-EXIT.
009210 740-EXIT.
009220     EXIT.
009230
009240 800-OPEN-FILES.
009250     MOVE "800-OPEN-FILES" TO PARA-NAME.
009260     OPEN INPUT PATIENT-STG, VISIT-STG.
009270     OPEN OUTPUT VISIT-SUP, REPORT-OUT, SYSOUT.
009280 800-EXIT.
009290     EXIT.
009300
009310 850-CLOSE-FILES.
009320     MOVE "850-CLOSE-FILES" TO PARA-NAME.
009330     CLOSE VISIT-STG, VISIT-SUP, REPORT-OUT, SYSOUT.
009340 850-EXIT.
009350     EXIT.
009360
009370 910-READ-PATIENT-STG.
009380     READ PATIENT-STG INTO PAT-STG-RECORD
009390         AT END MOVE "N" TO MORE-PATIENTS-SW
009400     END-READ.
009410 910-EXIT.
009420     EXIT.
009430
009440 920-READ-VISIT-STG.
009450     READ VISIT-STG INTO VST-STG-RECORD
009460         AT END MOVE "N" TO MORE-VISITS-SW
009470     END-READ.
009480 920-EXIT.
009490     EXIT.
009500
009510 1000-ABEND-RTN.
009520     WRITE SYSOUT-REC FROM ABEND-REC.
009530     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
009540     DISPLAY "*** ABNORMAL END OF JOB - PRVAUDIT ***" UPON CONSOLE.
009550     DIVIDE ZERO-VAL INTO ONE-VAL.
