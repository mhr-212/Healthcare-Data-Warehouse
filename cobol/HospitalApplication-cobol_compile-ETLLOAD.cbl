000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.  ETLLOAD.
000030 AUTHOR. RONALD K. WERTZ.
000040 INSTALLATION. COBOL DEV Center.
000050 DATE-WRITTEN. 06/02/91.
000060 DATE-COMPILED. 06/02/91.
000070 SECURITY. NON-CONFIDENTIAL.
000080
000090******************************************************************
000100*REMARKS.
000110*
000120*          THIS PROGRAM LOADS THE NIGHTLY PATIENT, PROVIDER AND
000130*          VISIT EXTRACTS FROM THE REGISTRATION AND SCHEDULING
000140*          SYSTEMS INTO THE DATA WAREHOUSE STAGING FILES.
000150*
000160*          FOR EVERY PATIENT IT REPLACES THE NAME WITH A ONE-WAY
000170*          TOKEN, DERIVES AGE AND AGE GROUP, AND SETS A QUALITY
000180*          FLAG.  FOR EVERY VISIT IT APPLIES DIFFERENTIAL-PRIVACY
000190*          NOISE TO THE COST SO RESEARCHERS CAN SEE A COST FIGURE
000200*          WITHOUT SEEING THE EXACT DOLLAR AMOUNT BILLED.
000210*
000220*          ONE AUDIT-LOG ROW IS WRITTEN PER LOAD STEP SO THE DBA
000230*          GROUP CAN TELL WHAT RAN AND HOW MANY ROWS MOVED.
000240*
000250******************************************************************
000260*
000270*          INPUT FILES              -  PATIENT-IN, PROVIDER-IN,
000280*                                      VISIT-IN
000290*          OUTPUT FILES PRODUCED    -  PATIENT-STG, PROVIDER-STG,
000300*                                      VISIT-STG, AUDIT-LOG
000310*          DUMP FILE                -  SYSOUT
000320*
000330* CHANGE LOG
000340* 910602 RKW  ORIGINAL VERSION -- PATIENT LOAD ONLY                ETL0001
000350* 910715 RKW  ADDED PROVIDER AND VISIT LOAD STEPS                  ETL0002
000360* 911003 DPC  CALLED OUT TO HASHNAME FOR THE NAME TOKEN INSTEAD    ETL0003
000370*             OF THE IN-LINE SCRAMBLE THAT WAS HERE BEFORE -- THE
000380*             IN-LINE VERSION WAS NOT REUSABLE BY PATEXTR
000390* 920118 RKW  ADDED NOISECLC CALL FOR PRIVACY-PROTECTED COST       ETL0004
000400* 960304 DPC  AGE-GROUP BREAKS NOW MATCH THE REVISED RESEARCH      ETL0005
000410*             PROTOCOL (SENIOR BAND LOWERED TO 65 FROM 70)
000420* 990111 MBT  Y2K -- WS-RUN-DATE NOW ACCEPTS A FULL 4-DIGIT CCYY   ETL0006
000430*             FROM THE SYSTEM CLOCK INSTEAD OF A 2-DIGIT YY
000440* 050926 TGD  AUDIT-LOG OPENED EXTEND SO REPEAT RUNS IN ONE DAY    ETL0007
000450*             DO NOT LOSE THE MORNING RUN'S AUDIT ROWS
000460* 110412 MBT  UPSI-0 ADDED SO OPERATIONS CAN FORCE A FULL RELOAD   ETL0008
000470*             WITHOUT A JCL OVERRIDE
000475* 130620 TGD  000-HOUSEKEEPING WAS MOVING THE CENTURY AND THE      ETL0009
000476*             6-DIGIT SYSTEM DATE INTO WS-RUN-CCYY, WHICH IS ONLY
000477*             4 BYTES LONG -- THE SECOND MOVE REFERENCE-MODIFIED
000478*             PAST THE END OF THAT FIELD.  BOTH MOVES NOW TARGET
000479*             WS-RUN-DATE ITSELF, WHICH IS THE FULL 8-BYTE CCYYMMDD.
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER. IBM-390.
000520 OBJECT-COMPUTER. IBM-390.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM
000550     UPSI-0 IS FORCE-RELOAD-SW
000560         ON STATUS IS FORCE-RELOAD
000570         OFF STATUS IS NORMAL-RELOAD.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT SYSOUT
000620         ASSIGN TO UT-S-SYSOUT
000630         ORGANIZATION IS SEQUENTIAL.
000640
000650     SELECT PATIENT-IN
000660         ASSIGN TO UT-S-PATIN
000670         ACCESS MODE IS SEQUENTIAL
000680         FILE STATUS IS OFCODE.
000690
000700     SELECT PROVIDER-IN
000710         ASSIGN TO UT-S-PRVIN
000720         ACCESS MODE IS SEQUENTIAL
000730         FILE STATUS IS OFCODE.
000740
000750     SELECT VISIT-IN
000760         ASSIGN TO UT-S-VSTIN
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS OFCODE.
000790
000800     SELECT PATIENT-STG
000810         ASSIGN TO UT-S-PATSTG
000820         ACCESS MODE IS SEQUENTIAL
000830         FILE STATUS IS OFCODE.
000840
000850     SELECT PROVIDER-STG
000860         ASSIGN TO UT-S-PRVSTG
000870         ACCESS MODE IS SEQUENTIAL
000880         FILE STATUS IS OFCODE.
000890
000900     SELECT VISIT-STG
000910         ASSIGN TO UT-S-VSTSTG
000920         ACCESS MODE IS SEQUENTIAL
000930         FILE STATUS IS OFCODE.
000940
000950     SELECT AUDIT-LOG
000960         ASSIGN TO UT-S-AUDLOG
000970         ACCESS MODE IS SEQUENTIAL
000980         FILE STATUS IS OFCODE.
000990
001000 DATA DIVISION.
001010 FILE SECTION.
001020 FD  SYSOUT
001030     RECORDING MODE IS F
001040     LABEL RECORDS ARE STANDARD
001050     RECORD CONTAINS 130 CHARACTERS
001060     BLOCK CONTAINS 0 RECORDS
001070     DATA RECORD IS SYSOUT-REC.
001080 01  SYSOUT-REC  PIC X(130).
001090
001100****** PATIENT EXTRACT FROM THE REGISTRATION SYSTEM --
001110****** ASCENDING PATIENT-ID, ONE ROW PER PATIENT
001120 FD  PATIENT-IN
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 203 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS PATIENT-IN-REC.
001180 01  PATIENT-IN-REC PIC X(203).
001190
001200 FD  PROVIDER-IN
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 131 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS PROVIDER-IN-REC.
001260 01  PROVIDER-IN-REC PIC X(131).
001270
001280 FD  VISIT-IN
001290     RECORDING MODE IS F
001300     LABEL RECORDS ARE STANDARD
001310     RECORD CONTAINS 139 CHARACTERS
001320     BLOCK CONTAINS 0 RECORDS
001330     DATA RECORD IS VISIT-IN-REC.
001340 01  VISIT-IN-REC PIC X(139).
001350
001360 FD  PATIENT-STG
001370     RECORDING MODE IS F
001380     LABEL RECORDS ARE STANDARD
001390     RECORD CONTAINS 291 CHARACTERS
001400     BLOCK CONTAINS 0 RECORDS
001410     DATA RECORD IS PATIENT-STG-REC.
001420 01  PATIENT-STG-REC PIC X(291).
001430
001440 FD  PROVIDER-STG
001450     RECORDING MODE IS F
001460     LABEL RECORDS ARE STANDARD
001470     RECORD CONTAINS 132 CHARACTERS
001480     BLOCK CONTAINS 0 RECORDS
001490     DATA RECORD IS PROVIDER-STG-REC.
001500 01  PROVIDER-STG-REC PIC X(132).
001510
001520 FD  VISIT-STG
001530     RECORDING MODE IS F
001540     LABEL RECORDS ARE STANDARD
001550     RECORD CONTAINS 147 CHARACTERS
001560     BLOCK CONTAINS 0 RECORDS
001570     DATA RECORD IS VISIT-STG-REC.
001580 01  VISIT-STG-REC PIC X(147).
001590
001600 FD  AUDIT-LOG
001610     RECORDING MODE IS F
001620     LABEL RECORDS ARE STANDARD
001630     RECORD CONTAINS 125 CHARACTERS
001640     BLOCK CONTAINS 0 RECORDS
001650     DATA RECORD IS AUDIT-LOG-REC.
001660 01  AUDIT-LOG-REC PIC X(125).
001670
001680 WORKING-STORAGE SECTION.
001690 01  FILE-STATUS-CODES.
001700     05  OFCODE                    PIC X(2).
001710         88  CODE-OK                  VALUE SPACES.
001720         88  CODE-AT-END               VALUE "10".
001725     05  FILLER                    PIC X(1).
001730
001740 COPY PATREC.
001750 COPY PRVREC.
001760 COPY VSTREC.
001770 COPY AUDREC.
001780 COPY ABNDREC.
001790
001800 01  FLAGS-AND-SWITCHES.
001810     05  MORE-PATIENTS-SW          PIC X(1) VALUE "Y".
001820         88  NO-MORE-PATIENTS          VALUE "N".
001830     05  MORE-PROVIDERS-SW         PIC X(1) VALUE "Y".
001840         88  NO-MORE-PROVIDERS         VALUE "N".
001850     05  MORE-VISITS-SW            PIC X(1) VALUE "Y".
001860         88  NO-MORE-VISITS             VALUE "N".
001865     05  FILLER                    PIC X(1).
001870
001880 01  COUNTERS-AND-ACCUMULATORS.
001890     05  PATIENTS-READ             PIC 9(7) COMP.
001900     05  PATIENTS-WRITTEN          PIC 9(7) COMP.
001910     05  PROVIDERS-READ            PIC 9(7) COMP.
001920     05  PROVIDERS-WRITTEN         PIC 9(7) COMP.
001930     05  VISITS-READ               PIC 9(7) COMP.
001940     05  VISITS-WRITTEN            PIC 9(7) COMP.
001945     05  FILLER                    PIC X(1).
001950
001960 01  WS-RUN-DATE-FIELDS.
001970     05  WS-RUN-DATE               PIC 9(8).
001980     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
001990         10  WS-RUN-CCYY           PIC 9(4).
002000         10  WS-RUN-MM             PIC 9(2).
002010         10  WS-RUN-DD             PIC 9(2).
002020     05  WS-SYSTEM-DATE            PIC 9(6).
002025     05  FILLER                    PIC X(1).
002030
002040 01  HASH-NAME-LINKAGE.
002050     05  LK-IN-PATIENT-NAME        PIC X(40).
002060     05  LK-OUT-ANONYMIZED-NAME    PIC X(64).
002065     05  FILLER                    PIC X(1).
002070
002080 01  DATE-DIFF-LINKAGE.
002090     05  LK-IN-DATE-1              PIC 9(8).
002100     05  LK-IN-DATE-2              PIC 9(8).
002110     05  LK-OUT-DAYS-BETWEEN       PIC S9(7) COMP.
002115     05  FILLER                    PIC X(1).
002120
002130 01  NOISE-CALC-LINKAGE.
002140     05  LK-IN-TRUE-COST           PIC 9(5)V99.
002150     05  LK-OUT-COST-WITH-PRIVACY  PIC 9(5)V99.
002155     05  FILLER                    PIC X(1).
002160
002170 PROCEDURE DIVISION.
002180     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002190     PERFORM 100-LOAD-PATIENTS THRU 100-EXIT
002200         UNTIL NO-MORE-PATIENTS.
002210     PERFORM 190-FINISH-PATIENT-LOAD THRU 190-EXIT.
002220
002230     PERFORM 300-LOAD-PROVIDERS THRU 300-EXIT
002240         UNTIL NO-MORE-PROVIDERS.
002250     PERFORM 390-FINISH-PROVIDER-LOAD THRU 390-EXIT.
002260
002270     PERFORM 400-LOAD-VISITS THRU 400-EXIT
002280         UNTIL NO-MORE-VISITS.
002290     PERFORM 490-FINISH-VISIT-LOAD THRU 490-EXIT.
002300
002310     PERFORM 600-PRINT-SUMMARY THRU 600-EXIT.
002320     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002330     MOVE +0 TO RETURN-CODE.
002340     GOBACK.
002350
002360 000-HOUSEKEEPING.
002370     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002380     DISPLAY "******** BEGIN JOB ETLLOAD ********".
002390     ACCEPT WS-SYSTEM-DATE FROM DATE.
002400     MOVE 20 TO WS-RUN-DATE(1:2).
002410     MOVE WS-SYSTEM-DATE TO WS-RUN-DATE(3:6).
002420     INITIALIZE COUNTERS-AND-ACCUMULATORS.
002430     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002440     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
002450 000-EXIT.
002460     EXIT.
002470
002480******************************************************************
002490* PATIENT LOAD -- B1-1 ANONYMIZATION, B1-2 AGE, B1-3 AGE GROUP,
002500* B1-4 VALIDITY.  ONE AUD RECORD IS WRITTEN AT 190-FINISH-.
002510******************************************************************
002520 100-LOAD-PATIENTS.
002530     MOVE "100-LOAD-PATIENTS" TO PARA-NAME.
002540     MOVE PATIENT-IN-REC TO PAT-IN-RECORD.
002550     MOVE PI-PATIENT-ID        TO PS-PATIENT-ID.
002560     MOVE PI-PATIENT-NAME      TO PS-PATIENT-NAME.
002570     MOVE PI-DATE-OF-BIRTH     TO PS-DATE-OF-BIRTH.
002580     MOVE PI-GENDER            TO PS-GENDER.
002590     MOVE PI-PHONE             TO PS-PHONE.
002600     MOVE PI-EMAIL             TO PS-EMAIL.
002610     MOVE PI-ADDRESS           TO PS-ADDRESS.
002620     MOVE PI-CITY              TO PS-CITY.
002630     MOVE PI-STATE             TO PS-STATE.
002640     MOVE PI-ZIP-CODE          TO PS-ZIP-CODE.
002650
002660     PERFORM 200-ANONYMIZE-NAME THRU 200-EXIT.
002670     PERFORM 220-CALC-AGE THRU 220-EXIT.
002680     PERFORM 240-SET-AGE-GROUP THRU 240-EXIT.
002690     PERFORM 260-EDIT-PATIENT THRU 260-EXIT.
002700
002710     MOVE PAT-STG-RECORD TO PATIENT-STG-REC.
002720     WRITE PATIENT-STG-REC.
002730     ADD +1 TO PATIENTS-WRITTEN.
002740
002750     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
002760 100-EXIT.
002770     EXIT.
002780
002790 190-FINISH-PATIENT-LOAD.
002800     MOVE "190-FINISH-PATIENT-LOAD" TO PARA-NAME.
002810     MOVE "LOAD"               TO AD-ACTION-TYPE.
002820     MOVE "staging_patients"   TO AD-TABLE-NAME.
002830     MOVE PATIENTS-WRITTEN     TO AD-RECORD-COUNT.
002840     MOVE "etl_system"         TO AD-USER-NAME.
002850     MOVE "PATIENT LOAD COMPLETE" TO AD-DETAILS.
002860     MOVE WS-RUN-DATE          TO AD-TS-CCYYMMDD.
002870     MOVE 0                    TO AD-TS-HHMMSS.
002880     MOVE AUD-RECORD TO AUDIT-LOG-REC.
002890     WRITE AUDIT-LOG-REC.
002900 190-EXIT.
002910     EXIT.
002920
002930 200-ANONYMIZE-NAME.
002940* B1-1 -- DETERMINISTIC ONE-WAY TOKEN, SEE HASHNAME.
002950     MOVE PS-PATIENT-NAME TO LK-IN-PATIENT-NAME.
002960     CALL "HASHNAME" USING LK-IN-PATIENT-NAME,
002970                            LK-OUT-ANONYMIZED-NAME.
002980     MOVE LK-OUT-ANONYMIZED-NAME TO PS-ANONYMIZED-NAME.
002990 200-EXIT.
003000     EXIT.
003010
003020 220-CALC-AGE.
003030* B1-2 -- RUN-YEAR MINUS BIRTH-YEAR, LESS ONE IF THE RUN'S
003040* MONTH/DAY PRECEDES THE BIRTH MONTH/DAY.  A ZERO BIRTH DATE
003050* MEANS THE SOURCE SYSTEM NEVER CAPTURED ONE -- AGE UNKNOWN.
003060     IF PI-DATE-OF-BIRTH = ZERO
003070         MOVE 0 TO PS-AGE
003080         GO TO 220-EXIT.
003090
003100     COMPUTE PS-AGE = WS-RUN-CCYY - PI-DOB-CCYY.
003110     IF WS-RUN-MM < PI-DOB-MM
003120         SUBTRACT 1 FROM PS-AGE
003130     ELSE
003140         IF WS-RUN-MM = PI-DOB-MM AND WS-RUN-DD < PI-DOB-DD
003150             SUBTRACT 1 FROM PS-AGE.
003160 220-EXIT.
003170     EXIT.
003180
003190 240-SET-AGE-GROUP.
003200* B1-3 -- AGE BAND FOR THE ANALYTICS REPORT AND PRIVACY AUDIT.
003210     IF PI-DATE-OF-BIRTH = ZERO
003220         MOVE "Unknown" TO PS-AGE-GROUP
003230     ELSE IF PS-AGE < 18
003240         MOVE "Child (0-17)" TO PS-AGE-GROUP
003250     ELSE IF PS-AGE < 35
003260         MOVE "Young Adult (18-34)" TO PS-AGE-GROUP
003270     ELSE IF PS-AGE < 50
003280         MOVE "Adult (35-49)" TO PS-AGE-GROUP
003290     ELSE IF PS-AGE < 65
003300         MOVE "Middle-Aged (50-64)" TO PS-AGE-GROUP
003310     ELSE
003320         MOVE "Senior (65+)" TO PS-AGE-GROUP.
003330 240-EXIT.
003340     EXIT.
003350
003360 260-EDIT-PATIENT.
003370* B1-4 -- VALID WHEN PATIENT-ID PRESENT AND NAME NON-BLANK.
003380     IF PI-PATIENT-ID NOT = ZERO AND PI-PATIENT-NAME NOT = SPACES
003390         MOVE "Y" TO PS-VALID-RECORD
003400     ELSE
003410         MOVE "N" TO PS-VALID-RECORD.
003420 260-EXIT.
003430     EXIT.
003440
003450******************************************************************
003460* PROVIDER LOAD -- B1-5 VALIDITY.
003470******************************************************************
003480 300-LOAD-PROVIDERS.
003490     MOVE "300-LOAD-PROVIDERS" TO PARA-NAME.
003500     MOVE PROVIDER-IN-REC TO PRV-IN-RECORD.
003510     MOVE PV-PROVIDER-ID       TO PVS-PROVIDER-ID.
003520     MOVE PV-PROVIDER-NAME     TO PVS-PROVIDER-NAME.
003530     MOVE PV-SPECIALTY         TO PVS-SPECIALTY.
003540     MOVE PV-PHONE             TO PVS-PHONE.
003550     MOVE PV-EMAIL             TO PVS-EMAIL.
003560
003570     PERFORM 320-EDIT-PROVIDER THRU 320-EXIT.
003580
003590     MOVE PRV-STG-RECORD TO PROVIDER-STG-REC.
003600     WRITE PROVIDER-STG-REC.
003610     ADD +1 TO PROVIDERS-WRITTEN.
003620
003630     PERFORM 910-READ-PROVIDER-IN THRU 910-EXIT.
003640 300-EXIT.
003650     EXIT.
003660
003670 320-EDIT-PROVIDER.
003680* B1-5 -- VALID WHEN PROVIDER-ID PRESENT AND NAME NON-BLANK.
003690     IF PV-PROVIDER-ID NOT = ZERO AND PV-PROVIDER-NAME NOT = SPACES
003700         MOVE "Y" TO PVS-VALID-RECORD
003710     ELSE
003720         MOVE "N" TO PVS-VALID-RECORD.
003730 320-EXIT.
003740     EXIT.
003750
003760 390-FINISH-PROVIDER-LOAD.
003770     MOVE "390-FINISH-PROVIDER-LOAD" TO PARA-NAME.
003780     MOVE "LOAD"                TO AD-ACTION-TYPE.
003790     MOVE "staging_providers"   TO AD-TABLE-NAME.
003800     MOVE PROVIDERS-WRITTEN     TO AD-RECORD-COUNT.
003810     MOVE "etl_system"          TO AD-USER-NAME.
003820     MOVE "PROVIDER LOAD COMPLETE" TO AD-DETAILS.
003830     MOVE WS-RUN-DATE           TO AD-TS-CCYYMMDD.
003840     MOVE 0                     TO AD-TS-HHMMSS.
003850     MOVE AUD-RECORD TO AUDIT-LOG-REC.
003860     WRITE AUDIT-LOG-REC.
003870 390-EXIT.
003880     EXIT.
003890
003900******************************************************************
003910* VISIT LOAD -- B1-6 VALIDITY, U2/B2-1..B2-3 PRIVACY NOISE.
003920******************************************************************
003930 400-LOAD-VISITS.
003940     MOVE "400-LOAD-VISITS" TO PARA-NAME.
003950     MOVE VISIT-IN-REC TO VST-IN-RECORD.
003960     MOVE VI-VISIT-ID             TO VS-VISIT-ID.
003970     MOVE VI-PATIENT-ID            TO VS-PATIENT-ID.
003980     MOVE VI-PROVIDER-ID           TO VS-PROVIDER-ID.
003990     MOVE VI-VISIT-DATE            TO VS-VISIT-DATE.
004000     MOVE VI-VISIT-TYPE            TO VS-VISIT-TYPE.
004010     MOVE VI-DIAGNOSIS             TO VS-DIAGNOSIS.
004020     MOVE VI-PROCEDURE-PERFORMED   TO VS-PROCEDURE-PERFORMED.
004030     MOVE VI-COST                  TO VS-COST.
004040
004050     PERFORM 420-EDIT-VISIT THRU 420-EXIT.
004060     PERFORM 440-APPLY-PRIVACY-NOISE THRU 440-EXIT.
004070
004080     MOVE VST-STG-RECORD TO VISIT-STG-REC.
004090     WRITE VISIT-STG-REC.
004100     ADD +1 TO VISITS-WRITTEN.
004110
004120     PERFORM 920-READ-VISIT-IN THRU 920-EXIT.
004130 400-EXIT.
004140     EXIT.
004150
004160 420-EDIT-VISIT.
004170* B1-6 -- VISIT-ID, PATIENT-ID, PROVIDER-ID AND VISIT-DATE MUST
004180* ALL BE PRESENT.
004190     IF VI-VISIT-ID NOT = ZERO AND VI-PATIENT-ID NOT = ZERO
004200        AND VI-PROVIDER-ID NOT = ZERO AND VI-VISIT-DATE NOT = ZERO
004210         MOVE "Y" TO VS-VALID-RECORD
004220     ELSE
004230         MOVE "N" TO VS-VALID-RECORD.
004240 420-EXIT.
004250     EXIT.
004260
004270 440-APPLY-PRIVACY-NOISE.
004280* U2 / B2-1, B2-2, B2-3 -- LAPLACE NOISE, CLAMPED NON-NEGATIVE,
004290* ROUNDED TO 2 DECIMALS BY NOISECLC.
004300     MOVE VS-COST TO LK-IN-TRUE-COST.
004310     CALL "NOISECLC" USING LK-IN-TRUE-COST,
004320                            LK-OUT-COST-WITH-PRIVACY.
004330     MOVE LK-OUT-COST-WITH-PRIVACY TO VS-COST-WITH-PRIVACY.
004340 440-EXIT.
004350     EXIT.
004360
004370 490-FINISH-VISIT-LOAD.
004380     MOVE "490-FINISH-VISIT-LOAD" TO PARA-NAME.
004390     MOVE "LOAD"              TO AD-ACTION-TYPE.
004400     MOVE "staging_visits"    TO AD-TABLE-NAME.
004410     MOVE VISITS-WRITTEN      TO AD-RECORD-COUNT.
004420     MOVE "etl_system"        TO AD-USER-NAME.
004430     MOVE "VISIT LOAD COMPLETE" TO AD-DETAILS.
004440     MOVE WS-RUN-DATE         TO AD-TS-CCYYMMDD.
004450     MOVE 0                   TO AD-TS-HHMMSS.
004460     MOVE AUD-RECORD TO AUDIT-LOG-REC.
004470     WRITE AUDIT-LOG-REC.
004480 490-EXIT.
004490     EXIT.
004500
004510 600-PRINT-SUMMARY.
004520     MOVE "600-PRINT-SUMMARY" TO PARA-NAME.
004530     DISPLAY "** PATIENTS LOADED  ** " PATIENTS-WRITTEN.
004540     DISPLAY "** PROVIDERS LOADED ** " PROVIDERS-WRITTEN.
004550     DISPLAY "** VISITS LOADED    ** " VISITS-WRITTEN.
004560     DISPLAY "ETL COMPLETED - PATIENTS: " PATIENTS-WRITTEN
004570             " PROVIDERS: " PROVIDERS-WRITTEN
004580             " VISITS: " VISITS-WRITTEN.
004590     DISPLAY "******** NORMAL END OF JOB ETLLOAD ********".
004600 600-EXIT.
004610     EXIT.
004620
004630 800-OPEN-FILES.
004640     MOVE "800-OPEN-FILES" TO PARA-NAME.
004650     OPEN INPUT PATIENT-IN, PROVIDER-IN, VISIT-IN.
004660     OPEN OUTPUT PATIENT-STG, PROVIDER-STG, VISIT-STG, SYSOUT.
004670     OPEN EXTEND AUDIT-LOG.
004680 800-EXIT.
004690     EXIT.
004700
004710 850-CLOSE-FILES.
004720     MOVE "850-CLOSE-FILES" TO PARA-NAME.
004730     CLOSE PATIENT-IN, PROVIDER-IN, VISIT-IN,
004740           PATIENT-STG, PROVIDER-STG, VISIT-STG,
004750           AUDIT-LOG, SYSOUT.
004760 850-EXIT.
004770     EXIT.
004780
004790 900-READ-PATIENT-IN.
004800     READ PATIENT-IN INTO PAT-IN-RECORD
004810         AT END MOVE "N" TO MORE-PATIENTS-SW
004820     END-READ.
004830     IF NOT NO-MORE-PATIENTS
004840         MOVE PAT-IN-RECORD TO PATIENT-IN-REC
004850         ADD +1 TO PATIENTS-READ.
004860 900-EXIT.
004870     EXIT.
004880
004890 910-READ-PROVIDER-IN.
004900     READ PROVIDER-IN INTO PRV-IN-RECORD
004910         AT END MOVE "N" TO MORE-PROVIDERS-SW
004920     END-READ.
004930     IF NOT NO-MORE-PROVIDERS
004940         MOVE PRV-IN-RECORD TO PROVIDER-IN-REC
004950         ADD +1 TO PROVIDERS-READ.
004960 910-EXIT.
004970     EXIT.
004980
004990 920-READ-VISIT-IN.
005000     READ VISIT-IN INTO VST-IN-RECORD
005010         AT END MOVE "N" TO MORE-VISITS-SW
005020     END-READ.
005030     IF NOT NO-MORE-VISITS
005040         MOVE VST-IN-RECORD TO VISIT-IN-REC
005050         ADD +1 TO VISITS-READ.
005060 920-EXIT.
005070     EXIT.
005080
005090 1000-ABEND-RTN.
005100     WRITE SYSOUT-REC FROM ABEND-REC.
005110     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005120     DISPLAY "*** ABNORMAL END OF JOB - ETLLOAD ***" UPON CONSOLE.
005130     DIVIDE ZERO-VAL INTO ONE-VAL.
