000010******************************************************************
000020* AUDREC  --  WAREHOUSE LOAD AUDIT-LOG RECORD                    *
000030*                                                                *
000040* ONE ROW IS WRITTEN TO AUDIT-LOG PER LOAD STEP IN ETLLOAD SO    *
000050* THE WAREHOUSE DBA GROUP CAN TRACE WHAT RAN AND HOW MANY ROWS   *
000060* MOVED, WITHOUT GOING BACK TO THE JOB LOG.                      *
000070*                                                                *
000080* CHANGE LOG                                                    *
000090* 910815 RKW  ORIGINAL LAYOUT                                   *
000100* 981130 DPC  ADDED AD-TIMESTAMP-R REDEFINES                     *
000110******************************************************************
000120 01  AUD-RECORD.
000130     05  AD-ACTION-TYPE            PIC X(10).
000140     05  AD-TABLE-NAME             PIC X(20).
000150     05  AD-RECORD-COUNT           PIC 9(7).
000160     05  AD-USER-NAME              PIC X(12).
000170     05  AD-DETAILS                PIC X(60).
000180     05  AD-TIMESTAMP              PIC 9(14).
000190     05  AD-TIMESTAMP-R REDEFINES AD-TIMESTAMP.
000200         10  AD-TS-CCYYMMDD        PIC 9(8).
000210         10  AD-TS-HHMMSS          PIC 9(6).
000220     05  FILLER                    PIC X(2).
